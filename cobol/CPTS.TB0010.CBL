000100******************************************************************
000110* CPTS.TB0010                                                    *
000120*   NIGHTLY TRADE POSTING RUN.  READS BUY-TRADE REQUESTS FROM    *
000130*   THE FRONT-END EXTRACT, VALIDATES EACH AGAINST THE ASSET      *
000140*   REFERENCE FILE, APPLIES THE FEE RULE, AND APPENDS A          *
000150*   TRANSACTION RECORD TO THE LEDGER.  REJECTS GO TO THE REJECT  *
000160*   REPORT WITH A REASON CODE.                                   *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    TRADE-POSTING.
000200 AUTHOR.        S PATEL.
000210*    MODIFIED BY R DELACRUZ.
000220 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000230 DATE-WRITTEN.  09/14/1994.
000240 DATE-COMPILED.
000250 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000260******************************************************************
000270*                    C H A N G E   L O G                         *
000280******************************************************************
000290* 091494 SRP INIT      ORIGINAL CODING - NIGHTLY BUY-TRADE       *
000300*                       POSTING RUN AGAINST THE NEW TRANSACTION  *
000310*                       LEDGER.                                  *
000320* 032896 SRP CR00725   ADDED FEE-CURRENCY BRANCHING - A USD FEE  *
000330*                       ADDS TO THE CASH LEG, AN IN-KIND FEE     *
000340*                       REDUCES THE COIN LEG.  UNSUPPORTED FEE   *
000350*                       CURRENCY IS REJECTED.                    *
000360* 122998 SRP Y2K-0081  EXPANDED RUN-DATE STAMP TO 4-DIGIT YEAR   *
000370*                       FOR CENTURY ROLLOVER.  TXN-DATE WAS      *
000380*                       ALREADY A FULL ISO TIMESTAMP STRING.     *
000390* 031799 SRP Y2K-0081  Y2K CERTIFICATION SIGNED OFF.             *
000400* 092303 RDC CR00960   ADDED TOTAL-SPENT-USD COMPUTATION FOR THE *
000410*                       DOWNSTREAM PORTFOLIO PERFORMANCE RUN.    *
000420* 061705 RDC CR01010   WIDENED FEE-CURRENCY COMPARE TO HANDLE    *
000430*                       ALT-COIN FEE SYMBOLS.                    *
000440* 041413 RDC CR01355   ADDED REJECT REPORT WITH REASON CODES -   *
000450*                       PREVIOUSLY BAD RECORDS WERE JUST DROPPED.*
000460* 090117 RDC CR01489   SWITCHED ASSET LOOKUP TO THE IN-MEMORY    *
000470*                       TABLE BUILT AT 1000-LOAD-REF-TABLE - NO  *
000480*                       INDEXED ACCESS METHOD ON THIS STRING.    *
000490* 031620 RDC CR01612   CHANGED SEARCH ALL TO A SERIAL SEARCH -   *
000500*                       REFFILE IS SORTED BY SYMBOL, NOT BY THE  *
000510*                       ID THE TABLE IS KEYED ON, SO THE BINARY  *
000520*                       SEARCH WAS NOT RELIABLE.                 *
000530* 051521 RJH CR01699   LEDGER FD WAS CARRYING DETAIL-RECORD-1    *
000540*                       ONLY - RESTORED THE FULL HEADER/DATE-    *
000550*                       VIEW/TRAILER REDEFINES SET SO THIS COPY  *
000560*                       MATCHES TRANFILE.                        *
000570* 051721 RJH CR01705   EXCHANGE LEG OF THE REQUEST WAS NEVER     *
000580*                       VALIDATED - LOADED A SECOND IN-MEMORY    *
000590*                       TABLE OFF THE EXCHANGE-VIEW AND ADDED AN *
000600*                       E045 REJECT TO MIRROR THE ASSET CHECK.   *
000610* 051821 RJH CR01706   TXN-DATE WAS COPIED FROM THE REQUEST WITH *
000620*                       NO FALLBACK - BLANK REQUESTS POSTED WITH *
000630*                       SPACES INSTEAD OF THE RUN TIMESTAMP.     *
000640*                       ADDED 9000-STAMP-CURRENT-DATE AND CALL   *
000650*                       IT WHEN REQ-TXN-DATE IS BLANK.           *
000660* 060121 RJH CR01712   TXN-ID WAS ALWAYS BLANKED ON WRITE - NO   *
000670*                       DOWNSTREAM JOB COULD EVER LOOK A TXN     *
000680*                       BACK UP BY ID.  ADDED ID-CONTROL-FILE    *
000690*                       (TRANCTL) AND 9050-GENERATE-SURROGATE-   *
000700*                       KEY TO STAMP A REAL KEY ON EVERY WRITE.  *
000710*                       ALSO DROPPED THE LONE FUNCTION TRIM CALL *
000720*                       ON REQ-FEE-CURRENCY IN FAVOR OF THE SAME *
000730*                       SCAN-BACK TRIM CPTS.TB0080 USES - THIS   *
000740*                       SHOP'S COMPILER HAS NO INTRINSIC TRIM.   *
000750******************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.   CTDC-3090.
000790 OBJECT-COMPUTER.   CTDC-3090.
000800 SPECIAL-NAMES.
000810     UPSI-0 ON STATUS IS TEST-RUN-SW
000820            OFF STATUS IS PROD-RUN-SW.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT BUY-REQUEST-FILE ASSIGN TO BUYREQ
000860            ORGANIZATION IS SEQUENTIAL
000870            ACCESS MODE  IS SEQUENTIAL
000880            FILE STATUS  IS WS-REQ-FILE-STATUS.
000890     SELECT REFERENCE-MASTER-FILE ASSIGN TO REFDD
000900            ORGANIZATION IS SEQUENTIAL
000910            ACCESS MODE  IS SEQUENTIAL
000920            FILE STATUS  IS WS-REF-FILE-STATUS.
000930     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TRANDD
000940            ORGANIZATION IS SEQUENTIAL
000950            ACCESS MODE  IS SEQUENTIAL
000960            FILE STATUS  IS WS-TRAN-FILE-STATUS.
000970     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
000980            ORGANIZATION IS SEQUENTIAL
000990            ACCESS MODE  IS SEQUENTIAL
001000            FILE STATUS  IS WS-REJ-FILE-STATUS.
001010     SELECT ID-CONTROL-FILE ASSIGN TO TRANCTL
001020            ORGANIZATION IS RELATIVE
001030            ACCESS MODE  IS RANDOM
001040            RELATIVE KEY IS WS-ICTL-RELATIVE-KEY
001050            FILE STATUS  IS WS-ICTL-FILE-STATUS.
001060 DATA DIVISION.
001070 FILE SECTION.
001080 FD  BUY-REQUEST-FILE
001090     RECORDING MODE IS F.
001100 01  BUY-REQUEST-RECORD.
001110     05  REQ-ASSET-ID              PIC X(36).
001120     05  REQ-EXCHANGE-ID           PIC X(36).
001130     05  REQ-USER-ID               PIC X(36).
001140     05  REQ-GROSS-AMOUNT          PIC S9(02)V9(18) COMP-3.
001150     05  REQ-UNIT-PRICE-USD        PIC S9(02)V9(18) COMP-3.
001160     05  REQ-FEE-AMOUNT            PIC S9(02)V9(18) COMP-3.
001170     05  REQ-FEE-CURRENCY          PIC X(10).
001180     05  REQ-TXN-DATE              PIC X(25).
001190     05  FILLER                    PIC X(50).
001200 FD  REFERENCE-MASTER-FILE
001210     RECORDING MODE IS F.
001220 01  REFERENCE-MASTER-RECORD.
001230     05  RECORD-TYPE-CDE           PIC X(03).
001240         88  REF-IS-ASSET               VALUE 'AST'.
001250         88  REF-IS-EXCHANGE            VALUE 'EXC'.
001260     05  REF-ID                    PIC X(36).
001270     05  ASSET-VIEW.
001280         10  AST-SYMBOL            PIC X(10).
001290         10  AST-NAME              PIC X(50).
001300         10  FILLER                PIC X(36).
001310     05  EXCHANGE-VIEW REDEFINES ASSET-VIEW.
001320         10  EXC-NAME              PIC X(50).
001330         10  EXC-SYMBOL            PIC X(10).
001340         10  FILLER                PIC X(36).
001350 FD  TRANSACTION-LEDGER-FILE
001360     RECORDING MODE IS F.
001370 01  TRANSACTION-LEDGER-RECORD.
001380     05  RECORD-TYPE-CDE-2         PIC X(03).
001390         88  TXN-HEADER                 VALUE 'HDR'.
001400         88  TXN-DETAIL-BUY             VALUE 'BUY'.
001410         88  TXN-DETAIL-SELL            VALUE 'SEL'.
001420         88  TXN-TRAILER                VALUE 'TRL'.
001430     05  SEQUENCE-NUMBER           PIC 9(06) COMP.
001440     05  HEADER-RECORD-1.
001450         10  RUN-DATE-1.
001460             15  RUN-CC-DTE        PIC 9(02).
001470             15  RUN-YY-DTE        PIC 9(02).
001480             15  RUN-MM-DTE        PIC 9(02).
001490             15  RUN-DD-DTE        PIC 9(02).
001500         10  RUN-JOB-ID            PIC X(08).
001510         10  FILLER                PIC X(245).
001520     05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
001530         10  TXN-ID                PIC X(36).
001540         10  TXN-ASSET-ID          PIC X(36).
001550         10  TXN-EXCHANGE-ID       PIC X(36).
001560         10  TXN-USER-ID           PIC X(36).
001570         10  TXN-TYPE-CDE          PIC X(04).
001580             88  TXN-TYPE-IS-BUY       VALUE 'BUY '.
001590             88  TXN-TYPE-IS-SELL      VALUE 'SELL'.
001600         10  TXN-GROSS-AMT         PIC S9(02)V9(18) COMP-3.
001610         10  TXN-FEE-AMT           PIC S9(02)V9(18) COMP-3.
001620         10  TXN-FEE-CURRENCY      PIC X(10).
001630         10  TXN-NET-AMT           PIC S9(02)V9(18) COMP-3.
001640         10  TXN-UNIT-PRICE-USD    PIC S9(02)V9(18) COMP-3.
001650         10  TXN-TOTAL-SPENT-USD   PIC S9(02)V9(18) COMP-3.
001660         10  TXN-REALIZED-PNL      PIC S9(02)V9(18) COMP-3.
001670             88  TXN-PNL-NOT-APPLIC    VALUE ZERO.
001680         10  TXN-DATE              PIC X(25).
001690         10  FILLER                PIC X(01).
001700     05  DETAIL-RECORD-1-DATE-VIEW REDEFINES HEADER-RECORD-1.
001710         10  FILLER                PIC X(144).
001720         10  DTL-TXN-TYPE-CDE      PIC X(04).
001730         10  FILLER                PIC X(089).
001740         10  DTL-TXN-CC-DTE        PIC X(02).
001750         10  DTL-TXN-YY-DTE        PIC X(02).
001760         10  FILLER                PIC X(001).
001770         10  DTL-TXN-MM-DTE        PIC X(02).
001780         10  FILLER                PIC X(001).
001790         10  DTL-TXN-DD-DTE        PIC X(02).
001800         10  FILLER                PIC X(012).
001810     05  TRAILER-RECORD-1 REDEFINES HEADER-RECORD-1.
001820         10  TLR-BUY-COUNT         PIC S9(07) COMP-3.
001830         10  TLR-SELL-COUNT        PIC S9(07) COMP-3.
001840         10  TLR-TOTAL-GROSS-AMT   PIC S9(13)V9(02) COMP-3.
001850         10  TLR-TOTAL-NET-AMT     PIC S9(13)V9(02) COMP-3.
001860         10  FILLER                PIC X(231).
001870 FD  REJECT-REPORT-FILE
001880     RECORDING MODE IS F.
001890 01  REJECT-REPORT-RECORD.
001900     05  REJ-ASSET-ID              PIC X(36).
001910     05  REJ-USER-ID               PIC X(36).
001920     05  REJ-REASON-CDE            PIC X(04).
001930     05  REJ-REASON-TXT            PIC X(60).
001940     05  FILLER                    PIC X(32).
001950 FD  ID-CONTROL-FILE
001960     RECORDING MODE IS F.
001970 01  ID-CONTROL-RECORD.
001980     05  ICTL-LAST-SEQ             PIC S9(11) COMP-3.
001990     05  FILLER                    PIC X(08).
002000 WORKING-STORAGE SECTION.
002010 01  WS-REQ-FILE-STATUS            PIC XX.
002020 01  WS-REF-FILE-STATUS            PIC XX.
002030 01  WS-TRAN-FILE-STATUS           PIC XX.
002040 01  WS-REJ-FILE-STATUS            PIC XX.
002050 01  WS-ICTL-FILE-STATUS           PIC XX.
002060 01  WS-ICTL-RELATIVE-KEY          PIC S9(04) COMP VALUE 1.
002070 01  WS-REF-TABLE-AREA.
002080     05  WS-REF-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
002090     05  WS-REF-TABLE OCCURS 0 TO 2000 TIMES
002100                       DEPENDING ON WS-REF-TABLE-COUNT
002110                       INDEXED BY WS-REF-IDX.
002120         10  WS-REF-TBL-ID         PIC X(36).
002130         10  WS-REF-TBL-SYMBOL     PIC X(10).
002140 01  WS-EXCH-TABLE-AREA.
002150     05  WS-EXCH-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.
002160     05  WS-EXCH-TABLE OCCURS 0 TO 2000 TIMES
002170                       DEPENDING ON WS-EXCH-TABLE-COUNT
002180                       INDEXED BY WS-EXCH-IDX.
002190         10  WS-EXCH-TBL-ID        PIC X(36).
002200         10  WS-EXCH-TBL-SYMBOL    PIC X(10).
002210 01  WS-EDIT-FIELDS.
002220     05  WS-NORM-FEE-CURR          PIC X(10).
002230     05  WS-ASSET-SYMBOL           PIC X(10).
002240     05  WS-NEXT-SEQ               PIC 9(06) COMP VALUE ZERO.
002250 01  WS-CURRENT-TIMESTAMP          PIC X(25).
002260 01  WS-STAMP-DATE-FIELDS.
002270     05  WS-STAMP-YYYY             PIC 9(04).
002280     05  WS-STAMP-MM               PIC 9(02).
002290     05  WS-STAMP-DD               PIC 9(02).
002300 01  WS-STAMP-TIME-FIELDS.
002310     05  WS-STAMP-HH               PIC 9(02).
002320     05  WS-STAMP-MIN              PIC 9(02).
002330     05  WS-STAMP-SEC              PIC 9(02).
002340     05  WS-STAMP-HSEC             PIC 9(02).
002350 01  WS-GEN-ID-WORK                PIC X(36).
002360 01  WS-GEN-ID-SEQ-DISP            PIC 9(12).
002370 77  WS-TRIM-IDX                   PIC S9(02) COMP.
002380 77  WS-REQ-EOF-SW                 PIC X(01) VALUE 'N'.
002390     88  REQ-END-OF-FILE               VALUE 'Y'.
002400 77  WS-REF-EOF-SW                 PIC X(01) VALUE 'N'.
002410     88  REF-END-OF-FILE               VALUE 'Y'.
002420 77  WS-RECS-READ                  PIC S9(07) COMP VALUE ZERO.
002430 77  WS-RECS-POSTED                PIC S9(07) COMP VALUE ZERO.
002440 77  WS-RECS-REJECTED              PIC S9(07) COMP VALUE ZERO.
002450 PROCEDURE DIVISION.
002460 1000-MAIN-LINE.
002470     PERFORM 1000-OPEN-FILES
002480     PERFORM 1000-LOAD-REF-TABLE THRU 1000-LOAD-REF-TABLE-EXIT
002490     PERFORM 2000-POST-BUY THRU 2000-POST-BUY-EXIT
002500             UNTIL REQ-END-OF-FILE
002510     PERFORM 9000-CLOSE-FILES
002520     DISPLAY 'TB0010 RECORDS READ.....: ' WS-RECS-READ
002530     DISPLAY 'TB0010 RECORDS POSTED...: ' WS-RECS-POSTED
002540     DISPLAY 'TB0010 RECORDS REJECTED.: ' WS-RECS-REJECTED
002550     STOP RUN.
002560 1000-OPEN-FILES.
002570     OPEN INPUT  BUY-REQUEST-FILE
002580     OPEN INPUT  REFERENCE-MASTER-FILE
002590     OPEN EXTEND TRANSACTION-LEDGER-FILE
002600     OPEN OUTPUT REJECT-REPORT-FILE
002610     OPEN I-O    ID-CONTROL-FILE
002620     READ ID-CONTROL-FILE
002630         INVALID KEY
002640             MOVE ZERO TO ICTL-LAST-SEQ
002650             WRITE ID-CONTROL-RECORD
002660     END-READ
002670     READ BUY-REQUEST-FILE
002680         AT END SET REQ-END-OF-FILE TO TRUE
002690     END-READ.
002700 1000-LOAD-REF-TABLE.
002710*    BUILDS THE IN-MEMORY ASSET AND EXCHANGE TABLES ONCE PER RUN
002720*    SO TB0010 CAN LOOK UP EACH KEY BY ID WITHOUT AN INDEXED
002730*    ACCESS METHOD ON THIS STRING.
002740     MOVE ZERO TO WS-REF-TABLE-COUNT
002750     MOVE ZERO TO WS-EXCH-TABLE-COUNT
002760     READ REFERENCE-MASTER-FILE
002770         AT END SET REF-END-OF-FILE TO TRUE
002780     END-READ
002790     PERFORM 1050-LOAD-REF-LOOP THRU 1050-LOAD-REF-LOOP-EXIT
002800             UNTIL REF-END-OF-FILE.
002810 1000-LOAD-REF-TABLE-EXIT.
002820     EXIT.
002830 1050-LOAD-REF-LOOP.
002840     IF REF-IS-ASSET
002850         ADD 1 TO WS-REF-TABLE-COUNT
002860         MOVE REF-ID    TO WS-REF-TBL-ID (WS-REF-TABLE-COUNT)
002870         MOVE AST-SYMBOL TO WS-REF-TBL-SYMBOL (WS-REF-TABLE-COUNT)
002880     ELSE
002890         IF REF-IS-EXCHANGE
002900             ADD 1 TO WS-EXCH-TABLE-COUNT
002910             MOVE REF-ID TO WS-EXCH-TBL-ID (WS-EXCH-TABLE-COUNT)
002920             MOVE EXC-SYMBOL
002930                  TO WS-EXCH-TBL-SYMBOL (WS-EXCH-TABLE-COUNT)
002940         END-IF
002950     END-IF
002960     READ REFERENCE-MASTER-FILE
002970         AT END SET REF-END-OF-FILE TO TRUE
002980     END-READ.
002990 1050-LOAD-REF-LOOP-EXIT.
003000     EXIT.
003010 2000-POST-BUY.
003020     ADD 1 TO WS-RECS-READ
003030     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
003040     PERFORM 2010-VALIDATE-REQUEST THRU 2010-VALIDATE-REQUEST-EXIT
003050     IF REJ-REASON-CDE NOT = SPACES
003060         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
003070         GO TO 2000-POST-BUY-EXIT
003080     END-IF
003090     PERFORM 2050-COMPUTE-FEE-AND-NET
003100             THRU 2050-COMPUTE-FEE-AND-NET-EXIT
003110     IF REJ-REASON-CDE NOT = SPACES
003120         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
003130         GO TO 2000-POST-BUY-EXIT
003140     END-IF
003150     PERFORM 2900-WRITE-TRANSACTION
003160             THRU 2900-WRITE-TRANSACTION-EXIT.
003170 2000-POST-BUY-EXIT.
003180     READ BUY-REQUEST-FILE
003190         AT END SET REQ-END-OF-FILE TO TRUE
003200     END-READ
003210     EXIT.
003220 2010-VALIDATE-REQUEST.
003230     IF REQ-GROSS-AMOUNT NOT > ZERO
003240         MOVE 'E010' TO REJ-REASON-CDE
003250         MOVE 'GROSS AMOUNT MUST BE POSITIVE' TO REJ-REASON-TXT
003260         GO TO 2010-VALIDATE-REQUEST-EXIT
003270     END-IF
003280     IF REQ-UNIT-PRICE-USD NOT > ZERO
003290         MOVE 'E020' TO REJ-REASON-CDE
003300         MOVE 'UNIT PRICE MUST BE POSITIVE' TO REJ-REASON-TXT
003310         GO TO 2010-VALIDATE-REQUEST-EXIT
003320     END-IF
003330     IF REQ-FEE-AMOUNT < ZERO
003340         MOVE 'E030' TO REJ-REASON-CDE
003350         MOVE 'FEE AMOUNT MUST NOT BE NEGATIVE' TO REJ-REASON-TXT
003360         GO TO 2010-VALIDATE-REQUEST-EXIT
003370     END-IF
003380     MOVE SPACES TO WS-ASSET-SYMBOL
003390     PERFORM 2015-TRIM-FEE-CURRENCY
003400        THRU 2015-TRIM-FEE-CURRENCY-EXIT
003410     INSPECT WS-NORM-FEE-CURR CONVERTING
003420             'abcdefghijklmnopqrstuvwxyz' TO
003430             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003440     SET WS-REF-IDX TO 1
003450     SEARCH WS-REF-TABLE
003460         AT END
003470             MOVE 'E040' TO REJ-REASON-CDE
003480             MOVE 'ASSET NOT FOUND' TO REJ-REASON-TXT
003490             GO TO 2010-VALIDATE-REQUEST-EXIT
003500         WHEN WS-REF-TBL-ID (WS-REF-IDX) = REQ-ASSET-ID
003510             MOVE WS-REF-TBL-SYMBOL (WS-REF-IDX)
003520                  TO WS-ASSET-SYMBOL
003530     END-SEARCH
003540     SET WS-EXCH-IDX TO 1
003550     SEARCH WS-EXCH-TABLE
003560         AT END
003570             MOVE 'E045' TO REJ-REASON-CDE
003580             MOVE 'EXCHANGE NOT FOUND' TO REJ-REASON-TXT
003590         WHEN WS-EXCH-TBL-ID (WS-EXCH-IDX) = REQ-EXCHANGE-ID
003600             CONTINUE
003610     END-SEARCH.
003620 2010-VALIDATE-REQUEST-EXIT.
003630     EXIT.
003640 2015-TRIM-FEE-CURRENCY.
003650*    RIGHT-TRIMS REQ-FEE-CURRENCY THE SAME WAY CPTS.TB0080 PREPS
003660*    ITS SEARCH PATTERN - SCAN BACK FROM THE END FOR THE LAST
003670*    SIGNIFICANT CHARACTER.  THIS SHOP'S COMPILER HAS NO
003680*    INTRINSIC TRIM FUNCTION.
003690     MOVE SPACES TO WS-NORM-FEE-CURR
003700     MOVE 10 TO WS-TRIM-IDX
003710     PERFORM 2016-TRIM-SCAN-BACK THRU 2016-TRIM-SCAN-BACK-EXIT
003720             UNTIL WS-TRIM-IDX = 0
003730                OR REQ-FEE-CURRENCY (WS-TRIM-IDX : 1) NOT = SPACE
003740     IF WS-TRIM-IDX > 0
003750         MOVE REQ-FEE-CURRENCY (1 : WS-TRIM-IDX)
003760              TO WS-NORM-FEE-CURR
003770     END-IF.
003780 2015-TRIM-FEE-CURRENCY-EXIT.
003790     EXIT.
003800 2016-TRIM-SCAN-BACK.
003810     SUBTRACT 1 FROM WS-TRIM-IDX.
003820 2016-TRIM-SCAN-BACK-EXIT.
003830     EXIT.
003840 2050-COMPUTE-FEE-AND-NET.
003850     IF REQ-FEE-AMOUNT > ZERO
003860         IF WS-NORM-FEE-CURR = 'USD'
003870             MOVE REQ-GROSS-AMOUNT TO TXN-NET-AMT
003880             COMPUTE TXN-TOTAL-SPENT-USD =
003890                     REQ-GROSS-AMOUNT * REQ-UNIT-PRICE-USD
003900                     + REQ-FEE-AMOUNT
003910         ELSE
003920             IF WS-NORM-FEE-CURR = WS-ASSET-SYMBOL
003930                 COMPUTE TXN-NET-AMT =
003940                         REQ-GROSS-AMOUNT - REQ-FEE-AMOUNT
003950                 IF TXN-NET-AMT NOT > ZERO
003960                     MOVE 'E050' TO REJ-REASON-CDE
003970                     MOVE 'NET AMOUNT AFTER FEE NOT POSITIVE'
003980                          TO REJ-REASON-TXT
003990                     GO TO 2050-COMPUTE-FEE-AND-NET-EXIT
004000                 END-IF
004010                 COMPUTE TXN-TOTAL-SPENT-USD =
004020                         REQ-GROSS-AMOUNT * REQ-UNIT-PRICE-USD
004030             ELSE
004040                 MOVE 'E060' TO REJ-REASON-CDE
004050                 MOVE 'UNSUPPORTED FEE CURRENCY' TO REJ-REASON-TXT
004060                 GO TO 2050-COMPUTE-FEE-AND-NET-EXIT
004070             END-IF
004080         END-IF
004090     ELSE
004100         IF WS-NORM-FEE-CURR NOT = SPACES
004110             MOVE 'E070' TO REJ-REASON-CDE
004120             MOVE 'FEE CURRENCY REQUIRES A POSITIVE FEE'
004130                  TO REJ-REASON-TXT
004140             GO TO 2050-COMPUTE-FEE-AND-NET-EXIT
004150         END-IF
004160         MOVE REQ-GROSS-AMOUNT TO TXN-NET-AMT
004170         COMPUTE TXN-TOTAL-SPENT-USD =
004180                 REQ-GROSS-AMOUNT * REQ-UNIT-PRICE-USD
004190     END-IF.
004200 2050-COMPUTE-FEE-AND-NET-EXIT.
004210     EXIT.
004220 2900-WRITE-TRANSACTION.
004230     ADD 1 TO WS-NEXT-SEQ
004240     MOVE 'BUY'             TO RECORD-TYPE-CDE-2
004250     MOVE WS-NEXT-SEQ       TO SEQUENCE-NUMBER
004260     MOVE REQ-ASSET-ID      TO TXN-ASSET-ID
004270     MOVE REQ-EXCHANGE-ID   TO TXN-EXCHANGE-ID
004280     MOVE REQ-USER-ID       TO TXN-USER-ID
004290     MOVE 'BUY '            TO TXN-TYPE-CDE
004300     MOVE REQ-GROSS-AMOUNT  TO TXN-GROSS-AMT
004310     MOVE REQ-FEE-AMOUNT    TO TXN-FEE-AMT
004320     MOVE WS-NORM-FEE-CURR  TO TXN-FEE-CURRENCY
004330     MOVE REQ-UNIT-PRICE-USD TO TXN-UNIT-PRICE-USD
004340     MOVE ZERO              TO TXN-REALIZED-PNL
004350     IF REQ-TXN-DATE = SPACES
004360         PERFORM 9000-STAMP-CURRENT-DATE
004370                 THRU 9000-STAMP-CURRENT-DATE-EXIT
004380         MOVE WS-CURRENT-TIMESTAMP TO TXN-DATE
004390     ELSE
004400         MOVE REQ-TXN-DATE TO TXN-DATE
004410     END-IF
004420     PERFORM 9050-GENERATE-SURROGATE-KEY
004430             THRU 9050-GENERATE-SURROGATE-KEY-EXIT
004440     MOVE WS-GEN-ID-WORK      TO TXN-ID
004450     WRITE TRANSACTION-LEDGER-RECORD
004460     ADD 1 TO WS-RECS-POSTED.
004470 2900-WRITE-TRANSACTION-EXIT.
004480     EXIT.
004490 2900-WRITE-REJECT.
004500     MOVE REQ-ASSET-ID TO REJ-ASSET-ID
004510     MOVE REQ-USER-ID  TO REJ-USER-ID
004520     WRITE REJECT-REPORT-RECORD
004530     ADD 1 TO WS-RECS-REJECTED.
004540 2900-WRITE-REJECT-EXIT.
004550     EXIT.
004560 9000-STAMP-CURRENT-DATE.
004570*    BUILDS AN ISO TIMESTAMP STRING OFF THE SYSTEM CLOCK FOR ANY
004580*    CREATED-AT/UPDATED-AT/TXN-DATE SLOT THE REQUEST LEFT BLANK.
004590     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
004600     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
004610     MOVE SPACES TO WS-CURRENT-TIMESTAMP
004620     STRING WS-STAMP-YYYY  '-' WS-STAMP-MM  '-' WS-STAMP-DD  'T'
004630            WS-STAMP-HH    ':' WS-STAMP-MIN ':' WS-STAMP-SEC
004640            '.000Z' DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP
004650     END-STRING.
004660 9000-STAMP-CURRENT-DATE-EXIT.
004670     EXIT.
004680 9050-GENERATE-SURROGATE-KEY.
004690*    BUILDS A UUID-SHAPED (8-4-4-4-12) SURROGATE KEY OUT OF THE
004700*    RUN DATE/TIME AND A CONTROL-FILE SEQUENCE THAT SURVIVES
004710*    ACROSS RUNS, SO A TXN-ID WRITTEN TODAY CAN STILL BE LOOKED
004720*    UP BY A LATER JOB.  THIS COMPILER HAS NO RANDOM NUMBER
004730*    GENERATOR TO BUILD A TRUE UUID WITH.
004740     PERFORM 9000-STAMP-CURRENT-DATE
004750        THRU 9000-STAMP-CURRENT-DATE-EXIT
004760     ADD 1 TO ICTL-LAST-SEQ
004770     REWRITE ID-CONTROL-RECORD
004780     MOVE ICTL-LAST-SEQ TO WS-GEN-ID-SEQ-DISP
004790     MOVE SPACES TO WS-GEN-ID-WORK
004800     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD '-' 'T010' '-'
004810            WS-STAMP-HH WS-STAMP-MIN '-' WS-STAMP-SEC
004820            WS-STAMP-HSEC '-' WS-GEN-ID-SEQ-DISP
004830            DELIMITED BY SIZE INTO WS-GEN-ID-WORK
004840     END-STRING.
004850 9050-GENERATE-SURROGATE-KEY-EXIT.
004860     EXIT.
004870 9000-CLOSE-FILES.
004880     CLOSE BUY-REQUEST-FILE
004890           REFERENCE-MASTER-FILE
004900           TRANSACTION-LEDGER-FILE
004910           REJECT-REPORT-FILE
004920           ID-CONTROL-FILE.
