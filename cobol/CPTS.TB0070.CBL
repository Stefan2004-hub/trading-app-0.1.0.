000100******************************************************************
000110* CPTS.TB0070                                                    *
000120* PRICE-PEAK MAINTENANCE RUN.  LISTS, UPDATES, AND DELETES A     *
000130* USER'S ROLLING HIGH-WATER-MARK ROWS ON THE STRATEGY MASTER     *
000140* FILE.  THIS LEG DOES NOT CREATE - A PEAK ROW MUST ALREADY      *
000150* EXIST (POSTED ELSEWHERE) BEFORE IT CAN BE MAINTAINED HERE.     *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    PEAK-MAINT.
000190 AUTHOR.        D OYELARAN.
000200*    MODIFIED BY M ABERNATHY, S PATEL, R DELACRUZ, R J HALVORSEN.
000210 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000220 DATE-WRITTEN.  04/17/1993.
000230 DATE-COMPILED.
000240 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000250******************************************************************
000260*                    C H A N G E   L O G                         *
000270******************************************************************
000280* 041793 DBO INIT      ORIGINAL CODING - STANDALONE PEAK         *
000290*                       MAINTENANCE RUN AGAINST THE NEW PEAK-    *
000300*                       TRACKING VIEW ADDED TO STRAFILE.         *
000310* 072694 MRA CR00618   RENAMED FOR THE STRATEGY MAINTENANCE      *
000320*                       SUITE.                                   *
000330* 122998 MRA Y2K-0081   EXPANDED TIMESTAMP FIELDS TO 4-DIGIT     *
000340*                       YEAR STRINGS WHERE EMBEDDED CENTURY      *
000350*                       EXISTED.                                 *
000360* 030110 SRP CR01207   ADDED REJECT REPORT WITH REASON CODES.    *
000370* 090117 RDC CR01489   OPENS STRADD AS A RELATIVE FILE, I-O      *
000380*                       MODE.  THE IN-MEMORY KEY TABLE CARRIES   *
000390*                       THE RELATIVE RECORD NUMBER FOR DIRECT    *
000400*                       REWRITE AND DELETE.                      *
000410* 051718 RDC CR01540   ADDED THE LIST LEG - CROSS-REFERENCES     *
000420*                       REFFILE SO A USER CAN FILTER THE PEAK    *
000430*                       LIST BY AN ASSET SYMBOL/NAME SUBSTRING.  *
000440* 112219 RJH CR01600   CONFIRMED WITH THE TRADING DESK THAT      *
000450*                       UPDATE REJECTS WHEN THE PEAK ID IS NOT   *
000460*                       FOUND - THIS LEG HAS NO CREATE SIDE, A   *
000470*                       PEAK ROW IS ALWAYS POSTED ELSEWHERE.     *
000480* 031620 RDC CR01612   CHANGED THE REFFILE LOOKUP FROM SEARCH    *
000490*                       ALL TO A SERIAL SEARCH - REFFILE IS      *
000500*                       SORTED BY SYMBOL, NOT BY THE ID THE      *
000510*                       TABLE IS KEYED ON.                       *
000520* 042420 RDC CR01649   PICKS UP PEAK-CREATED-AT/PEAK-UPDATED-AT  *
000530*                       FROM THE WIDENED PEAK VIEW (SEE STRAFILE *
000540*                       CR01649).  THIS RUN DOES NOT STAMP THEM  *
000550*                       ITSELF YET - THAT REMAINS AN UPSTREAM    *
000560*                       RESPONSIBILITY FOR NOW.                  *
000570* 052121 RJH CR01710   REWRITE-PEAK NEVER TOUCHED PEAK-UPDATED-  *
000580*                       AT.  ADDED 9000-STAMP-CURRENT-DATE AND   *
000590*                       STAMP IT TO THE CURRENT RUN TIME ON      *
000600*                       EVERY UPDATE.  PEAK-CREATED-AT IS STILL  *
000610*                       SET UPSTREAM WHEN THE ROW IS FIRST       *
000620*                       POSTED - THIS LEG HAS NO CREATE SIDE.    *
000630* 070221 RJH CR01721   2000-LIST-PEAKS WAS EMITTING ROWS IN      *
000640*                       STRADD LOAD ORDER - NO UPDATED-AT        *
000650*                       ORDERING WAS EVER APPLIED, EVEN THOUGH   *
000660*                       THE RUN SPEC CALLS FOR MOST-RECENT-FIRST.*
000670*                       ADDED WS-STRA-TBL-UPD-AT TO THE TABLE AND*
000680*                       A ONE-TIME EXCHANGE SORT (1170-SORT-STRA-*
000690*                       TABLE) RIGHT AFTER THE LOAD, DESCENDING  *
000700*                       ON UPDATED-AT - NO SD/SORT FILE, SAME AS *
000710*                       EVERY OTHER IN-MEMORY TABLE IN THIS      *
000720*                       SUITE.                                  *
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER.   CTDC-3090.
000770 OBJECT-COMPUTER.   CTDC-3090.
000780 SPECIAL-NAMES.
000790     UPSI-0 ON STATUS IS TEST-RUN-SW
000800            OFF STATUS IS PROD-RUN-SW.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT LIST-REQUEST-FILE ASSIGN TO LSTPKRQ
000840            ORGANIZATION IS SEQUENTIAL
000850            ACCESS MODE  IS SEQUENTIAL
000860            FILE STATUS  IS WS-LST-FILE-STATUS.
000870     SELECT UPDATE-REQUEST-FILE ASSIGN TO UPDPKRQ
000880            ORGANIZATION IS SEQUENTIAL
000890            ACCESS MODE  IS SEQUENTIAL
000900            FILE STATUS  IS WS-UPD-FILE-STATUS.
000910     SELECT DELETE-REQUEST-FILE ASSIGN TO DELPKRQ
000920            ORGANIZATION IS SEQUENTIAL
000930            ACCESS MODE  IS SEQUENTIAL
000940            FILE STATUS  IS WS-DEL-FILE-STATUS.
000950     SELECT STRATEGY-MASTER-FILE ASSIGN TO STRADD
000960            ORGANIZATION IS RELATIVE
000970            ACCESS MODE  IS DYNAMIC
000980            RELATIVE KEY IS WS-STRA-RELATIVE-KEY
000990            FILE STATUS  IS WS-STRA-FILE-STATUS.
001000     SELECT REFERENCE-MASTER-FILE ASSIGN TO REFDD
001010            ORGANIZATION IS SEQUENTIAL
001020            ACCESS MODE  IS SEQUENTIAL
001030            FILE STATUS  IS WS-REF-FILE-STATUS.
001040     SELECT PEAK-LIST-REPORT-FILE ASSIGN TO PKLSTRPT
001050            ORGANIZATION IS SEQUENTIAL
001060            ACCESS MODE  IS SEQUENTIAL
001070            FILE STATUS  IS WS-RPT-FILE-STATUS.
001080     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
001090            ORGANIZATION IS SEQUENTIAL
001100            ACCESS MODE  IS SEQUENTIAL
001110            FILE STATUS  IS WS-REJ-FILE-STATUS.
001120 DATA DIVISION.
001130 FILE SECTION.
001140 FD  LIST-REQUEST-FILE
001150     RECORDING MODE IS F.
001160 01  LIST-REQUEST-RECORD.
001170     05  LST-USER-ID                PIC X(36).
001180     05  LST-SEARCH-PATTERN         PIC X(50).
001190     05  FILLER                     PIC X(86).
001200 FD  UPDATE-REQUEST-FILE
001210     RECORDING MODE IS F.
001220 01  UPDATE-REQUEST-RECORD.
001230     05  UPD-PEAK-ID                PIC X(36).
001240     05  UPD-USER-ID                PIC X(36).
001250     05  UPD-PEAK-PRICE             PIC S9(12)V9(08) COMP-3.
001260     05  UPD-PEAK-TIMESTAMP         PIC X(25).
001270     05  UPD-ACTIVE-IND             PIC X(01).
001280     05  FILLER                     PIC X(10).
001290 FD  DELETE-REQUEST-FILE
001300     RECORDING MODE IS F.
001310 01  DELETE-REQUEST-RECORD.
001320     05  DEL-PEAK-ID                PIC X(36).
001330     05  DEL-USER-ID                PIC X(36).
001340     05  FILLER                     PIC X(53).
001350 FD  STRATEGY-MASTER-FILE
001360     RECORDING MODE IS F.
001370 01  STRATEGY-MASTER-RECORD.
001380     05  RECORD-TYPE-CDE            PIC X(03).
001390         88  STRA-BUY-SIDE               VALUE 'BUY'.
001400         88  STRA-SELL-SIDE              VALUE 'SEL'.
001410         88  STRA-PEAK-TRACK             VALUE 'PEK'.
001420     05  STRA-ID                    PIC X(36).
001430     05  STRA-ASSET-ID              PIC X(36).
001440     05  STRA-USER-ID               PIC X(36).
001450     05  BUY-STRATEGY-VIEW.
001460         10  BUY-DIP-THRESHOLD-PCT  PIC S9(03)V9(02) COMP-3.
001470         10  BUY-AMOUNT-USD         PIC S9(18)V9(02) COMP-3.
001480         10  BUY-ACTIVE-FLAG        PIC X(01).
001490             88  BUY-STRAT-ACTIVE        VALUE 'Y'.
001500             88  BUY-STRAT-INACTIVE      VALUE 'N'.
001510         10  BUY-CREATED-AT         PIC X(25).
001520         10  BUY-UPDATED-AT         PIC X(25).
001530         10  FILLER                 PIC X(85).
001540     05  SELL-STRATEGY-VIEW REDEFINES BUY-STRATEGY-VIEW.
001550         10  SELL-THRESHOLD-PCT     PIC S9(03)V9(02) COMP-3.
001560         10  SELL-ACTIVE-FLAG       PIC X(01).
001570             88  SELL-STRAT-ACTIVE       VALUE 'Y'.
001580             88  SELL-STRAT-INACTIVE     VALUE 'N'.
001590         10  SELL-CREATED-AT        PIC X(25).
001600         10  SELL-UPDATED-AT        PIC X(25).
001610         10  FILLER                 PIC X(96).
001620     05  PEAK-TRACKING-VIEW REDEFINES BUY-STRATEGY-VIEW.
001630         10  PEAK-LAST-BUY-TXN-ID   PIC X(36).
001640         10  PEAK-PRICE-AMT         PIC S9(12)V9(08) COMP-3.
001650         10  PEAK-TIMESTAMP         PIC X(25).
001660         10  PEAK-ACTIVE-FLAG       PIC X(01).
001670             88  PEAK-IS-ACTIVE          VALUE 'Y'.
001680             88  PEAK-IS-INACTIVE        VALUE 'N'.
001690         10  PEAK-CREATED-AT        PIC X(25).
001700         10  PEAK-UPDATED-AT        PIC X(25).
001710         10  FILLER                 PIC X(27).
001720 FD  REFERENCE-MASTER-FILE
001730     RECORDING MODE IS F.
001740 01  REFERENCE-MASTER-RECORD.
001750     05  RECORD-TYPE-CDE-2          PIC X(03).
001760         88  REF-IS-ASSET                VALUE 'AST'.
001770         88  REF-IS-EXCHANGE             VALUE 'EXC'.
001780     05  REF-ID                     PIC X(36).
001790     05  ASSET-VIEW.
001800         10  AST-SYMBOL             PIC X(10).
001810         10  AST-NAME               PIC X(50).
001820         10  FILLER                 PIC X(36).
001830     05  EXCHANGE-VIEW REDEFINES ASSET-VIEW.
001840         10  EXC-NAME               PIC X(50).
001850         10  EXC-SYMBOL             PIC X(10).
001860         10  FILLER                 PIC X(36).
001870 FD  PEAK-LIST-REPORT-FILE
001880     RECORDING MODE IS F.
001890 01  PEAK-LIST-REPORT-RECORD.
001900     05  RPT-PEAK-ID                PIC X(36).
001910     05  RPT-ASSET-ID               PIC X(36).
001920     05  RPT-USER-ID                PIC X(36).
001930     05  RPT-ASSET-SYMBOL           PIC X(10).
001940     05  RPT-ASSET-NAME             PIC X(50).
001950     05  RPT-PEAK-PRICE             PIC S9(12)V9(08) COMP-3.
001960     05  RPT-PEAK-TIMESTAMP         PIC X(25).
001970     05  RPT-ACTIVE-IND             PIC X(01).
001980     05  FILLER                     PIC X(24).
001990 FD  REJECT-REPORT-FILE
002000     RECORDING MODE IS F.
002010 01  REJECT-REPORT-RECORD.
002020     05  REJ-USER-ID                PIC X(36).
002030     05  REJ-ASSET-ID               PIC X(36).
002040     05  REJ-REASON-CDE             PIC X(04).
002050     05  REJ-REASON-TXT             PIC X(60).
002060     05  FILLER                     PIC X(32).
002070 WORKING-STORAGE SECTION.
002080 01  WS-LST-FILE-STATUS             PIC XX.
002090 01  WS-UPD-FILE-STATUS             PIC XX.
002100 01  WS-DEL-FILE-STATUS             PIC XX.
002110 01  WS-STRA-FILE-STATUS            PIC XX.
002120 01  WS-REF-FILE-STATUS             PIC XX.
002130 01  WS-RPT-FILE-STATUS             PIC XX.
002140 01  WS-REJ-FILE-STATUS             PIC XX.
002150 01  WS-STRA-RELATIVE-KEY           PIC S9(08) COMP.
002160 01  WS-STRA-TABLE-AREA.
002170     05  WS-STRA-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
002180     05  WS-STRA-TABLE OCCURS 0 TO 3000 TIMES
002190                        DEPENDING ON WS-STRA-TABLE-COUNT
002200                        INDEXED BY WS-STRA-TBL-IDX.
002210         10  WS-STRA-TBL-ID         PIC X(36).
002220         10  WS-STRA-TBL-USER-ID    PIC X(36).
002230         10  WS-STRA-TBL-RECNO      PIC S9(08) COMP.
002240         10  WS-STRA-TBL-UPD-AT     PIC X(25).
002250 01  WS-STRA-SORT-SWAP.
002260     05  WS-SORT-ID                 PIC X(36).
002270     05  WS-SORT-USER-ID             PIC X(36).
002280     05  WS-SORT-RECNO               PIC S9(08) COMP.
002290     05  WS-SORT-UPD-AT              PIC X(25).
002300 77  WS-SORT-OUTER-IDX               PIC S9(04) COMP.
002310 77  WS-SORT-INNER-IDX               PIC S9(04) COMP.
002320 77  WS-SORT-LIMIT                   PIC S9(04) COMP.
002330 01  WS-REF-TABLE-AREA.
002340     05  WS-REF-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
002350     05  WS-REF-TABLE OCCURS 0 TO 2000 TIMES
002360                       DEPENDING ON WS-REF-TABLE-COUNT
002370                       INDEXED BY WS-REF-TBL-IDX.
002380         10  WS-REF-TBL-ID          PIC X(36).
002390         10  WS-REF-TBL-SYMBOL      PIC X(10).
002400         10  WS-REF-TBL-NAME        PIC X(50).
002410         10  WS-REF-TBL-NAME-UC     PIC X(50).
002420 01  WS-DISPLAY-FIELDS.
002430     05  WS-DISP-SYMBOL             PIC X(10).
002440     05  WS-DISP-NAME               PIC X(50).
002450     05  WS-DISP-NAME-UC            PIC X(50).
002460 01  WS-SEARCH-FIELDS.
002470     05  WS-SEARCH-PATTERN-UC       PIC X(50).
002480     05  WS-MATCH-TEXT              PIC X(50).
002490     05  WS-MATCH-PATTERN           PIC X(50).
002500 77  WS-PATTERN-LEN                 PIC S9(02) COMP.
002510 77  WS-SCAN-IDX                    PIC S9(02) COMP.
002520 77  WS-SCAN-POS                    PIC S9(02) COMP.
002530 77  WS-MAX-START                   PIC S9(02) COMP.
002540 77  WS-LST-EOF-SW                  PIC X(01) VALUE 'N'.
002550     88  LST-END-OF-FILE                VALUE 'Y'.
002560 77  WS-UPD-EOF-SW                  PIC X(01) VALUE 'N'.
002570     88  UPD-END-OF-FILE                VALUE 'Y'.
002580 77  WS-DEL-EOF-SW                  PIC X(01) VALUE 'N'.
002590     88  DEL-END-OF-FILE                VALUE 'Y'.
002600 77  WS-STRA-EOF-SW                 PIC X(01) VALUE 'N'.
002610     88  STRA-END-OF-FILE               VALUE 'Y'.
002620 77  WS-REF-EOF-SW                  PIC X(01) VALUE 'N'.
002630     88  REF-END-OF-FILE                VALUE 'Y'.
002640 77  WS-ASSET-MATCH-SW              PIC X(01) VALUE 'N'.
002650     88  ASSET-MATCHES                  VALUE 'Y'.
002660     88  ASSET-NOT-MATCHED              VALUE 'N'.
002670 77  WS-SUBSTR-FOUND-SW             PIC X(01) VALUE 'N'.
002680     88  SUBSTR-FOUND                   VALUE 'Y'.
002690     88  SUBSTR-NOT-FOUND                VALUE 'N'.
002700 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
002710 77  WS-RECS-LISTED                 PIC S9(07) COMP VALUE ZERO.
002720 77  WS-RECS-UPDATED                PIC S9(07) COMP VALUE ZERO.
002730 77  WS-RECS-DELETED                PIC S9(07) COMP VALUE ZERO.
002740 77  WS-RECS-REJECTED               PIC S9(07) COMP VALUE ZERO.
002750 01  WS-CURRENT-TIMESTAMP           PIC X(25).
002760 01  WS-STAMP-DATE-FIELDS.
002770     05  WS-STAMP-YYYY               PIC 9(04).
002780     05  WS-STAMP-MM                 PIC 9(02).
002790     05  WS-STAMP-DD                 PIC 9(02).
002800 01  WS-STAMP-TIME-FIELDS.
002810     05  WS-STAMP-HH                 PIC 9(02).
002820     05  WS-STAMP-MIN                PIC 9(02).
002830     05  WS-STAMP-SEC                PIC 9(02).
002840     05  WS-STAMP-HSEC               PIC 9(02).
002850 PROCEDURE DIVISION.
002860 1000-MAIN-LINE.
002870     PERFORM 1000-OPEN-FILES
002880     PERFORM 1100-LOAD-STRA-TABLE THRU 1100-LOAD-STRA-TABLE-EXIT
002890     PERFORM 1200-LOAD-REF-TABLE THRU 1200-LOAD-REF-TABLE-EXIT
002900     PERFORM 2000-LIST-PEAKS THRU 2000-LIST-PEAKS-EXIT
002910             UNTIL LST-END-OF-FILE
002920     PERFORM 2100-UPDATE-PEAK THRU 2100-UPDATE-PEAK-EXIT
002930             UNTIL UPD-END-OF-FILE
002940     PERFORM 2200-DELETE-PEAK THRU 2200-DELETE-PEAK-EXIT
002950             UNTIL DEL-END-OF-FILE
002960     PERFORM 9000-CLOSE-FILES
002970     DISPLAY 'TB0070 RECORDS READ.....: ' WS-RECS-READ
002980     DISPLAY 'TB0070 RECORDS LISTED...: ' WS-RECS-LISTED
002990     DISPLAY 'TB0070 RECORDS UPDATED..: ' WS-RECS-UPDATED
003000     DISPLAY 'TB0070 RECORDS DELETED..: ' WS-RECS-DELETED
003010     DISPLAY 'TB0070 RECORDS REJECTED.: ' WS-RECS-REJECTED
003020     STOP RUN.
003030 1000-OPEN-FILES.
003040     OPEN INPUT  LIST-REQUEST-FILE
003050     OPEN INPUT  UPDATE-REQUEST-FILE
003060     OPEN INPUT  DELETE-REQUEST-FILE
003070     OPEN I-O    STRATEGY-MASTER-FILE
003080     OPEN INPUT  REFERENCE-MASTER-FILE
003090     OPEN OUTPUT PEAK-LIST-REPORT-FILE
003100     OPEN OUTPUT REJECT-REPORT-FILE
003110     READ LIST-REQUEST-FILE
003120         AT END SET LST-END-OF-FILE TO TRUE
003130     END-READ
003140     READ UPDATE-REQUEST-FILE
003150         AT END SET UPD-END-OF-FILE TO TRUE
003160     END-READ
003170     READ DELETE-REQUEST-FILE
003180         AT END SET DEL-END-OF-FILE TO TRUE
003190     END-READ.
003200 1100-LOAD-STRA-TABLE.
003210*    SCANS THE WHOLE STRATEGY MASTER FILE ONCE, KEEPING ONLY THE
003220*    PRICE-PEAK ROWS (RECORD-TYPE-CDE = 'PEK') AND THEIR RELATIVE
003230*    RECORD NUMBER.  BUY- AND SELL-SIDE ROWS ARE OF NO INTEREST
003240*    TO THIS RUN.  NO CREATE LEG EXISTS SO WS-MAX-RELATIVE-KEY IS
003250*    NOT NEEDED HERE.
003260     MOVE ZERO TO WS-STRA-TABLE-COUNT
003270     MOVE ZERO TO WS-STRA-RELATIVE-KEY
003280     READ STRATEGY-MASTER-FILE NEXT RECORD
003290         AT END SET STRA-END-OF-FILE TO TRUE
003300     END-READ
003310     PERFORM 1150-LOAD-STRA-LOOP THRU 1150-LOAD-STRA-LOOP-EXIT
003320             UNTIL STRA-END-OF-FILE
003330     PERFORM 1170-SORT-STRA-TABLE THRU 1170-SORT-STRA-TABLE-EXIT.
003340 1100-LOAD-STRA-TABLE-EXIT.
003350     EXIT.
003360 1150-LOAD-STRA-LOOP.
003370     IF STRA-PEAK-TRACK
003380         ADD 1 TO WS-STRA-TABLE-COUNT
003390         SET WS-STRA-TBL-IDX TO WS-STRA-TABLE-COUNT
003400         MOVE STRA-ID       TO WS-STRA-TBL-ID (WS-STRA-TBL-IDX)
003410         MOVE STRA-USER-ID
003420              TO WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
003430         MOVE WS-STRA-RELATIVE-KEY
003440              TO WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
003450         MOVE PEAK-UPDATED-AT
003460              TO WS-STRA-TBL-UPD-AT (WS-STRA-TBL-IDX)
003470     END-IF
003480     READ STRATEGY-MASTER-FILE NEXT RECORD
003490         AT END SET STRA-END-OF-FILE TO TRUE
003500     END-READ.
003510 1150-LOAD-STRA-LOOP-EXIT.
003520     EXIT.
003530 1170-SORT-STRA-TABLE.
003540*    THE LIST LEG MUST SHOW THE MOST RECENTLY UPDATED PEAK FIRST.
003550*    THIS SHOP'S COMPILER HAS NO INDEXED ACCESS METHOD FOR THE
003560*    BATCH SUITE SO THE TABLE IS NOT RELOADED IN KEY ORDER - A
003570*    PLAIN EXCHANGE SORT ON THE SMALL IN-MEMORY ARRAY IS RUN ONCE
003580*    HERE, DESCENDING ON WS-STRA-TBL-UPD-AT, RATHER THAN BRINGING
003590*    UP AN SD/SORT FILE THIS SUITE HAS NEVER NEEDED BEFORE.
003600     MOVE WS-STRA-TABLE-COUNT TO WS-SORT-LIMIT
003610     SUBTRACT 1 FROM WS-SORT-LIMIT
003620     MOVE 1 TO WS-SORT-OUTER-IDX
003630     PERFORM 1175-SORT-OUTER-LOOP THRU 1175-SORT-OUTER-LOOP-EXIT
003640             UNTIL WS-SORT-OUTER-IDX > WS-SORT-LIMIT.
003650 1170-SORT-STRA-TABLE-EXIT.
003660     EXIT.
003670 1175-SORT-OUTER-LOOP.
003680     MOVE WS-SORT-OUTER-IDX TO WS-SORT-INNER-IDX
003690     PERFORM 1180-SORT-INNER-LOOP THRU 1180-SORT-INNER-LOOP-EXIT
003700             UNTIL WS-SORT-INNER-IDX > WS-STRA-TABLE-COUNT
003710     ADD 1 TO WS-SORT-OUTER-IDX.
003720 1175-SORT-OUTER-LOOP-EXIT.
003730     EXIT.
003740 1180-SORT-INNER-LOOP.
003750     IF WS-STRA-TBL-UPD-AT (WS-SORT-INNER-IDX)
003760           > WS-STRA-TBL-UPD-AT (WS-SORT-OUTER-IDX)
003770         MOVE WS-STRA-TBL-ID (WS-SORT-OUTER-IDX)   TO WS-SORT-ID
003780         MOVE WS-STRA-TBL-USER-ID (WS-SORT-OUTER-IDX)
003790              TO WS-SORT-USER-ID
003800         MOVE WS-STRA-TBL-RECNO (WS-SORT-OUTER-IDX)
003810              TO WS-SORT-RECNO
003820         MOVE WS-STRA-TBL-UPD-AT (WS-SORT-OUTER-IDX)
003830              TO WS-SORT-UPD-AT
003840         MOVE WS-STRA-TBL-ID (WS-SORT-INNER-IDX)
003850              TO WS-STRA-TBL-ID (WS-SORT-OUTER-IDX)
003860         MOVE WS-STRA-TBL-USER-ID (WS-SORT-INNER-IDX)
003870              TO WS-STRA-TBL-USER-ID (WS-SORT-OUTER-IDX)
003880         MOVE WS-STRA-TBL-RECNO (WS-SORT-INNER-IDX)
003890              TO WS-STRA-TBL-RECNO (WS-SORT-OUTER-IDX)
003900         MOVE WS-STRA-TBL-UPD-AT (WS-SORT-INNER-IDX)
003910              TO WS-STRA-TBL-UPD-AT (WS-SORT-OUTER-IDX)
003920         MOVE WS-SORT-ID     TO WS-STRA-TBL-ID (WS-SORT-INNER-IDX)
003930         MOVE WS-SORT-USER-ID
003940              TO WS-STRA-TBL-USER-ID (WS-SORT-INNER-IDX)
003950         MOVE WS-SORT-RECNO
003960              TO WS-STRA-TBL-RECNO (WS-SORT-INNER-IDX)
003970         MOVE WS-SORT-UPD-AT
003980              TO WS-STRA-TBL-UPD-AT (WS-SORT-INNER-IDX)
003990     END-IF
004000     ADD 1 TO WS-SORT-INNER-IDX.
004010 1180-SORT-INNER-LOOP-EXIT.
004020     EXIT.
004030 1200-LOAD-REF-TABLE.
004040*    BUILDS THE IN-MEMORY ASSET TABLE SO A PEAK ROW'S SYMBOL AND
004050*    NAME CAN BE RESOLVED FOR DISPLAY AND FOR THE OPTIONAL LIST
004060*    SEARCH-PATTERN FILTER.  EXCHANGE ROWS ARE OF NO INTEREST.
004070     MOVE ZERO TO WS-REF-TABLE-COUNT
004080     READ REFERENCE-MASTER-FILE
004090         AT END SET REF-END-OF-FILE TO TRUE
004100     END-READ
004110     PERFORM 1250-LOAD-REF-LOOP THRU 1250-LOAD-REF-LOOP-EXIT
004120             UNTIL REF-END-OF-FILE.
004130 1200-LOAD-REF-TABLE-EXIT.
004140     EXIT.
004150 1250-LOAD-REF-LOOP.
004160     IF REF-IS-ASSET
004170         ADD 1 TO WS-REF-TABLE-COUNT
004180         SET WS-REF-TBL-IDX TO WS-REF-TABLE-COUNT
004190         MOVE REF-ID     TO WS-REF-TBL-ID (WS-REF-TBL-IDX)
004200         MOVE AST-SYMBOL TO WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
004210         MOVE AST-NAME   TO WS-REF-TBL-NAME (WS-REF-TBL-IDX)
004220         MOVE AST-NAME   TO WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004230         INSPECT WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004240                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004250                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004260     END-IF
004270     READ REFERENCE-MASTER-FILE
004280         AT END SET REF-END-OF-FILE TO TRUE
004290     END-READ.
004300 1250-LOAD-REF-LOOP-EXIT.
004310     EXIT.
004320 2000-LIST-PEAKS.
004330     ADD 1 TO WS-RECS-READ
004340     PERFORM 2005-PREP-PATTERN THRU 2005-PREP-PATTERN-EXIT
004350     PERFORM 2010-EMIT-IF-MATCH THRU 2010-EMIT-IF-MATCH-EXIT
004360             VARYING WS-STRA-TBL-IDX FROM 1 BY 1
004370             UNTIL WS-STRA-TBL-IDX > WS-STRA-TABLE-COUNT.
004380 2000-LIST-PEAKS-EXIT.
004390     READ LIST-REQUEST-FILE
004400         AT END SET LST-END-OF-FILE TO TRUE
004410     END-READ
004420     EXIT.
004430 2005-PREP-PATTERN.
004440*    UPPERCASES THE CALLER'S SEARCH PATTERN AND FINDS ITS
004450*    SIGNIFICANT LENGTH (TRAILING SPACES DO NOT COUNT) SO THE
004460*    SUBSTRING SCAN BELOW KNOWS HOW FAR TO SLIDE.
004470     MOVE LST-SEARCH-PATTERN TO WS-SEARCH-PATTERN-UC
004480     INSPECT WS-SEARCH-PATTERN-UC
004490             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004510     MOVE 50 TO WS-SCAN-IDX
004520     PERFORM 2006-SCAN-BACK THRU 2006-SCAN-BACK-EXIT
004530             UNTIL WS-SCAN-IDX = 0
004540                OR WS-SEARCH-PATTERN-UC (WS-SCAN-IDX : 1)
004550                   NOT = SPACE
004560     MOVE WS-SCAN-IDX TO WS-PATTERN-LEN.
004570 2005-PREP-PATTERN-EXIT.
004580     EXIT.
004590 2006-SCAN-BACK.
004600     SUBTRACT 1 FROM WS-SCAN-IDX.
004610 2006-SCAN-BACK-EXIT.
004620     EXIT.
004630 2010-EMIT-IF-MATCH.
004640     IF WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX) = LST-USER-ID
004650         MOVE WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
004660              TO WS-STRA-RELATIVE-KEY
004670         READ STRATEGY-MASTER-FILE
004680         PERFORM 2015-LOOKUP-ASSET THRU 2015-LOOKUP-ASSET-EXIT
004690         PERFORM 2020-CHECK-ASSET-MATCH
004700                 THRU 2020-CHECK-ASSET-MATCH-EXIT
004710         IF ASSET-MATCHES
004720             PERFORM 2900-WRITE-LIST-LINE
004730                     THRU 2900-WRITE-LIST-LINE-EXIT
004740         END-IF
004750     END-IF.
004760 2010-EMIT-IF-MATCH-EXIT.
004770     EXIT.
004780 2015-LOOKUP-ASSET.
004790     MOVE SPACES TO WS-DISP-SYMBOL WS-DISP-NAME WS-DISP-NAME-UC
004800     SET WS-REF-TBL-IDX TO 1
004810     SEARCH WS-REF-TABLE
004820         AT END
004830             CONTINUE
004840         WHEN WS-REF-TBL-ID (WS-REF-TBL-IDX) = STRA-ASSET-ID
004850             MOVE WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
004860                  TO WS-DISP-SYMBOL
004870             MOVE WS-REF-TBL-NAME (WS-REF-TBL-IDX)
004880                  TO WS-DISP-NAME
004890             MOVE WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004900                  TO WS-DISP-NAME-UC
004910     END-SEARCH.
004920 2015-LOOKUP-ASSET-EXIT.
004930     EXIT.
004940 2020-CHECK-ASSET-MATCH.
004950     SET ASSET-NOT-MATCHED TO TRUE
004960     IF WS-PATTERN-LEN = 0
004970         SET ASSET-MATCHES TO TRUE
004980     ELSE
004990         MOVE SPACES TO WS-MATCH-TEXT
005000         MOVE WS-DISP-SYMBOL TO WS-MATCH-TEXT (1:10)
005010         MOVE WS-SEARCH-PATTERN-UC TO WS-MATCH-PATTERN
005020         PERFORM 2060-SUBSTRING-SEARCH
005030                 THRU 2060-SUBSTRING-SEARCH-EXIT
005040         IF SUBSTR-FOUND
005050             SET ASSET-MATCHES TO TRUE
005060         ELSE
005070             MOVE WS-DISP-NAME-UC TO WS-MATCH-TEXT
005080             PERFORM 2060-SUBSTRING-SEARCH
005090                     THRU 2060-SUBSTRING-SEARCH-EXIT
005100             IF SUBSTR-FOUND
005110                 SET ASSET-MATCHES TO TRUE
005120             END-IF
005130         END-IF
005140     END-IF.
005150 2020-CHECK-ASSET-MATCH-EXIT.
005160     EXIT.
005170 2060-SUBSTRING-SEARCH.
005180*    SLIDES WS-MATCH-PATTERN'S SIGNIFICANT CHARACTERS ACROSS
005190*    WS-MATCH-TEXT ONE BYTE AT A TIME LOOKING FOR AN EXACT
005200*    OVERLAY.  THIS SHOP'S COMPILER HAS NO INTRINSIC STRING
005210*    SEARCH FUNCTION SO THE SCAN IS DONE BY HAND.
005220     SET SUBSTR-NOT-FOUND TO TRUE
005230     COMPUTE WS-MAX-START = 50 - WS-PATTERN-LEN + 1
005240     IF WS-MAX-START > 0
005250         MOVE 1 TO WS-SCAN-POS
005260         PERFORM 2065-SUBSTR-SCAN THRU 2065-SUBSTR-SCAN-EXIT
005270                 UNTIL WS-SCAN-POS > WS-MAX-START
005280                    OR SUBSTR-FOUND
005290     END-IF.
005300 2060-SUBSTRING-SEARCH-EXIT.
005310     EXIT.
005320 2065-SUBSTR-SCAN.
005330     IF WS-MATCH-TEXT (WS-SCAN-POS : WS-PATTERN-LEN)
005340        = WS-MATCH-PATTERN (1 : WS-PATTERN-LEN)
005350         SET SUBSTR-FOUND TO TRUE
005360     ELSE
005370         ADD 1 TO WS-SCAN-POS
005380     END-IF.
005390 2065-SUBSTR-SCAN-EXIT.
005400     EXIT.
005410 2100-UPDATE-PEAK.
005420     ADD 1 TO WS-RECS-READ
005430     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
005440     PERFORM 2110-VALIDATE-PEAK THRU 2110-VALIDATE-PEAK-EXIT
005450     IF REJ-REASON-CDE NOT = SPACES
005460         MOVE UPD-USER-ID TO REJ-USER-ID
005470         MOVE SPACES      TO REJ-ASSET-ID
005480         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
005490         GO TO 2100-UPDATE-PEAK-EXIT
005500     END-IF
005510     SET WS-STRA-TBL-IDX TO 1
005520     SEARCH WS-STRA-TABLE
005530         AT END
005540             MOVE 'E510' TO REJ-REASON-CDE
005550             MOVE 'PRICE PEAK NOT FOUND FOR THIS USER'
005560                  TO REJ-REASON-TXT
005570             MOVE UPD-USER-ID TO REJ-USER-ID
005580             MOVE SPACES      TO REJ-ASSET-ID
005590             PERFORM 2900-WRITE-REJECT
005600                     THRU 2900-WRITE-REJECT-EXIT
005610         WHEN WS-STRA-TBL-ID (WS-STRA-TBL-IDX) = UPD-PEAK-ID
005620          AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
005630              = UPD-USER-ID
005640             PERFORM 2150-REWRITE-PEAK
005650                     THRU 2150-REWRITE-PEAK-EXIT
005660     END-SEARCH.
005670 2100-UPDATE-PEAK-EXIT.
005680     READ UPDATE-REQUEST-FILE
005690         AT END SET UPD-END-OF-FILE TO TRUE
005700     END-READ
005710     EXIT.
005720 2110-VALIDATE-PEAK.
005730     IF UPD-PEAK-PRICE NOT > ZERO
005740         MOVE 'E500' TO REJ-REASON-CDE
005750         MOVE 'PEAK PRICE MUST BE POSITIVE' TO REJ-REASON-TXT
005760     END-IF
005770     IF REJ-REASON-CDE = SPACES
005780      AND UPD-PEAK-TIMESTAMP = SPACES
005790         MOVE 'E501' TO REJ-REASON-CDE
005800         MOVE 'PEAK TIMESTAMP IS REQUIRED' TO REJ-REASON-TXT
005810     END-IF
005820     IF REJ-REASON-CDE = SPACES
005830      AND UPD-ACTIVE-IND = SPACES
005840         MOVE 'E502' TO REJ-REASON-CDE
005850         MOVE 'ACTIVE FLAG IS REQUIRED' TO REJ-REASON-TXT
005860     END-IF.
005870 2110-VALIDATE-PEAK-EXIT.
005880     EXIT.
005890 2150-REWRITE-PEAK.
005900*    UPDATES THE PRICE, OBSERVATION TIMESTAMP, AND ACTIVE FLAG
005910*    IN PLACE.  PEAK-CREATED-AT IS LEFT ALONE - THE ROW ALREADY
005920*    EXISTS, SEE THE HEADER NOTE - BUT PEAK-UPDATED-AT IS NOW
005930*    STAMPED TO THE CURRENT RUN TIME ON EVERY REWRITE.
005940     MOVE WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
005950          TO WS-STRA-RELATIVE-KEY
005960     READ STRATEGY-MASTER-FILE
005970     MOVE UPD-PEAK-PRICE     TO PEAK-PRICE-AMT
005980     MOVE UPD-PEAK-TIMESTAMP TO PEAK-TIMESTAMP
005990     MOVE UPD-ACTIVE-IND     TO PEAK-ACTIVE-FLAG
006000     PERFORM 9000-STAMP-CURRENT-DATE
006010        THRU 9000-STAMP-CURRENT-DATE-EXIT
006020     MOVE WS-CURRENT-TIMESTAMP TO PEAK-UPDATED-AT
006030     REWRITE STRATEGY-MASTER-RECORD
006040     ADD 1 TO WS-RECS-UPDATED.
006050 2150-REWRITE-PEAK-EXIT.
006060     EXIT.
006070 2200-DELETE-PEAK.
006080     ADD 1 TO WS-RECS-READ
006090     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
006100     SET WS-STRA-TBL-IDX TO 1
006110     SEARCH WS-STRA-TABLE
006120         AT END
006130             MOVE 'E520' TO REJ-REASON-CDE
006140             MOVE 'PRICE PEAK NOT FOUND FOR THIS USER'
006150                  TO REJ-REASON-TXT
006160         WHEN WS-STRA-TBL-ID (WS-STRA-TBL-IDX) = DEL-PEAK-ID
006170          AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
006180              = DEL-USER-ID
006190             MOVE WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
006200                  TO WS-STRA-RELATIVE-KEY
006210             DELETE STRATEGY-MASTER-FILE RECORD
006220             ADD 1 TO WS-RECS-DELETED
006230     END-SEARCH
006240     IF REJ-REASON-CDE NOT = SPACES
006250         MOVE DEL-USER-ID TO REJ-USER-ID
006260         MOVE SPACES      TO REJ-ASSET-ID
006270         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
006280     END-IF.
006290 2200-DELETE-PEAK-EXIT.
006300     READ DELETE-REQUEST-FILE
006310         AT END SET DEL-END-OF-FILE TO TRUE
006320     END-READ
006330     EXIT.
006340 2900-WRITE-LIST-LINE.
006350     MOVE STRA-ID         TO RPT-PEAK-ID
006360     MOVE STRA-ASSET-ID   TO RPT-ASSET-ID
006370     MOVE STRA-USER-ID    TO RPT-USER-ID
006380     MOVE WS-DISP-SYMBOL  TO RPT-ASSET-SYMBOL
006390     MOVE WS-DISP-NAME    TO RPT-ASSET-NAME
006400     MOVE PEAK-PRICE-AMT  TO RPT-PEAK-PRICE
006410     MOVE PEAK-TIMESTAMP  TO RPT-PEAK-TIMESTAMP
006420     MOVE PEAK-ACTIVE-FLAG TO RPT-ACTIVE-IND
006430     WRITE PEAK-LIST-REPORT-RECORD
006440     ADD 1 TO WS-RECS-LISTED.
006450 2900-WRITE-LIST-LINE-EXIT.
006460     EXIT.
006470 2900-WRITE-REJECT.
006480     WRITE REJECT-REPORT-RECORD
006490     ADD 1 TO WS-RECS-REJECTED.
006500 2900-WRITE-REJECT-EXIT.
006510     EXIT.
006520 9000-STAMP-CURRENT-DATE.
006530*    BUILDS AN ISO TIMESTAMP STRING OFF THE SYSTEM CLOCK SO
006540*    PEAK-UPDATED-AT CAN BE SET TO "NOW" ON EVERY REWRITE
006550*    WITHOUT RELYING ON AN INTRINSIC FUNCTION.
006560     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
006570     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
006580     MOVE SPACES TO WS-CURRENT-TIMESTAMP
006590     STRING WS-STAMP-YYYY  '-' WS-STAMP-MM  '-' WS-STAMP-DD  'T'
006600            WS-STAMP-HH    ':' WS-STAMP-MIN ':' WS-STAMP-SEC
006610            '.000Z' DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP
006620     END-STRING.
006630 9000-STAMP-CURRENT-DATE-EXIT.
006640     EXIT.
006650 9000-CLOSE-FILES.
006660     CLOSE LIST-REQUEST-FILE
006670           UPDATE-REQUEST-FILE
006680           DELETE-REQUEST-FILE
006690           STRATEGY-MASTER-FILE
006700           REFERENCE-MASTER-FILE
006710           PEAK-LIST-REPORT-FILE
006720           REJECT-REPORT-FILE.
