000100******************************************************************
000110* CPTS.TB0080                                                    *
000120* ASSET / EXCHANGE REFERENCE MAINTENANCE RUN.  CREATES, UPDATES, *
000130* DELETES AND LISTS THE SYMBOL/EXCHANGE ROWS ON THE REFERENCE    *
000140* MASTER FILE THAT EVERY OTHER STRING IN THIS SUITE LOOKS UP.    *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    REF-MAINT.
000180 AUTHOR.        T KOWALSKI.
000190*    MODIFIED BY M ABERNATHY, D OYELARAN, S PATEL, R DELACRUZ,
000200*    R J HALVORSEN.
000210 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000220 DATE-WRITTEN.  02/18/1988.
000230 DATE-COMPILED.
000240 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000250******************************************************************
000260*                    C H A N G E   L O G                         *
000270******************************************************************
000280* 021888 TJK INIT      ORIGINAL CODING - SECURITY MASTER KEYED   *
000290*                       MAINTENANCE RUN AGAINST THE ACCOUNT      *
000300*                       POSITION REFERENCE RECORD.               *
000310* 061590 TJK CR00338   ADDED THE EXCHANGE MAINTENANCE LEG        *
000320*                       ALONGSIDE THE ASSET LEG - SAME RECORD-   *
000330*                       TYPE-CDE SCHEME AS REFFILE.              *
000340* 072694 MRA CR00618   RENAMED FOR THE NEW DIGITAL CURRENCY      *
000350*                       EXCHANGE LOOKUP FEED.                    *
000360* 122998 MRA Y2K-0081  NO EMBEDDED DATE FIELDS ON THIS RUN -     *
000370*                       CERTIFIED Y2K-EXEMPT BY QA.              *
000380* 081501 DBO CR00844   ADDED THE NORMALIZED-SYMBOL DUPLICATE     *
000390*                       CHECK - UPPERCASES AND TRIMS BEFORE THE  *
000400*                       SYMBOL UNIQUENESS SCAN.                  *
000410* 061705 DBO CR01010   WIDENED SYMBOL COLUMN COMMENT - ALT-COIN  *
000420*                       TICKERS RUN LONGER THAN TRADITIONAL ONES.*
000430* 030110 SRP CR01207   ADDED REJECT REPORT WITH REASON CODES.    *
000440*                       NORMALIZED-SYMBOL DUPLICATE CHECK MOVED  *
000450*                       TO THE IN-MEMORY SYMBOL TABLE SO IT NO   *
000460*                       LONGER REQUIRES A RESORT OF REFFILE.     *
000470* 090117 RDC CR01489   OPENS REFDD AS A RELATIVE FILE, I-O MODE. *
000480*                       THE IN-MEMORY TABLE CARRIES THE RELATIVE *
000490*                       RECORD NUMBER FOR DIRECT REWRITE AND     *
000500*                       DELETE - MATCHES THE STRADD CONVENTION   *
000510*                       ALREADY IN USE ON TB0040/TB0050.         *
000520* 051718 RDC CR01540   ADDED THE DELETE LEG FOR BOTH ASSET AND   *
000530*                       EXCHANGE ROWS, AND THE NAME-UNIQUENESS   *
000540*                       CHECK ON EXCHANGE (SYMBOL ALONE WAS NOT  *
000550*                       ENOUGH - THE DESK CAN HAVE TWO EXCHANGES *
000560*                       TRADE UNDER THE SAME SYMBOL BUT NOT THE  *
000570*                       SAME NAME).                              *
000580* 112219 RJH CR01600   ADDED THE LIST LEG WITH THE OPTIONAL      *
000590*                       SYMBOL/NAME SUBSTRING FILTER, CASE-      *
000600*                       INSENSITIVE, SAME HAND-ROLLED SCAN USED  *
000610*                       ON TB0070'S PEAK LIST.                   *
000620* 031620 RDC CR01612   CONFIRMED UNIQUENESS CHECKS EXCLUDE THE   *
000630*                       RECORD'S OWN ID ON UPDATE - RENAMING A   *
000640*                       SYMBOL OR EXCHANGE TO ITS OWN CURRENT    *
000650*                       VALUE IS NOT A CONFLICT.                 *
000660* 042420 RDC CR01649   COMBINED THE SIX REQUEST STREAMS DOWN TO  *
000670*                       THREE (MAINTAIN, DELETE, LIST), EACH     *
000680*                       CARRYING ITS OWN RECORD-TYPE-CDE, SO     *
000690*                       ASSET AND EXCHANGE REQUESTS CAN RIDE THE *
000700*                       SAME FILE THE WAY REFFILE ITSELF CARRIES *
000710*                       BOTH KINDS.                              *
000720* 060221 RJH CR01717   REF-ID WAS ALWAYS BLANKED ON CREATE - NO  *
000730*                       LATER JOB COULD EVER LOOK AN ASSET OR    *
000740*                       EXCHANGE ROW BACK UP BY ID.  ADDED       *
000750*                       ID-CONTROL-FILE (REFCTL) AND 9050-       *
000760*                       GENERATE-SURROGATE-KEY, SAME SCHEME AS   *
000770*                       CPTS.TB0010.                             *
000780******************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER.   CTDC-3090.
000820 OBJECT-COMPUTER.   CTDC-3090.
000830 SPECIAL-NAMES.
000840     UPSI-0 ON STATUS IS TEST-RUN-SW
000850            OFF STATUS IS PROD-RUN-SW.
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT REF-MAINT-REQUEST-FILE ASSIGN TO REFMAREQ
000890            ORGANIZATION IS SEQUENTIAL
000900            ACCESS MODE  IS SEQUENTIAL
000910            FILE STATUS  IS WS-RMR-FILE-STATUS.
000920     SELECT REF-DELETE-REQUEST-FILE ASSIGN TO REFDLREQ
000930            ORGANIZATION IS SEQUENTIAL
000940            ACCESS MODE  IS SEQUENTIAL
000950            FILE STATUS  IS WS-RDR-FILE-STATUS.
000960     SELECT REF-LIST-REQUEST-FILE ASSIGN TO REFLSREQ
000970            ORGANIZATION IS SEQUENTIAL
000980            ACCESS MODE  IS SEQUENTIAL
000990            FILE STATUS  IS WS-RLR-FILE-STATUS.
001000     SELECT REFERENCE-MASTER-FILE ASSIGN TO REFDD
001010            ORGANIZATION IS RELATIVE
001020            ACCESS MODE  IS DYNAMIC
001030            RELATIVE KEY IS WS-REF-RELATIVE-KEY
001040            FILE STATUS  IS WS-REF-FILE-STATUS.
001050     SELECT REF-LIST-REPORT-FILE ASSIGN TO REFLSRPT
001060            ORGANIZATION IS SEQUENTIAL
001070            ACCESS MODE  IS SEQUENTIAL
001080            FILE STATUS  IS WS-RPT-FILE-STATUS.
001090     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
001100            ORGANIZATION IS SEQUENTIAL
001110            ACCESS MODE  IS SEQUENTIAL
001120            FILE STATUS  IS WS-REJ-FILE-STATUS.
001130     SELECT ID-CONTROL-FILE ASSIGN TO REFCTL
001140            ORGANIZATION IS RELATIVE
001150            ACCESS MODE  IS RANDOM
001160            RELATIVE KEY IS WS-ICTL-RELATIVE-KEY
001170            FILE STATUS  IS WS-ICTL-FILE-STATUS.
001180 DATA DIVISION.
001190 FILE SECTION.
001200 FD  REF-MAINT-REQUEST-FILE
001210     RECORDING MODE IS F.
001220 01  REF-MAINT-REQUEST-RECORD.
001230     05  RMR-TYPE-CDE               PIC X(03).
001240         88  RMR-IS-ASSET               VALUE 'AST'.
001250         88  RMR-IS-EXCHANGE            VALUE 'EXC'.
001260     05  RMR-ID                     PIC X(36).
001270     05  ASSET-UPSERT-VIEW.
001280         10  AUP-SYMBOL             PIC X(10).
001290         10  AUP-NAME               PIC X(50).
001300         10  FILLER                 PIC X(36).
001310     05  EXCHANGE-UPSERT-VIEW REDEFINES ASSET-UPSERT-VIEW.
001320         10  EUP-NAME               PIC X(50).
001330         10  EUP-SYMBOL             PIC X(10).
001340         10  FILLER                 PIC X(36).
001350 FD  REF-DELETE-REQUEST-FILE
001360     RECORDING MODE IS F.
001370 01  REF-DELETE-REQUEST-RECORD.
001380     05  RDR-TYPE-CDE               PIC X(03).
001390         88  RDR-IS-ASSET               VALUE 'AST'.
001400         88  RDR-IS-EXCHANGE            VALUE 'EXC'.
001410     05  RDR-ID                     PIC X(36).
001420     05  FILLER                     PIC X(96).
001430 FD  REF-LIST-REQUEST-FILE
001440     RECORDING MODE IS F.
001450 01  REF-LIST-REQUEST-RECORD.
001460     05  RLR-TYPE-CDE               PIC X(03).
001470         88  RLR-IS-ASSET               VALUE 'AST'.
001480         88  RLR-IS-EXCHANGE            VALUE 'EXC'.
001490     05  RLR-SEARCH-PATTERN         PIC X(50).
001500     05  FILLER                     PIC X(82).
001510 FD  REFERENCE-MASTER-FILE
001520     RECORDING MODE IS F.
001530 01  REFERENCE-MASTER-RECORD.
001540     05  RECORD-TYPE-CDE            PIC X(03).
001550         88  REF-IS-ASSET               VALUE 'AST'.
001560         88  REF-IS-EXCHANGE            VALUE 'EXC'.
001570     05  REF-ID                     PIC X(36).
001580     05  ASSET-VIEW.
001590         10  AST-SYMBOL             PIC X(10).
001600         10  AST-NAME               PIC X(50).
001610         10  FILLER                 PIC X(36).
001620     05  EXCHANGE-VIEW REDEFINES ASSET-VIEW.
001630         10  EXC-NAME               PIC X(50).
001640         10  EXC-SYMBOL             PIC X(10).
001650         10  FILLER                 PIC X(36).
001660 FD  REF-LIST-REPORT-FILE
001670     RECORDING MODE IS F.
001680 01  REF-LIST-REPORT-RECORD.
001690     05  RPT-TYPE-CDE               PIC X(03).
001700         88  RPT-IS-ASSET               VALUE 'AST'.
001710         88  RPT-IS-EXCHANGE            VALUE 'EXC'.
001720     05  RPT-ID                     PIC X(36).
001730     05  ASSET-LIST-VIEW.
001740         10  RPT-ASSET-SYMBOL       PIC X(10).
001750         10  RPT-ASSET-NAME         PIC X(50).
001760         10  FILLER                 PIC X(36).
001770     05  EXCHANGE-LIST-VIEW REDEFINES ASSET-LIST-VIEW.
001780         10  RPT-EXCHANGE-NAME      PIC X(50).
001790         10  RPT-EXCHANGE-SYMBOL    PIC X(10).
001800         10  FILLER                 PIC X(36).
001810 FD  REJECT-REPORT-FILE
001820     RECORDING MODE IS F.
001830 01  REJECT-REPORT-RECORD.
001840     05  REJ-TYPE-CDE               PIC X(03).
001850     05  REJ-REF-ID                 PIC X(36).
001860     05  REJ-REASON-CDE             PIC X(04).
001870     05  REJ-REASON-TXT             PIC X(60).
001880     05  FILLER                     PIC X(32).
001890 FD  ID-CONTROL-FILE
001900     RECORDING MODE IS F.
001910 01  ID-CONTROL-RECORD.
001920     05  ICTL-LAST-SEQ              PIC S9(11) COMP-3.
001930     05  FILLER                     PIC X(08).
001940 WORKING-STORAGE SECTION.
001950 01  WS-ICTL-FILE-STATUS            PIC XX.
001960 01  WS-ICTL-RELATIVE-KEY           PIC S9(04) COMP VALUE 1.
001970 01  WS-STAMP-DATE-FIELDS.
001980     05  WS-STAMP-YYYY              PIC 9(04).
001990     05  WS-STAMP-MM                PIC 9(02).
002000     05  WS-STAMP-DD                PIC 9(02).
002010 01  WS-STAMP-TIME-FIELDS.
002020     05  WS-STAMP-HH                PIC 9(02).
002030     05  WS-STAMP-MIN               PIC 9(02).
002040     05  WS-STAMP-SEC               PIC 9(02).
002050     05  WS-STAMP-HSEC              PIC 9(02).
002060 01  WS-GEN-ID-WORK                 PIC X(36).
002070 01  WS-GEN-ID-SEQ-DISP             PIC 9(12).
002080 01  WS-RMR-FILE-STATUS             PIC XX.
002090 01  WS-RDR-FILE-STATUS             PIC XX.
002100 01  WS-RLR-FILE-STATUS             PIC XX.
002110 01  WS-REF-FILE-STATUS             PIC XX.
002120 01  WS-RPT-FILE-STATUS             PIC XX.
002130 01  WS-REJ-FILE-STATUS             PIC XX.
002140 01  WS-REF-RELATIVE-KEY            PIC S9(08) COMP.
002150 01  WS-REF-TABLE-AREA.
002160     05  WS-REF-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
002170     05  WS-REF-TABLE OCCURS 0 TO 2000 TIMES
002180                       DEPENDING ON WS-REF-TABLE-COUNT
002190                       INDEXED BY WS-REF-TBL-IDX.
002200         10  WS-REF-TBL-TYPE        PIC X(03).
002210         10  WS-REF-TBL-ID          PIC X(36).
002220         10  WS-REF-TBL-SYMBOL      PIC X(10).
002230         10  WS-REF-TBL-NAME        PIC X(50).
002240         10  WS-REF-TBL-NAME-UC     PIC X(50).
002250         10  WS-REF-TBL-RECNO       PIC S9(08) COMP.
002260 01  WS-EDIT-FIELDS.
002270     05  WS-NORM-SYMBOL             PIC X(10).
002280     05  WS-NORM-NAME               PIC X(50).
002290     05  WS-NORM-NAME-UC            PIC X(50).
002300 01  WS-SEARCH-FIELDS.
002310     05  WS-SEARCH-PATTERN-UC       PIC X(50).
002320     05  WS-MATCH-TEXT              PIC X(50).
002330     05  WS-MATCH-PATTERN           PIC X(50).
002340 77  WS-PATTERN-LEN                 PIC S9(02) COMP.
002350 77  WS-SCAN-IDX                    PIC S9(02) COMP.
002360 77  WS-SCAN-POS                    PIC S9(02) COMP.
002370 77  WS-MAX-START                   PIC S9(02) COMP.
002380 77  WS-MAX-RELATIVE-KEY            PIC S9(08) COMP VALUE ZERO.
002390 77  WS-RMR-EOF-SW                  PIC X(01) VALUE 'N'.
002400     88  RMR-END-OF-FILE                VALUE 'Y'.
002410 77  WS-RDR-EOF-SW                  PIC X(01) VALUE 'N'.
002420     88  RDR-END-OF-FILE                VALUE 'Y'.
002430 77  WS-RLR-EOF-SW                  PIC X(01) VALUE 'N'.
002440     88  RLR-END-OF-FILE                VALUE 'Y'.
002450 77  WS-REF-EOF-SW                  PIC X(01) VALUE 'N'.
002460     88  REF-END-OF-FILE                VALUE 'Y'.
002470 77  WS-SUBSTR-FOUND-SW             PIC X(01) VALUE 'N'.
002480     88  SUBSTR-FOUND                   VALUE 'Y'.
002490     88  SUBSTR-NOT-FOUND                VALUE 'N'.
002500 77  WS-ITEM-MATCH-SW                PIC X(01) VALUE 'N'.
002510     88  ITEM-MATCHES                   VALUE 'Y'.
002520     88  ITEM-NOT-MATCHED                VALUE 'N'.
002530 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
002540 77  WS-RECS-CREATED                PIC S9(07) COMP VALUE ZERO.
002550 77  WS-RECS-UPDATED                PIC S9(07) COMP VALUE ZERO.
002560 77  WS-RECS-DELETED                PIC S9(07) COMP VALUE ZERO.
002570 77  WS-RECS-LISTED                 PIC S9(07) COMP VALUE ZERO.
002580 77  WS-RECS-REJECTED               PIC S9(07) COMP VALUE ZERO.
002590 PROCEDURE DIVISION.
002600 1000-MAIN-LINE.
002610     PERFORM 1000-OPEN-FILES
002620     PERFORM 1100-LOAD-REF-TABLE THRU 1100-LOAD-REF-TABLE-EXIT
002630     PERFORM 2000-MAINTAIN-REF THRU 2000-MAINTAIN-REF-EXIT
002640             UNTIL RMR-END-OF-FILE
002650     PERFORM 2200-DELETE-REF THRU 2200-DELETE-REF-EXIT
002660             UNTIL RDR-END-OF-FILE
002670     PERFORM 2400-LIST-REF THRU 2400-LIST-REF-EXIT
002680             UNTIL RLR-END-OF-FILE
002690     PERFORM 9000-CLOSE-FILES
002700     DISPLAY 'TB0080 RECORDS READ.....: ' WS-RECS-READ
002710     DISPLAY 'TB0080 RECORDS CREATED..: ' WS-RECS-CREATED
002720     DISPLAY 'TB0080 RECORDS UPDATED..: ' WS-RECS-UPDATED
002730     DISPLAY 'TB0080 RECORDS DELETED..: ' WS-RECS-DELETED
002740     DISPLAY 'TB0080 RECORDS LISTED...: ' WS-RECS-LISTED
002750     DISPLAY 'TB0080 RECORDS REJECTED.: ' WS-RECS-REJECTED
002760     STOP RUN.
002770 1000-OPEN-FILES.
002780     OPEN INPUT  REF-MAINT-REQUEST-FILE
002790     OPEN INPUT  REF-DELETE-REQUEST-FILE
002800     OPEN INPUT  REF-LIST-REQUEST-FILE
002810     OPEN I-O    REFERENCE-MASTER-FILE
002820     OPEN OUTPUT REF-LIST-REPORT-FILE
002830     OPEN OUTPUT REJECT-REPORT-FILE
002840     OPEN I-O    ID-CONTROL-FILE
002850     READ ID-CONTROL-FILE
002860         INVALID KEY
002870             MOVE ZERO TO ICTL-LAST-SEQ
002880             WRITE ID-CONTROL-RECORD
002890     END-READ
002900     READ REF-MAINT-REQUEST-FILE
002910         AT END SET RMR-END-OF-FILE TO TRUE
002920     END-READ
002930     READ REF-DELETE-REQUEST-FILE
002940         AT END SET RDR-END-OF-FILE TO TRUE
002950     END-READ
002960     READ REF-LIST-REQUEST-FILE
002970         AT END SET RLR-END-OF-FILE TO TRUE
002980     END-READ.
002990 1100-LOAD-REF-TABLE.
003000*    SCANS THE WHOLE REFERENCE MASTER FILE ONCE, ASSET AND
003010*    EXCHANGE ROWS ALIKE, CAPTURING EACH ROW'S RELATIVE RECORD
003020*    NUMBER AND A PRECOMPUTED UPPERCASE NAME SO THE SYMBOL/NAME
003030*    UNIQUENESS CHECKS AND THE LIST SUBSTRING FILTER CAN BOTH BE
003040*    DONE AGAINST THIS TABLE WITHOUT REREADING THE FILE.
003050     MOVE ZERO TO WS-REF-TABLE-COUNT WS-MAX-RELATIVE-KEY
003060     MOVE ZERO TO WS-REF-RELATIVE-KEY
003070     READ REFERENCE-MASTER-FILE NEXT RECORD
003080         AT END SET REF-END-OF-FILE TO TRUE
003090     END-READ
003100     PERFORM 1150-LOAD-REF-LOOP THRU 1150-LOAD-REF-LOOP-EXIT
003110             UNTIL REF-END-OF-FILE.
003120 1100-LOAD-REF-TABLE-EXIT.
003130     EXIT.
003140 1150-LOAD-REF-LOOP.
003150     ADD 1 TO WS-REF-TABLE-COUNT
003160     SET WS-REF-TBL-IDX TO WS-REF-TABLE-COUNT
003170     MOVE RECORD-TYPE-CDE TO WS-REF-TBL-TYPE (WS-REF-TBL-IDX)
003180     MOVE REF-ID          TO WS-REF-TBL-ID (WS-REF-TBL-IDX)
003190     IF REF-IS-ASSET
003200         MOVE AST-SYMBOL TO WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
003210         MOVE AST-NAME   TO WS-REF-TBL-NAME (WS-REF-TBL-IDX)
003220     ELSE
003230         MOVE EXC-SYMBOL TO WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
003240         MOVE EXC-NAME   TO WS-REF-TBL-NAME (WS-REF-TBL-IDX)
003250     END-IF
003260     MOVE WS-REF-TBL-NAME (WS-REF-TBL-IDX)
003270          TO WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
003280     INSPECT WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
003290             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003310     MOVE WS-REF-RELATIVE-KEY TO WS-REF-TBL-RECNO (WS-REF-TBL-IDX)
003320     IF WS-REF-RELATIVE-KEY > WS-MAX-RELATIVE-KEY
003330         MOVE WS-REF-RELATIVE-KEY TO WS-MAX-RELATIVE-KEY
003340     END-IF
003350     READ REFERENCE-MASTER-FILE NEXT RECORD
003360         AT END SET REF-END-OF-FILE TO TRUE
003370     END-READ.
003380 1150-LOAD-REF-LOOP-EXIT.
003390     EXIT.
003400 2000-MAINTAIN-REF.
003410     ADD 1 TO WS-RECS-READ
003420     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
003430     IF RMR-IS-ASSET
003440         PERFORM 2010-NORMALIZE-AND-CHECK
003450                 THRU 2010-NORMALIZE-AND-CHECK-EXIT
003460     ELSE
003470         PERFORM 2110-NORMALIZE-AND-CHECK-EXCH
003480                 THRU 2110-NORMALIZE-AND-CHECK-EXCH-EXIT
003490     END-IF
003500     IF REJ-REASON-CDE NOT = SPACES
003510         MOVE RMR-TYPE-CDE TO REJ-TYPE-CDE
003520         MOVE RMR-ID       TO REJ-REF-ID
003530         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
003540         GO TO 2000-MAINTAIN-REF-EXIT
003550     END-IF
003560     IF RMR-ID = SPACES
003570         PERFORM 2050-CREATE-REF THRU 2050-CREATE-REF-EXIT
003580     ELSE
003590         SET WS-REF-TBL-IDX TO 1
003600         SEARCH WS-REF-TABLE
003610             AT END
003620                 MOVE 'E610' TO REJ-REASON-CDE
003630                 MOVE 'REFERENCE RECORD NOT FOUND FOR UPDATE'
003640                      TO REJ-REASON-TXT
003650                 MOVE RMR-TYPE-CDE TO REJ-TYPE-CDE
003660                 MOVE RMR-ID       TO REJ-REF-ID
003670                 PERFORM 2900-WRITE-REJECT
003680                         THRU 2900-WRITE-REJECT-EXIT
003690             WHEN WS-REF-TBL-TYPE (WS-REF-TBL-IDX) = RMR-TYPE-CDE
003700              AND WS-REF-TBL-ID (WS-REF-TBL-IDX) = RMR-ID
003710                 PERFORM 2060-UPDATE-REF THRU 2060-UPDATE-REF-EXIT
003720         END-SEARCH
003730     END-IF.
003740 2000-MAINTAIN-REF-EXIT.
003750     READ REF-MAINT-REQUEST-FILE
003760         AT END SET RMR-END-OF-FILE TO TRUE
003770     END-READ
003780     EXIT.
003790 2010-NORMALIZE-AND-CHECK.
003800*    SYMBOL IS TRIMMED UPPER-CASE BEFORE STORAGE AND BEFORE THE
003810*    UNIQUENESS SCAN.  NAME IS STORED AS SUBMITTED - THE DESK
003820*    WANTS MIXED-CASE NAMES ON THE SCREEN, BUT THE DUPLICATE
003830*    CHECK BELOW STILL HAS TO BE CASE-INSENSITIVE.
003840     MOVE AUP-SYMBOL TO WS-NORM-SYMBOL
003850     INSPECT WS-NORM-SYMBOL
003860             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003870                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003880     MOVE AUP-NAME TO WS-NORM-NAME
003890     IF WS-NORM-SYMBOL = SPACES
003900         MOVE 'E600' TO REJ-REASON-CDE
003910         MOVE 'ASSET SYMBOL IS REQUIRED' TO REJ-REASON-TXT
003920     END-IF
003930     IF REJ-REASON-CDE = SPACES
003940      AND WS-NORM-NAME = SPACES
003950         MOVE 'E601' TO REJ-REASON-CDE
003960         MOVE 'ASSET NAME IS REQUIRED' TO REJ-REASON-TXT
003970     END-IF
003980     IF REJ-REASON-CDE = SPACES
003990         SET WS-REF-TBL-IDX TO 1
004000         SEARCH WS-REF-TABLE
004010             AT END
004020                 CONTINUE
004030             WHEN WS-REF-TBL-TYPE (WS-REF-TBL-IDX) = 'AST'
004040              AND WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
004050                  = WS-NORM-SYMBOL
004060              AND WS-REF-TBL-ID (WS-REF-TBL-IDX) NOT = RMR-ID
004070                 MOVE 'E602' TO REJ-REASON-CDE
004080                 MOVE 'ASSET SYMBOL ALREADY IN USE'
004090                      TO REJ-REASON-TXT
004100         END-SEARCH
004110     END-IF.
004120 2010-NORMALIZE-AND-CHECK-EXIT.
004130     EXIT.
004140 2050-CREATE-REF.
004150     ADD 1 TO WS-MAX-RELATIVE-KEY
004160     MOVE WS-MAX-RELATIVE-KEY TO WS-REF-RELATIVE-KEY
004170     MOVE RMR-TYPE-CDE TO RECORD-TYPE-CDE
004180     PERFORM 9050-GENERATE-SURROGATE-KEY
004190        THRU 9050-GENERATE-SURROGATE-KEY-EXIT
004200     MOVE WS-GEN-ID-WORK TO REF-ID
004210     IF REF-IS-ASSET
004220         MOVE WS-NORM-SYMBOL TO AST-SYMBOL
004230         MOVE WS-NORM-NAME   TO AST-NAME
004240     ELSE
004250         MOVE WS-NORM-SYMBOL TO EXC-SYMBOL
004260         MOVE WS-NORM-NAME   TO EXC-NAME
004270     END-IF
004280     WRITE REFERENCE-MASTER-RECORD
004290     ADD 1 TO WS-REF-TABLE-COUNT
004300     SET WS-REF-TBL-IDX TO WS-REF-TABLE-COUNT
004310     MOVE RMR-TYPE-CDE   TO WS-REF-TBL-TYPE (WS-REF-TBL-IDX)
004320     MOVE REF-ID         TO WS-REF-TBL-ID (WS-REF-TBL-IDX)
004330     MOVE WS-NORM-SYMBOL TO WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
004340     MOVE WS-NORM-NAME   TO WS-REF-TBL-NAME (WS-REF-TBL-IDX)
004350     MOVE WS-NORM-NAME   TO WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004360     INSPECT WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004370             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004380                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004390     MOVE WS-REF-RELATIVE-KEY TO WS-REF-TBL-RECNO (WS-REF-TBL-IDX)
004400     ADD 1 TO WS-RECS-CREATED.
004410 2050-CREATE-REF-EXIT.
004420     EXIT.
004430 2060-UPDATE-REF.
004440     MOVE WS-REF-TBL-RECNO (WS-REF-TBL-IDX) TO WS-REF-RELATIVE-KEY
004450     READ REFERENCE-MASTER-FILE
004460     IF REF-IS-ASSET
004470         MOVE WS-NORM-SYMBOL TO AST-SYMBOL
004480         MOVE WS-NORM-NAME   TO AST-NAME
004490     ELSE
004500         MOVE WS-NORM-SYMBOL TO EXC-SYMBOL
004510         MOVE WS-NORM-NAME   TO EXC-NAME
004520     END-IF
004530     REWRITE REFERENCE-MASTER-RECORD
004540     MOVE WS-NORM-SYMBOL TO WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
004550     MOVE WS-NORM-NAME   TO WS-REF-TBL-NAME (WS-REF-TBL-IDX)
004560     MOVE WS-NORM-NAME   TO WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004570     INSPECT WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
004580             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004590                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004600     ADD 1 TO WS-RECS-UPDATED.
004610 2060-UPDATE-REF-EXIT.
004620     EXIT.
004630 2110-NORMALIZE-AND-CHECK-EXCH.
004640*    EXCHANGE HAS TWO SEPARATE UNIQUENESS RULES - SYMBOL ALONE IS
004650*    NOT ENOUGH SINCE TWO EXCHANGES CAN SHARE A TICKER, BUT THE
004660*    NAME MUST ALSO BE UNIQUE.  BOTH CHECKS EXCLUDE THIS ROW'S
004670*    OWN ID SO A NO-OP RENAME DOES NOT REJECT ITSELF.
004680     MOVE EUP-SYMBOL TO WS-NORM-SYMBOL
004690     INSPECT WS-NORM-SYMBOL
004700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
004710                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004720     MOVE EUP-NAME TO WS-NORM-NAME
004730     IF WS-NORM-SYMBOL = SPACES
004740         MOVE 'E620' TO REJ-REASON-CDE
004750         MOVE 'EXCHANGE SYMBOL IS REQUIRED' TO REJ-REASON-TXT
004760     END-IF
004770     IF REJ-REASON-CDE = SPACES
004780      AND WS-NORM-NAME = SPACES
004790         MOVE 'E621' TO REJ-REASON-CDE
004800         MOVE 'EXCHANGE NAME IS REQUIRED' TO REJ-REASON-TXT
004810     END-IF
004820     IF REJ-REASON-CDE = SPACES
004830         SET WS-REF-TBL-IDX TO 1
004840         SEARCH WS-REF-TABLE
004850             AT END
004860                 CONTINUE
004870             WHEN WS-REF-TBL-TYPE (WS-REF-TBL-IDX) = 'EXC'
004880              AND WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
004890                  = WS-NORM-SYMBOL
004900              AND WS-REF-TBL-ID (WS-REF-TBL-IDX) NOT = RMR-ID
004910                 MOVE 'E622' TO REJ-REASON-CDE
004920                 MOVE 'EXCHANGE SYMBOL ALREADY IN USE'
004930                      TO REJ-REASON-TXT
004940         END-SEARCH
004950     END-IF
004960     IF REJ-REASON-CDE = SPACES
004970         MOVE WS-NORM-NAME TO WS-NORM-NAME-UC
004980         INSPECT WS-NORM-NAME-UC
004990                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005000                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005010         SET WS-REF-TBL-IDX TO 1
005020         SEARCH WS-REF-TABLE
005030             AT END
005040                 CONTINUE
005050             WHEN WS-REF-TBL-TYPE (WS-REF-TBL-IDX) = 'EXC'
005060              AND WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
005070                  = WS-NORM-NAME-UC
005080              AND WS-REF-TBL-ID (WS-REF-TBL-IDX) NOT = RMR-ID
005090                 MOVE 'E623' TO REJ-REASON-CDE
005100                 MOVE 'EXCHANGE NAME ALREADY IN USE'
005110                      TO REJ-REASON-TXT
005120         END-SEARCH
005130     END-IF.
005140 2110-NORMALIZE-AND-CHECK-EXCH-EXIT.
005150     EXIT.
005160 2200-DELETE-REF.
005170     ADD 1 TO WS-RECS-READ
005180     SET WS-REF-TBL-IDX TO 1
005190     SEARCH WS-REF-TABLE
005200         AT END
005210             IF RDR-IS-ASSET
005220                 MOVE 'E630' TO REJ-REASON-CDE
005230                 MOVE 'ASSET NOT FOUND FOR DELETE'
005240                      TO REJ-REASON-TXT
005250             ELSE
005260                 MOVE 'E640' TO REJ-REASON-CDE
005270                 MOVE 'EXCHANGE NOT FOUND FOR DELETE'
005280                      TO REJ-REASON-TXT
005290             END-IF
005300             MOVE RDR-TYPE-CDE TO REJ-TYPE-CDE
005310             MOVE RDR-ID       TO REJ-REF-ID
005320             PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
005330         WHEN WS-REF-TBL-TYPE (WS-REF-TBL-IDX) = RDR-TYPE-CDE
005340          AND WS-REF-TBL-ID (WS-REF-TBL-IDX) = RDR-ID
005350             MOVE WS-REF-TBL-RECNO (WS-REF-TBL-IDX)
005360                  TO WS-REF-RELATIVE-KEY
005370             DELETE REFERENCE-MASTER-FILE RECORD
005380             ADD 1 TO WS-RECS-DELETED
005390     END-SEARCH.
005400 2200-DELETE-REF-EXIT.
005410     READ REF-DELETE-REQUEST-FILE
005420         AT END SET RDR-END-OF-FILE TO TRUE
005430     END-READ
005440     EXIT.
005450 2400-LIST-REF.
005460     ADD 1 TO WS-RECS-READ
005470     PERFORM 2405-PREP-PATTERN THRU 2405-PREP-PATTERN-EXIT
005480     PERFORM 2410-EMIT-IF-MATCH THRU 2410-EMIT-IF-MATCH-EXIT
005490             VARYING WS-REF-TBL-IDX FROM 1 BY 1
005500             UNTIL WS-REF-TBL-IDX > WS-REF-TABLE-COUNT.
005510 2400-LIST-REF-EXIT.
005520     READ REF-LIST-REQUEST-FILE
005530         AT END SET RLR-END-OF-FILE TO TRUE
005540     END-READ
005550     EXIT.
005560 2405-PREP-PATTERN.
005570*    UPPERCASES THE CALLER'S SEARCH PATTERN AND FINDS ITS
005580*    SIGNIFICANT LENGTH (TRAILING SPACES DO NOT COUNT) SO THE
005590*    SUBSTRING SCAN BELOW KNOWS HOW FAR TO SLIDE.
005600     MOVE RLR-SEARCH-PATTERN TO WS-SEARCH-PATTERN-UC
005610     INSPECT WS-SEARCH-PATTERN-UC
005620             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
005630                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005640     MOVE 50 TO WS-SCAN-IDX
005650     PERFORM 2406-SCAN-BACK THRU 2406-SCAN-BACK-EXIT
005660             UNTIL WS-SCAN-IDX = 0
005670                OR WS-SEARCH-PATTERN-UC (WS-SCAN-IDX : 1)
005680                   NOT = SPACE
005690     MOVE WS-SCAN-IDX TO WS-PATTERN-LEN.
005700 2405-PREP-PATTERN-EXIT.
005710     EXIT.
005720 2406-SCAN-BACK.
005730     SUBTRACT 1 FROM WS-SCAN-IDX.
005740 2406-SCAN-BACK-EXIT.
005750     EXIT.
005760 2410-EMIT-IF-MATCH.
005770     IF WS-REF-TBL-TYPE (WS-REF-TBL-IDX) = RLR-TYPE-CDE
005780         PERFORM 2420-CHECK-ITEM-MATCH
005790                 THRU 2420-CHECK-ITEM-MATCH-EXIT
005800         IF ITEM-MATCHES
005810             PERFORM 2900-WRITE-LIST-LINE
005820                     THRU 2900-WRITE-LIST-LINE-EXIT
005830         END-IF
005840     END-IF.
005850 2410-EMIT-IF-MATCH-EXIT.
005860     EXIT.
005870 2420-CHECK-ITEM-MATCH.
005880     SET ITEM-NOT-MATCHED TO TRUE
005890     IF WS-PATTERN-LEN = 0
005900         SET ITEM-MATCHES TO TRUE
005910     ELSE
005920         MOVE SPACES TO WS-MATCH-TEXT
005930         MOVE WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
005940              TO WS-MATCH-TEXT (1:10)
005950         MOVE WS-SEARCH-PATTERN-UC TO WS-MATCH-PATTERN
005960         PERFORM 2460-SUBSTRING-SEARCH
005970                 THRU 2460-SUBSTRING-SEARCH-EXIT
005980         IF SUBSTR-FOUND
005990             SET ITEM-MATCHES TO TRUE
006000         ELSE
006010             MOVE WS-REF-TBL-NAME-UC (WS-REF-TBL-IDX)
006020                  TO WS-MATCH-TEXT
006030             PERFORM 2460-SUBSTRING-SEARCH
006040                     THRU 2460-SUBSTRING-SEARCH-EXIT
006050             IF SUBSTR-FOUND
006060                 SET ITEM-MATCHES TO TRUE
006070             END-IF
006080         END-IF
006090     END-IF.
006100 2420-CHECK-ITEM-MATCH-EXIT.
006110     EXIT.
006120 2460-SUBSTRING-SEARCH.
006130*    SLIDES WS-MATCH-PATTERN'S SIGNIFICANT CHARACTERS ACROSS
006140*    WS-MATCH-TEXT ONE BYTE AT A TIME LOOKING FOR AN EXACT
006150*    OVERLAY.  THIS SHOP'S COMPILER HAS NO INTRINSIC STRING
006160*    SEARCH FUNCTION SO THE SCAN IS DONE BY HAND - SAME
006170*    TECHNIQUE AS TB0070'S PEAK LIST.
006180     SET SUBSTR-NOT-FOUND TO TRUE
006190     COMPUTE WS-MAX-START = 50 - WS-PATTERN-LEN + 1
006200     IF WS-MAX-START > 0
006210         MOVE 1 TO WS-SCAN-POS
006220         PERFORM 2465-SUBSTR-SCAN THRU 2465-SUBSTR-SCAN-EXIT
006230                 UNTIL WS-SCAN-POS > WS-MAX-START
006240                    OR SUBSTR-FOUND
006250     END-IF.
006260 2460-SUBSTRING-SEARCH-EXIT.
006270     EXIT.
006280 2465-SUBSTR-SCAN.
006290     IF WS-MATCH-TEXT (WS-SCAN-POS : WS-PATTERN-LEN)
006300        = WS-MATCH-PATTERN (1 : WS-PATTERN-LEN)
006310         SET SUBSTR-FOUND TO TRUE
006320     ELSE
006330         ADD 1 TO WS-SCAN-POS
006340     END-IF.
006350 2465-SUBSTR-SCAN-EXIT.
006360     EXIT.
006370 2900-WRITE-LIST-LINE.
006380     MOVE WS-REF-TBL-TYPE (WS-REF-TBL-IDX) TO RPT-TYPE-CDE
006390     MOVE WS-REF-TBL-ID   (WS-REF-TBL-IDX) TO RPT-ID
006400     IF RPT-IS-ASSET
006410         MOVE WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
006420              TO RPT-ASSET-SYMBOL
006430         MOVE WS-REF-TBL-NAME   (WS-REF-TBL-IDX)
006440              TO RPT-ASSET-NAME
006450     ELSE
006460         MOVE WS-REF-TBL-NAME   (WS-REF-TBL-IDX)
006470              TO RPT-EXCHANGE-NAME
006480         MOVE WS-REF-TBL-SYMBOL (WS-REF-TBL-IDX)
006490              TO RPT-EXCHANGE-SYMBOL
006500     END-IF
006510     WRITE REF-LIST-REPORT-RECORD
006520     ADD 1 TO WS-RECS-LISTED.
006530 2900-WRITE-LIST-LINE-EXIT.
006540     EXIT.
006550 2900-WRITE-REJECT.
006560     WRITE REJECT-REPORT-RECORD
006570     ADD 1 TO WS-RECS-REJECTED.
006580 2900-WRITE-REJECT-EXIT.
006590     EXIT.
006600 9050-GENERATE-SURROGATE-KEY.
006610*    BUILDS A UUID-SHAPED (8-4-4-4-12) SURROGATE KEY FOR REF-ID,
006620*    SAME SCHEME AS CPTS.TB0010'S 9050 PARAGRAPH - RUN DATE/TIME
006630*    PLUS A CONTROL-FILE SEQUENCE (REFCTL) THAT SURVIVES ACROSS
006640*    RUNS SO A LATER JOB CAN STILL FIND THIS ASSET OR EXCHANGE
006650*    ROW BY ID.  THIS PROGRAM HAS NO CREATED-AT/UPDATED-AT SLOT
006660*    TO STAMP SO THE CLOCK IS READ HERE, NOT VIA A SHARED
006670*    9000-STAMP-CURRENT-DATE PARAGRAPH.
006680     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
006690     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
006700     ADD 1 TO ICTL-LAST-SEQ
006710     REWRITE ID-CONTROL-RECORD
006720     MOVE ICTL-LAST-SEQ TO WS-GEN-ID-SEQ-DISP
006730     MOVE SPACES TO WS-GEN-ID-WORK
006740     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD '-' 'T080' '-'
006750            WS-STAMP-HH WS-STAMP-MIN '-' WS-STAMP-SEC
006760            WS-STAMP-HSEC '-' WS-GEN-ID-SEQ-DISP
006770            DELIMITED BY SIZE INTO WS-GEN-ID-WORK
006780     END-STRING.
006790 9050-GENERATE-SURROGATE-KEY-EXIT.
006800     EXIT.
006810 9000-CLOSE-FILES.
006820     CLOSE REF-MAINT-REQUEST-FILE
006830           REF-DELETE-REQUEST-FILE
006840           REF-LIST-REQUEST-FILE
006850           REFERENCE-MASTER-FILE
006860           REF-LIST-REPORT-FILE
006870           REJECT-REPORT-FILE
006880           ID-CONTROL-FILE.
