000100******************************************************************
000110* CPTS.STRAFILE                                                  *
000120*   STRATEGY MASTER FILE - BUY STRATEGY / SELL STRATEGY /        *
000130*   PRICE-PEAK MAINTENANCE RECORDS, ONE FD PER USER+ASSET.       *
000140******************************************************************
000150*   RECORD-TYPE-CDE DISCRIMINATES THE THREE KINDS.  RELATIVE,    *
000160*   DYNAMIC ACCESS, SO TB0040/TB0050/TB0070 CAN REWRITE A ROW IN *
000170*   PLACE BY RELATIVE-RECORD-NUMBER - A RELATIVE FILE UPDATED    *
000180*   THAT WAY IS NOT RE-SORTED BY ANY FIELD VALUE ON REWRITE, SO  *
000190*   DO NOT ASSUME UPDATED-AT ORDER ON A RAW READ OF THIS FILE.   *
000200*   KEYED LOOKUP BY USER-ID+ASSET-ID IS DONE BY LOADING THIS     *
000210*   FILE INTO THE IN-MEMORY TABLE AT TB0040/TB0050/TB0070 PARA   *
000220*   1000-LOAD-STRA-TABLE AND SEARCHING IT ALL, SINCE THIS SHOP'S *
000230*   COMPILER HAS NO INDEXED ACCESS METHOD FOR THE BATCH SUITE.   *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    STRATEGY-MASTER-FILE.
000270 AUTHOR.        T KOWALSKI.
000280*    MODIFIED BY M ABERNATHY, D OYELARAN, S PATEL.
000290 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000300 DATE-WRITTEN.  11/09/1987.
000310 DATE-COMPILED.
000320 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000330******************************************************************
000340*                    C H A N G E   L O G                         *
000350******************************************************************
000360* 110987 TJK INIT      ORIGINAL CODING - ACCOUNT MASTER POSITION *
000370*                       RECORD, RESEQUENCED FOR THE NEW RUN.     *
000380* 052290 TJK CR00315   SPLIT POSITION RECORD INTO BUY-SIDE AND   *
000390*                       SELL-SIDE VIEWS VIA RECORD-TYPE-CDE.     *
000400* 040793 MRA CR00470   ADDED PEAK-PRICE TRACKING VIEW FOR THE    *
000410*                       NEW ROLLING HIGH-WATER-MARK FEED.        *
000420* 072694 MRA CR00618   ADDED ACTIVE-FLAG 88-LEVELS, RENAMED FOR  *
000430*                       THE STRATEGY MAINTENANCE SUITE.          *
000440* 122998 MRA Y2K-0081  EXPANDED ALL EMBEDDED 2-DIGIT CENTURY     *
000450*                       FIELDS TO 4-DIGIT YEAR.  TIMESTAMP       *
000460*                       FIELDS WERE ALREADY FULL STRINGS.        *
000470* 081501 DBO CR00844   ADDED LAST-BUY-TXN-ID TO THE PEAK VIEW    *
000480*                       FOR THE ALERT-GENERATION CROSS-REFERENCE.*
000490* 061705 DBO CR01010   WIDENED THRESHOLD FIELDS TO S9(3)V9(2)    *
000500*                       SO A STRATEGY CAN SWING OVER 100 PERCENT.*
000510* 030110 SRP CR01207   DOCUMENTED IN-MEMORY TABLE LOOKUP SCHEME  *
000520*                       USED BY TB0040/TB0050/TB0070 - NO LAYOUT *
000530*                       CHANGE.                                  *
000540* 042420 RDC CR01649   ADDED PEAK-CREATED-AT/PEAK-UPDATED-AT TO  *
000550*                       THE PEAK VIEW - AUDIT ASKED WHY A PEAK   *
000560*                       ROW HAD NO CREATE/UPDATE STAMPS OF ITS   *
000570*                       OWN SEPARATE FROM THE OBSERVATION TIME.  *
000580*                       FILLER SHRUNK TO HOLD THE VIEW WIDTH.    *
000590* 051521 RJH CR01699   ADDED DATE-VIEW REDEFINES OVER THE BUY    *
000600*                       SLOT, SAME CC/YY/MM/DD BREAKOUT AS THE   *
000610*                       LEDGER AND ALERT FILES, FOR A PLANNED    *
000620*                       STRATEGY-AGE CONTROL REPORT.             *
000630* 070121 RJH CR01720   SELECT CLAUSE SAID SEQUENTIAL BUT EVERY   *
000640*                       PROGRAM THAT OPENS STRADD HAS ALWAYS     *
000650*                       DECLARED IT RELATIVE/DYNAMIC TO REWRITE  *
000660*                       A ROW IN PLACE BY RELATIVE-RECORD-NUMBER *
000670*                       - CORRECTED THE SELECT TO MATCH, AND     *
000680*                       DROPPED THE FALSE "SORTED BY UPDATED-AT  *
000690*                       DESCENDING" CLAIM FROM THE BANNER, SINCE *
000700*                       AN IN-PLACE REWRITE NEVER RE-SORTS THE   *
000710*                       FILE.  ADDED WS-STRA-RELATIVE-KEY SO THE *
000720*                       RELATIVE KEY CLAUSE HAS SOMEWHERE TO     *
000730*                       POINT ON A STANDALONE COMPILE.           *
000740******************************************************************
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.   CTDC-3090.
000780 OBJECT-COMPUTER.   CTDC-3090.
000790 SPECIAL-NAMES.
000800     UPSI-0 ON STATUS IS TEST-RUN-SW
000810            OFF STATUS IS PROD-RUN-SW.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT STRATEGY-MASTER-FILE ASSIGN TO STRADD
000850            ORGANIZATION IS RELATIVE
000860            ACCESS MODE  IS DYNAMIC
000870            RELATIVE KEY IS WS-STRA-RELATIVE-KEY
000880            FILE STATUS  IS WS-STRA-FILE-STATUS.
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  STRATEGY-MASTER-FILE
000920     RECORDING MODE IS F.
000930 01  STRATEGY-MASTER-RECORD.
000940     05  RECORD-TYPE-CDE           PIC X(03).
000950         88  STRA-BUY-SIDE              VALUE 'BUY'.
000960         88  STRA-SELL-SIDE             VALUE 'SEL'.
000970         88  STRA-PEAK-TRACK            VALUE 'PEK'.
000980     05  STRA-ID                   PIC X(36).
000990     05  STRA-ASSET-ID             PIC X(36).
001000     05  STRA-USER-ID              PIC X(36).
001010     05  BUY-STRATEGY-VIEW.
001020         10  BUY-DIP-THRESHOLD-PCT PIC S9(03)V9(02) COMP-3.
001030         10  BUY-AMOUNT-USD        PIC S9(18)V9(02) COMP-3.
001040         10  BUY-ACTIVE-FLAG       PIC X(01).
001050             88  BUY-STRAT-ACTIVE       VALUE 'Y'.
001060             88  BUY-STRAT-INACTIVE     VALUE 'N'.
001070         10  BUY-CREATED-AT        PIC X(25).
001080         10  BUY-UPDATED-AT        PIC X(25).
001090         10  FILLER                PIC X(85).
001100     05  SELL-STRATEGY-VIEW REDEFINES BUY-STRATEGY-VIEW.
001110         10  SELL-THRESHOLD-PCT    PIC S9(03)V9(02) COMP-3.
001120         10  SELL-ACTIVE-FLAG      PIC X(01).
001130             88  SELL-STRAT-ACTIVE      VALUE 'Y'.
001140             88  SELL-STRAT-INACTIVE    VALUE 'N'.
001150         10  SELL-CREATED-AT       PIC X(25).
001160         10  SELL-UPDATED-AT       PIC X(25).
001170         10  FILLER                PIC X(96).
001180     05  PEAK-TRACKING-VIEW REDEFINES BUY-STRATEGY-VIEW.
001190         10  PEAK-LAST-BUY-TXN-ID  PIC X(36).
001200         10  PEAK-PRICE-AMT        PIC S9(12)V9(08) COMP-3.
001210         10  PEAK-TIMESTAMP        PIC X(25).
001220         10  PEAK-ACTIVE-FLAG      PIC X(01).
001230             88  PEAK-IS-ACTIVE         VALUE 'Y'.
001240             88  PEAK-IS-INACTIVE       VALUE 'N'.
001250         10  PEAK-CREATED-AT       PIC X(25).
001260         10  PEAK-UPDATED-AT       PIC X(25).
001270         10  FILLER                PIC X(27).
001280     05  DATE-VIEW REDEFINES BUY-STRATEGY-VIEW.
001290         10  FILLER                PIC X(015).
001300         10  DTL-BUY-CC-DTE        PIC X(02).
001310         10  DTL-BUY-YY-DTE        PIC X(02).
001320         10  DTL-BUY-MM-DTE        PIC X(02).
001330         10  DTL-BUY-DD-DTE        PIC X(02).
001340         10  FILLER                PIC X(127).
001350 WORKING-STORAGE SECTION.
001360 01  WS-STRA-FILE-STATUS.
001370     05  WS-STRA-STATUS-1          PIC X.
001380     05  WS-STRA-STATUS-2          PIC X.
001390 01  WS-STRA-RELATIVE-KEY          PIC S9(08) COMP.
001400 01  WS-STRA-TABLE-AREA.
001410     05  WS-STRA-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.
001420     05  WS-STRA-TABLE OCCURS 0 TO 3000 TIMES
001430                        DEPENDING ON WS-STRA-TABLE-COUNT
001440                        ASCENDING KEY IS WS-STRA-TBL-KEY
001450                        INDEXED BY WS-STRA-TBL-IDX.
001460         10  WS-STRA-TBL-KEY       PIC X(72).
001470         10  WS-STRA-TBL-RECNO     PIC S9(08) COMP.
001480 77  WS-STRA-EOF-SW                PIC X(01) VALUE 'N'.
001490     88  STRA-END-OF-FILE              VALUE 'Y'.
001500 77  WS-RECS-VERIFIED              PIC S9(07) COMP VALUE ZERO.
001510 PROCEDURE DIVISION.
001520 0000-VERIFY-LAYOUT.
001530*    THIS MEMBER CARRIES NO REAL PROCESSING - IT EXISTS SO THE
001540*    LIBRARIAN CAN COMPILE THE LAYOUT ALONE AND CATCH PICTURE
001550*    CLAUSE ERRORS BEFORE THE COPY MEMBER GOES OUT TO TB0040,
001560*    TB0050 AND TB0070.
001570     ADD 1 TO WS-RECS-VERIFIED
001580     DISPLAY 'STRAFILE LAYOUT VERIFIED OK'
001590     STOP RUN.
