000100******************************************************************
000110* CPTS.TB0060                                                    *
000120*   STRATEGY ALERT GENERATION RUN.  CHECKS EACH REQUESTED ASSET  *
000130*   AGAINST THE USER'S ACTIVE BUY/SELL STRATEGY AND FIRES A NEW  *
000140*   ALERT WHEN THE CURRENT PRICE CROSSES THE TARGET.  ALSO       *
000150*   HANDLES ALERT ACKNOWLEDGEMENT.                               *
000160******************************************************************
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.    STRAT-ALERT-GEN.
000190 AUTHOR.        D OYELARAN.
000200*    MODIFIED BY S PATEL, R DELACRUZ.
000210 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000220 DATE-WRITTEN.  04/10/1993.
000230 DATE-COMPILED.
000240 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000250******************************************************************
000260*                    C H A N G E   L O G                         *
000270******************************************************************
000280* 041093 DBO INIT      ORIGINAL CODING - NIGHTLY STRATEGY ALERT  *
000290*                       SCAN AGAINST THE CLOSE-OF-DAY PRICE FEED.*
000300* 091295 DBO CR00560   ADDED REFERENCE-PRICE/TRIGGER-PRICE AUDIT *
000310*                       COLUMNS TO THE OUTPUT FEED.              *
000320* 081501 DBO CR00844   SPLIT THE SCAN INTO A SELL-SIDE CHECK AND *
000330*                       A BUY-SIDE CHECK PER STRATEGY RECORD,    *
000340*                       ADDED THE DEDUP-AGAINST-PENDING RULE.    *
000350* 061705 DBO CR01010   REFERENCE PRICE FOR THE SELL CHECK NOW    *
000360*                       COMES FROM THE MOST RECENT BUY LEG ON    *
000370*                       THE LEDGER, NOT A STATIC COST BASIS.     *
000380* 030110 SRP CR01207   ADDED THE ACKNOWLEDGE-ALERT LEG AND THE   *
000390*                       REJECT REPORT FOR UNOWNED/MISSING IDS.   *
000400* 090117 RDC CR01489   OPENS ALRTDD AS A RELATIVE FILE, I-O MODE *
000410*                       SO AN ACKNOWLEDGED ALERT CAN BE          *
000420*                       REWRITTEN IN PLACE.                      *
000430* 031620 RDC CR01612   ALL THREE IN-MEMORY TABLES (STRATEGY,     *
000440*                       LEDGER, ALERT) ARE SEARCHED SERIALLY -   *
000450*                       NONE OF THE UNDERLYING FILES ARE LOADED  *
000460*                       IN THE ORDER THESE LOOKUPS ARE KEYED ON. *
000470* 052121 RJH CR01710   ALRT-CREATED-AT AND ALRT-ACKED-AT WERE    *
000480*                       BOTH BLANKED INSTEAD OF STAMPED - ADDED  *
000490*                       9000-STAMP-CURRENT-DATE AND CALL IT FROM *
000500*                       THE WRITE-ALERT CREATE LEG AND THE       *
000510*                       ACKNOWLEDGE-ALERT LEG.  EXECUTED-AT IS   *
000520*                       STILL LEFT BLANK - NO EXECUTE LEG EXISTS.*
000530* 060221 RJH CR01716   ALRT-ID WAS ALWAYS BLANKED ON CREATE - NO *
000540*                       LATER JOB COULD EVER LOOK AN ALERT BACK  *
000550*                       UP BY ID (INCLUDING THIS PROGRAM'S OWN   *
000560*                       ACKNOWLEDGE LEG).  ADDED ID-CONTROL-FILE *
000570*                       (ALRTCTL) AND 9050-GENERATE-SURROGATE-   *
000580*                       KEY, SAME SCHEME AS CPTS.TB0010.         *
000590******************************************************************
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.   CTDC-3090.
000630 OBJECT-COMPUTER.   CTDC-3090.
000640 SPECIAL-NAMES.
000650     UPSI-0 ON STATUS IS TEST-RUN-SW
000660            OFF STATUS IS PROD-RUN-SW.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ALERT-GEN-REQUEST-FILE ASSIGN TO ALGENRQ
000700            ORGANIZATION IS SEQUENTIAL
000710            ACCESS MODE  IS SEQUENTIAL
000720            FILE STATUS  IS WS-GEN-FILE-STATUS.
000730     SELECT ACK-REQUEST-FILE ASSIGN TO ALACKRQ
000740            ORGANIZATION IS SEQUENTIAL
000750            ACCESS MODE  IS SEQUENTIAL
000760            FILE STATUS  IS WS-ACK-FILE-STATUS.
000770     SELECT STRATEGY-MASTER-FILE ASSIGN TO STRADD
000780            ORGANIZATION IS SEQUENTIAL
000790            ACCESS MODE  IS SEQUENTIAL
000800            FILE STATUS  IS WS-STRA-FILE-STATUS.
000810     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TRANDD
000820            ORGANIZATION IS SEQUENTIAL
000830            ACCESS MODE  IS SEQUENTIAL
000840            FILE STATUS  IS WS-TRAN-FILE-STATUS.
000850     SELECT STRATEGY-ALERT-FILE ASSIGN TO ALRTDD
000860            ORGANIZATION IS RELATIVE
000870            ACCESS MODE  IS DYNAMIC
000880            RELATIVE KEY IS WS-ALRT-RELATIVE-KEY
000890            FILE STATUS  IS WS-ALRT-FILE-STATUS.
000900     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
000910            ORGANIZATION IS SEQUENTIAL
000920            ACCESS MODE  IS SEQUENTIAL
000930            FILE STATUS  IS WS-REJ-FILE-STATUS.
000940     SELECT ID-CONTROL-FILE ASSIGN TO ALRTCTL
000950            ORGANIZATION IS RELATIVE
000960            ACCESS MODE  IS RANDOM
000970            RELATIVE KEY IS WS-ICTL-RELATIVE-KEY
000980            FILE STATUS  IS WS-ICTL-FILE-STATUS.
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  ALERT-GEN-REQUEST-FILE
001020     RECORDING MODE IS F.
001030 01  ALERT-GEN-REQUEST-RECORD.
001040     05  GEN-USER-ID                PIC X(36).
001050     05  GEN-ASSET-ID               PIC X(36).
001060     05  GEN-CURRENT-PRICE          PIC S9(12)V9(08) COMP-3.
001070     05  FILLER                     PIC X(48).
001080 FD  ACK-REQUEST-FILE
001090     RECORDING MODE IS F.
001100 01  ACK-REQUEST-RECORD.
001110     05  ACK-ALERT-ID               PIC X(36).
001120     05  ACK-USER-ID                PIC X(36).
001130     05  FILLER                     PIC X(53).
001140 FD  STRATEGY-MASTER-FILE
001150     RECORDING MODE IS F.
001160 01  STRATEGY-MASTER-RECORD.
001170     05  RECORD-TYPE-CDE            PIC X(03).
001180         88  STRA-BUY-SIDE               VALUE 'BUY'.
001190         88  STRA-SELL-SIDE              VALUE 'SEL'.
001200         88  STRA-PEAK-TRACK             VALUE 'PEK'.
001210     05  STRA-ID                    PIC X(36).
001220     05  STRA-ASSET-ID              PIC X(36).
001230     05  STRA-USER-ID               PIC X(36).
001240     05  BUY-STRATEGY-VIEW.
001250         10  BUY-DIP-THRESHOLD-PCT  PIC S9(03)V9(02) COMP-3.
001260         10  BUY-AMOUNT-USD         PIC S9(18)V9(02) COMP-3.
001270         10  BUY-ACTIVE-FLAG        PIC X(01).
001280             88  BUY-STRAT-ACTIVE        VALUE 'Y'.
001290             88  BUY-STRAT-INACTIVE      VALUE 'N'.
001300         10  BUY-CREATED-AT         PIC X(25).
001310         10  BUY-UPDATED-AT         PIC X(25).
001320         10  FILLER                 PIC X(85).
001330     05  SELL-STRATEGY-VIEW REDEFINES BUY-STRATEGY-VIEW.
001340         10  SELL-THRESHOLD-PCT     PIC S9(03)V9(02) COMP-3.
001350         10  SELL-ACTIVE-FLAG       PIC X(01).
001360             88  SELL-STRAT-ACTIVE       VALUE 'Y'.
001370             88  SELL-STRAT-INACTIVE     VALUE 'N'.
001380         10  SELL-CREATED-AT        PIC X(25).
001390         10  SELL-UPDATED-AT        PIC X(25).
001400         10  FILLER                 PIC X(96).
001410     05  PEAK-TRACKING-VIEW REDEFINES BUY-STRATEGY-VIEW.
001420         10  PEAK-LAST-BUY-TXN-ID   PIC X(36).
001430         10  PEAK-PRICE-AMT         PIC S9(12)V9(08) COMP-3.
001440         10  PEAK-TIMESTAMP         PIC X(25).
001450         10  PEAK-ACTIVE-FLAG       PIC X(01).
001460             88  PEAK-IS-ACTIVE          VALUE 'Y'.
001470             88  PEAK-IS-INACTIVE        VALUE 'N'.
001480         10  PEAK-CREATED-AT        PIC X(25).
001490         10  PEAK-UPDATED-AT        PIC X(25).
001500         10  FILLER                 PIC X(27).
001510 FD  TRANSACTION-LEDGER-FILE
001520     RECORDING MODE IS F.
001530 01  TRANSACTION-LEDGER-RECORD.
001540     05  RECORD-TYPE-CDE-2          PIC X(03).
001550         88  TXN-DETAIL-BUY              VALUE 'BUY'.
001560         88  TXN-DETAIL-SELL             VALUE 'SEL'.
001570     05  SEQUENCE-NUMBER            PIC 9(06) COMP.
001580     05  HEADER-RECORD-2.
001590         10  FILLER                 PIC X(253).
001600     05  DETAIL-RECORD-2 REDEFINES HEADER-RECORD-2.
001610         10  TXN-ID                 PIC X(36).
001620         10  TXN-ASSET-ID           PIC X(36).
001630         10  TXN-EXCHANGE-ID        PIC X(36).
001640         10  TXN-USER-ID            PIC X(36).
001650         10  TXN-TYPE-CDE           PIC X(04).
001660             88  TXN-TYPE-IS-BUY        VALUE 'BUY '.
001670             88  TXN-TYPE-IS-SELL       VALUE 'SELL'.
001680         10  TXN-GROSS-AMT          PIC S9(02)V9(18) COMP-3.
001690         10  TXN-FEE-AMT            PIC S9(02)V9(18) COMP-3.
001700         10  TXN-FEE-CURRENCY       PIC X(10).
001710         10  TXN-NET-AMT            PIC S9(02)V9(18) COMP-3.
001720         10  TXN-UNIT-PRICE-USD     PIC S9(02)V9(18) COMP-3.
001730         10  TXN-TOTAL-SPENT-USD    PIC S9(02)V9(18) COMP-3.
001740         10  TXN-REALIZED-PNL       PIC S9(02)V9(18) COMP-3.
001750         10  TXN-DATE               PIC X(25).
001760         10  FILLER                 PIC X(01).
001770 FD  STRATEGY-ALERT-FILE
001780     RECORDING MODE IS F.
001790 01  STRATEGY-ALERT-RECORD.
001800     05  ALRT-RECORD-TYPE-CDE       PIC X(03).
001810         88  ALRT-HEADER                 VALUE 'HDR'.
001820         88  ALRT-DETAIL                 VALUE 'DTL'.
001830     05  ALRT-HEADER-RECORD-1.
001840         10  FILLER                 PIC X(436).
001850     05  ALRT-DETAIL-RECORD-1 REDEFINES ALRT-HEADER-RECORD-1.
001860         10  ALRT-ID                PIC X(36).
001870         10  ALRT-ASSET-ID          PIC X(36).
001880         10  ALRT-USER-ID           PIC X(36).
001890         10  ALRT-STRATEGY-TYPE     PIC X(04).
001900             88  ALRT-TYPE-IS-BUY       VALUE 'BUY '.
001910             88  ALRT-TYPE-IS-SELL      VALUE 'SELL'.
001920         10  ALRT-TRIGGER-PRICE     PIC S9(12)V9(08) COMP-3.
001930         10  ALRT-THRESHOLD-PCT     PIC S9(03)V9(02) COMP-3.
001940         10  ALRT-REFERENCE-PRICE   PIC S9(12)V9(08) COMP-3.
001950         10  ALRT-MESSAGE           PIC X(200).
001960         10  ALRT-STATUS-CDE        PIC X(12).
001970             88  ALRT-IS-PENDING        VALUE 'PENDING'.
001980             88  ALRT-IS-ACKED          VALUE 'ACKNOWLEDGED'.
001990             88  ALRT-IS-EXECUTED       VALUE 'EXECUTED'.
002000         10  ALRT-CREATED-AT        PIC X(25).
002010         10  ALRT-ACKED-AT          PIC X(25).
002020         10  ALRT-EXECUTED-AT       PIC X(25).
002030         10  FILLER                 PIC X(012).
002040 FD  REJECT-REPORT-FILE
002050     RECORDING MODE IS F.
002060 01  REJECT-REPORT-RECORD.
002070     05  REJ-USER-ID                PIC X(36).
002080     05  REJ-ASSET-ID               PIC X(36).
002090     05  REJ-REASON-CDE             PIC X(04).
002100     05  REJ-REASON-TXT             PIC X(60).
002110     05  FILLER                     PIC X(32).
002120 FD  ID-CONTROL-FILE
002130     RECORDING MODE IS F.
002140 01  ID-CONTROL-RECORD.
002150     05  ICTL-LAST-SEQ              PIC S9(11) COMP-3.
002160     05  FILLER                     PIC X(08).
002170 WORKING-STORAGE SECTION.
002180 01  WS-ICTL-FILE-STATUS            PIC XX.
002190 01  WS-ICTL-RELATIVE-KEY           PIC S9(04) COMP VALUE 1.
002200 01  WS-GEN-FILE-STATUS             PIC XX.
002210 01  WS-ACK-FILE-STATUS             PIC XX.
002220 01  WS-STRA-FILE-STATUS            PIC XX.
002230 01  WS-TRAN-FILE-STATUS            PIC XX.
002240 01  WS-ALRT-FILE-STATUS            PIC XX.
002250 01  WS-REJ-FILE-STATUS             PIC XX.
002260 01  WS-ALRT-RELATIVE-KEY           PIC S9(08) COMP.
002270 01  WS-STRA-TABLE-AREA.
002280     05  WS-STRA-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
002290     05  WS-STRA-TABLE OCCURS 0 TO 3000 TIMES
002300                        DEPENDING ON WS-STRA-TABLE-COUNT
002310                        INDEXED BY WS-STRA-TBL-IDX.
002320         10  WS-STRA-TBL-TYPE       PIC X(03).
002330         10  WS-STRA-TBL-USER-ID    PIC X(36).
002340         10  WS-STRA-TBL-ASSET-ID   PIC X(36).
002350         10  WS-STRA-TBL-PCT        PIC S9(03)V9(02) COMP-3.
002360         10  WS-STRA-TBL-PEAK-PRICE PIC S9(12)V9(08) COMP-3.
002370         10  WS-STRA-TBL-ACTIVE     PIC X(01).
002380 01  WS-TRAN-TABLE-AREA.
002390     05  WS-TRAN-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
002400     05  WS-TRAN-TABLE OCCURS 0 TO 4000 TIMES
002410                        DEPENDING ON WS-TRAN-TABLE-COUNT
002420                        INDEXED BY WS-TRAN-TBL-IDX.
002430         10  WS-TRAN-TBL-USER-ID    PIC X(36).
002440         10  WS-TRAN-TBL-ASSET-ID   PIC X(36).
002450         10  WS-TRAN-TBL-PRICE      PIC S9(02)V9(18) COMP-3.
002460 01  WS-ALRT-TABLE-AREA.
002470     05  WS-ALRT-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
002480     05  WS-ALRT-TABLE OCCURS 0 TO 4000 TIMES
002490                        DEPENDING ON WS-ALRT-TABLE-COUNT
002500                        INDEXED BY WS-ALRT-TBL-IDX.
002510         10  WS-ALRT-TBL-ID         PIC X(36).
002520         10  WS-ALRT-TBL-ASSET-ID   PIC X(36).
002530         10  WS-ALRT-TBL-USER-ID    PIC X(36).
002540         10  WS-ALRT-TBL-TYPE       PIC X(04).
002550         10  WS-ALRT-TBL-STATUS     PIC X(12).
002560         10  WS-ALRT-TBL-RECNO      PIC S9(08) COMP.
002570 01  WS-CALC-FIELDS.
002580     05  WS-REFERENCE-PRICE         PIC S9(12)V9(08) COMP-3.
002590     05  WS-TARGET-PRICE            PIC S9(12)V9(08) COMP-3.
002600     05  WS-PCT-FACTOR              PIC S9(03)V9(08) COMP-3.
002610 01  WS-CURRENT-TIMESTAMP           PIC X(25).
002620 01  WS-STAMP-DATE-FIELDS.
002630     05  WS-STAMP-YYYY               PIC 9(04).
002640     05  WS-STAMP-MM                 PIC 9(02).
002650     05  WS-STAMP-DD                 PIC 9(02).
002660 01  WS-STAMP-TIME-FIELDS.
002670     05  WS-STAMP-HH                 PIC 9(02).
002680     05  WS-STAMP-MIN                PIC 9(02).
002690     05  WS-STAMP-SEC                PIC 9(02).
002700     05  WS-STAMP-HSEC               PIC 9(02).
002710 01  WS-GEN-ID-WORK                 PIC X(36).
002720 01  WS-GEN-ID-SEQ-DISP             PIC 9(12).
002730 77  WS-MAX-RELATIVE-KEY            PIC S9(08) COMP VALUE ZERO.
002740 77  WS-GEN-EOF-SW                  PIC X(01) VALUE 'N'.
002750     88  GEN-END-OF-FILE                VALUE 'Y'.
002760 77  WS-ACK-EOF-SW                  PIC X(01) VALUE 'N'.
002770     88  ACK-END-OF-FILE                VALUE 'Y'.
002780 77  WS-STRA-EOF-SW                 PIC X(01) VALUE 'N'.
002790     88  STRA-END-OF-FILE               VALUE 'Y'.
002800 77  WS-TRAN-EOF-SW                 PIC X(01) VALUE 'N'.
002810     88  TRAN-END-OF-FILE               VALUE 'Y'.
002820 77  WS-ALRT-EOF-SW                 PIC X(01) VALUE 'N'.
002830     88  ALRT-END-OF-FILE               VALUE 'Y'.
002840 77  WS-SELL-STRAT-FOUND-SW         PIC X(01) VALUE 'N'.
002850     88  SELL-STRAT-FOUND                VALUE 'Y'.
002860 77  WS-BUY-STRAT-FOUND-SW          PIC X(01) VALUE 'N'.
002870     88  BUY-STRAT-FOUND                 VALUE 'Y'.
002880 77  WS-PEAK-FOUND-SW               PIC X(01) VALUE 'N'.
002890     88  PEAK-FOUND                      VALUE 'Y'.
002900 77  WS-TRAN-FOUND-SW               PIC X(01) VALUE 'N'.
002910     88  TRAN-FOUND                      VALUE 'Y'.
002920 77  WS-DUP-FOUND-SW                PIC X(01) VALUE 'N'.
002930     88  DUP-FOUND                       VALUE 'Y'.
002940 77  WS-CHECK-STRATEGY-TYPE          PIC X(04) VALUE SPACES.
002950 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
002960 77  WS-ALERTS-WRITTEN              PIC S9(07) COMP VALUE ZERO.
002970 77  WS-ACKS-APPLIED                PIC S9(07) COMP VALUE ZERO.
002980 77  WS-RECS-REJECTED               PIC S9(07) COMP VALUE ZERO.
002990 PROCEDURE DIVISION.
003000 1000-MAIN-LINE.
003010     PERFORM 1000-OPEN-FILES
003020     PERFORM 1010-LOAD-STRA-TABLE THRU 1010-LOAD-STRA-TABLE-EXIT
003030     PERFORM 1020-LOAD-TRAN-TABLE THRU 1020-LOAD-TRAN-TABLE-EXIT
003040     PERFORM 1030-LOAD-ALRT-TABLE THRU 1030-LOAD-ALRT-TABLE-EXIT
003050     PERFORM 2000-SELL-ALERT-CHECK
003060             THRU 2000-SELL-ALERT-CHECK-EXIT
003070             UNTIL GEN-END-OF-FILE
003080     PERFORM 2500-ACKNOWLEDGE-ALERT
003090             THRU 2500-ACKNOWLEDGE-ALERT-EXIT
003100             UNTIL ACK-END-OF-FILE
003110     PERFORM 9000-CLOSE-FILES
003120     DISPLAY 'TB0060 REQUESTS READ.....: ' WS-RECS-READ
003130     DISPLAY 'TB0060 ALERTS WRITTEN....: ' WS-ALERTS-WRITTEN
003140     DISPLAY 'TB0060 ACKS APPLIED.......: ' WS-ACKS-APPLIED
003150     DISPLAY 'TB0060 RECORDS REJECTED...: ' WS-RECS-REJECTED
003160     STOP RUN.
003170 1000-OPEN-FILES.
003180     OPEN INPUT  ALERT-GEN-REQUEST-FILE
003190     OPEN INPUT  ACK-REQUEST-FILE
003200     OPEN INPUT  STRATEGY-MASTER-FILE
003210     OPEN INPUT  TRANSACTION-LEDGER-FILE
003220     OPEN I-O    STRATEGY-ALERT-FILE
003230     OPEN OUTPUT REJECT-REPORT-FILE
003240     OPEN I-O    ID-CONTROL-FILE
003250     READ ID-CONTROL-FILE
003260         INVALID KEY
003270             MOVE ZERO TO ICTL-LAST-SEQ
003280             WRITE ID-CONTROL-RECORD
003290     END-READ
003300     READ ALERT-GEN-REQUEST-FILE
003310         AT END SET GEN-END-OF-FILE TO TRUE
003320     END-READ
003330     READ ACK-REQUEST-FILE
003340         AT END SET ACK-END-OF-FILE TO TRUE
003350     END-READ.
003360 1010-LOAD-STRA-TABLE.
003370*    LOADS THE BUY/SELL/PEAK VIEWS OF EVERY STRATEGY MASTER ROW
003380*    INTO ONE IN-MEMORY TABLE, KEYED ON TYPE+USER-ID+ASSET-ID.
003390     READ STRATEGY-MASTER-FILE
003400         AT END SET STRA-END-OF-FILE TO TRUE
003410     END-READ
003420     PERFORM 1015-LOAD-STRA-LOOP THRU 1015-LOAD-STRA-LOOP-EXIT
003430             UNTIL STRA-END-OF-FILE.
003440 1010-LOAD-STRA-TABLE-EXIT.
003450     EXIT.
003460 1015-LOAD-STRA-LOOP.
003470     ADD 1 TO WS-STRA-TABLE-COUNT
003480     SET WS-STRA-TBL-IDX TO WS-STRA-TABLE-COUNT
003490     MOVE RECORD-TYPE-CDE TO WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX)
003500     MOVE STRA-USER-ID
003510          TO WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
003520     MOVE STRA-ASSET-ID
003530          TO WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
003540     MOVE ZERO TO WS-STRA-TBL-PCT (WS-STRA-TBL-IDX)
003550     MOVE ZERO TO WS-STRA-TBL-PEAK-PRICE (WS-STRA-TBL-IDX)
003560     MOVE 'N' TO WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX)
003570     IF STRA-BUY-SIDE
003580         MOVE BUY-DIP-THRESHOLD-PCT
003590              TO WS-STRA-TBL-PCT (WS-STRA-TBL-IDX)
003600         MOVE BUY-ACTIVE-FLAG
003610              TO WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX)
003620     END-IF
003630     IF STRA-SELL-SIDE
003640         MOVE SELL-THRESHOLD-PCT
003650              TO WS-STRA-TBL-PCT (WS-STRA-TBL-IDX)
003660         MOVE SELL-ACTIVE-FLAG
003670              TO WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX)
003680     END-IF
003690     IF STRA-PEAK-TRACK
003700         MOVE PEAK-PRICE-AMT
003710              TO WS-STRA-TBL-PEAK-PRICE (WS-STRA-TBL-IDX)
003720         MOVE PEAK-ACTIVE-FLAG
003730              TO WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX)
003740     END-IF
003750     READ STRATEGY-MASTER-FILE
003760         AT END SET STRA-END-OF-FILE TO TRUE
003770     END-READ.
003780 1015-LOAD-STRA-LOOP-EXIT.
003790     EXIT.
003800 1020-LOAD-TRAN-TABLE.
003810*    ONE PASS OVER THE LEDGER, ASCENDING BY TXN-DATE AS SHIPPED.
003820*    EACH BUY LEG OVERWRITES THE PRIOR ENTRY FOR THE SAME USER
003830*    AND ASSET, SO AFTER THE FULL PASS THE TABLE HOLDS EACH
003840*    USER/ASSET'S MOST RECENT BUY UNIT PRICE - NO SORT NEEDED.
003850     READ TRANSACTION-LEDGER-FILE
003860         AT END SET TRAN-END-OF-FILE TO TRUE
003870     END-READ
003880     PERFORM 1025-LOAD-TRAN-LOOP THRU 1025-LOAD-TRAN-LOOP-EXIT
003890             UNTIL TRAN-END-OF-FILE.
003900 1020-LOAD-TRAN-TABLE-EXIT.
003910     EXIT.
003920 1025-LOAD-TRAN-LOOP.
003930     IF TXN-DETAIL-BUY
003940         SET WS-TRAN-TBL-IDX TO 1
003950         SET WS-TRAN-FOUND-SW TO 'N'
003960         SEARCH WS-TRAN-TABLE
003970             AT END
003980                 ADD 1 TO WS-TRAN-TABLE-COUNT
003990                 SET WS-TRAN-TBL-IDX TO WS-TRAN-TABLE-COUNT
004000                 MOVE TXN-USER-ID
004010                      TO WS-TRAN-TBL-USER-ID (WS-TRAN-TBL-IDX)
004020                 MOVE TXN-ASSET-ID
004030                      TO WS-TRAN-TBL-ASSET-ID (WS-TRAN-TBL-IDX)
004040                 MOVE TXN-UNIT-PRICE-USD
004050                      TO WS-TRAN-TBL-PRICE (WS-TRAN-TBL-IDX)
004060             WHEN WS-TRAN-TBL-USER-ID (WS-TRAN-TBL-IDX)
004070                      = TXN-USER-ID
004080              AND WS-TRAN-TBL-ASSET-ID (WS-TRAN-TBL-IDX)
004090                      = TXN-ASSET-ID
004100                 MOVE TXN-UNIT-PRICE-USD
004110                      TO WS-TRAN-TBL-PRICE (WS-TRAN-TBL-IDX)
004120         END-SEARCH
004130     END-IF
004140     READ TRANSACTION-LEDGER-FILE
004150         AT END SET TRAN-END-OF-FILE TO TRUE
004160     END-READ.
004170 1025-LOAD-TRAN-LOOP-EXIT.
004180     EXIT.
004190 1030-LOAD-ALRT-TABLE.
004200*    SCANS THE PRIOR RUN'S ALERT FEED FOR DEDUP-AGAINST-PENDING
004210*    AND ACKNOWLEDGE LOOKUPS, SKIPPING THE RUN-HEADER ROW.
004220     MOVE ZERO TO WS-MAX-RELATIVE-KEY WS-ALRT-RELATIVE-KEY
004230     READ STRATEGY-ALERT-FILE NEXT RECORD
004240         AT END SET ALRT-END-OF-FILE TO TRUE
004250     END-READ
004260     PERFORM 1035-LOAD-ALRT-LOOP THRU 1035-LOAD-ALRT-LOOP-EXIT
004270             UNTIL ALRT-END-OF-FILE.
004280 1030-LOAD-ALRT-TABLE-EXIT.
004290     EXIT.
004300 1035-LOAD-ALRT-LOOP.
004310     IF WS-ALRT-RELATIVE-KEY > WS-MAX-RELATIVE-KEY
004320         MOVE WS-ALRT-RELATIVE-KEY TO WS-MAX-RELATIVE-KEY
004330     END-IF
004340     IF ALRT-DETAIL
004350         ADD 1 TO WS-ALRT-TABLE-COUNT
004360         SET WS-ALRT-TBL-IDX TO WS-ALRT-TABLE-COUNT
004370         MOVE ALRT-ID     TO WS-ALRT-TBL-ID (WS-ALRT-TBL-IDX)
004380         MOVE ALRT-ASSET-ID
004390              TO WS-ALRT-TBL-ASSET-ID (WS-ALRT-TBL-IDX)
004400         MOVE ALRT-USER-ID
004410              TO WS-ALRT-TBL-USER-ID (WS-ALRT-TBL-IDX)
004420         MOVE ALRT-STRATEGY-TYPE
004430              TO WS-ALRT-TBL-TYPE (WS-ALRT-TBL-IDX)
004440         MOVE ALRT-STATUS-CDE
004450              TO WS-ALRT-TBL-STATUS (WS-ALRT-TBL-IDX)
004460         MOVE WS-ALRT-RELATIVE-KEY
004470              TO WS-ALRT-TBL-RECNO (WS-ALRT-TBL-IDX)
004480     END-IF
004490     READ STRATEGY-ALERT-FILE NEXT RECORD
004500         AT END SET ALRT-END-OF-FILE TO TRUE
004510     END-READ.
004520 1035-LOAD-ALRT-LOOP-EXIT.
004530     EXIT.
004540 2000-SELL-ALERT-CHECK.
004550     ADD 1 TO WS-RECS-READ
004560     SET WS-SELL-STRAT-FOUND-SW TO 'N'
004570     SET WS-STRA-TBL-IDX TO 1
004580     SEARCH WS-STRA-TABLE
004590         AT END CONTINUE
004600         WHEN WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX) = 'SEL'
004610          AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
004620              = GEN-USER-ID
004630          AND WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
004640              = GEN-ASSET-ID
004650             IF WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX) = 'Y'
004660                 SET SELL-STRAT-FOUND TO TRUE
004670                 MOVE WS-STRA-TBL-PCT (WS-STRA-TBL-IDX)
004680                      TO WS-PCT-FACTOR
004690             END-IF
004700     END-SEARCH
004710     IF SELL-STRAT-FOUND
004720         SET WS-TRAN-FOUND-SW TO 'N'
004730         SET WS-TRAN-TBL-IDX TO 1
004740         SEARCH WS-TRAN-TABLE
004750             AT END CONTINUE
004760             WHEN WS-TRAN-TBL-USER-ID (WS-TRAN-TBL-IDX)
004770                      = GEN-USER-ID
004780              AND WS-TRAN-TBL-ASSET-ID (WS-TRAN-TBL-IDX)
004790                      = GEN-ASSET-ID
004800                 SET TRAN-FOUND TO TRUE
004810                 MOVE WS-TRAN-TBL-PRICE (WS-TRAN-TBL-IDX)
004820                      TO WS-REFERENCE-PRICE
004830         END-SEARCH
004840         IF TRAN-FOUND
004850             PERFORM 2050-SELL-TARGET THRU 2050-SELL-TARGET-EXIT
004860             IF GEN-CURRENT-PRICE >= WS-TARGET-PRICE
004870                 MOVE 'SELL' TO WS-CHECK-STRATEGY-TYPE
004880                 PERFORM 2400-DEDUP-PENDING
004890                         THRU 2400-DEDUP-PENDING-EXIT
004900                 IF NOT DUP-FOUND
004910                     PERFORM 2900-WRITE-ALERT
004920                             THRU 2900-WRITE-ALERT-EXIT
004930                 END-IF
004940             END-IF
004950         END-IF
004960     END-IF
004970     PERFORM 2100-BUY-ALERT-CHECK THRU 2100-BUY-ALERT-CHECK-EXIT.
004980 2000-SELL-ALERT-CHECK-EXIT.
004990     READ ALERT-GEN-REQUEST-FILE
005000         AT END SET GEN-END-OF-FILE TO TRUE
005010     END-READ
005020     EXIT.
005030 2050-SELL-TARGET.
005040*    TARGETPRICE = REFERENCEPRICE * (1 + THRESHOLDPCT / 100)
005050     COMPUTE WS-TARGET-PRICE =
005060             WS-REFERENCE-PRICE *
005070             (1 + (WS-PCT-FACTOR / 100)).
005080 2050-SELL-TARGET-EXIT.
005090     EXIT.
005100 2100-BUY-ALERT-CHECK.
005110     SET WS-BUY-STRAT-FOUND-SW TO 'N'
005120     SET WS-STRA-TBL-IDX TO 1
005130     SEARCH WS-STRA-TABLE
005140         AT END CONTINUE
005150         WHEN WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX) = 'BUY'
005160          AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
005170              = GEN-USER-ID
005180          AND WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
005190              = GEN-ASSET-ID
005200             IF WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX) = 'Y'
005210                 SET BUY-STRAT-FOUND TO TRUE
005220                 MOVE WS-STRA-TBL-PCT (WS-STRA-TBL-IDX)
005230                      TO WS-PCT-FACTOR
005240             END-IF
005250     END-SEARCH
005260     IF BUY-STRAT-FOUND
005270         SET WS-PEAK-FOUND-SW TO 'N'
005280         SET WS-STRA-TBL-IDX TO 1
005290         SEARCH WS-STRA-TABLE
005300             AT END CONTINUE
005310             WHEN WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX) = 'PEK'
005320              AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
005330                      = GEN-USER-ID
005340              AND WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
005350                      = GEN-ASSET-ID
005360                 IF WS-STRA-TBL-ACTIVE (WS-STRA-TBL-IDX) = 'Y'
005370                     SET PEAK-FOUND TO TRUE
005380                     MOVE WS-STRA-TBL-PEAK-PRICE (WS-STRA-TBL-IDX)
005390                          TO WS-REFERENCE-PRICE
005400                 END-IF
005410         END-SEARCH
005420         IF PEAK-FOUND
005430             PERFORM 2150-BUY-TARGET THRU 2150-BUY-TARGET-EXIT
005440             IF GEN-CURRENT-PRICE <= WS-TARGET-PRICE
005450                 MOVE 'BUY ' TO WS-CHECK-STRATEGY-TYPE
005460                 PERFORM 2400-DEDUP-PENDING
005470                         THRU 2400-DEDUP-PENDING-EXIT
005480                 IF NOT DUP-FOUND
005490                     PERFORM 2900-WRITE-ALERT
005500                             THRU 2900-WRITE-ALERT-EXIT
005510                 END-IF
005520             END-IF
005530         END-IF
005540     END-IF.
005550 2100-BUY-ALERT-CHECK-EXIT.
005560     EXIT.
005570 2150-BUY-TARGET.
005580*    TARGETPRICE = REFERENCEPRICE * (1 - DIPTHRESHOLDPCT / 100)
005590     COMPUTE WS-TARGET-PRICE =
005600             WS-REFERENCE-PRICE *
005610             (1 - (WS-PCT-FACTOR / 100)).
005620 2150-BUY-TARGET-EXIT.
005630     EXIT.
005640 2400-DEDUP-PENDING.
005650     SET WS-DUP-FOUND-SW TO 'N'
005660     SET WS-ALRT-TBL-IDX TO 1
005670     SEARCH WS-ALRT-TABLE
005680         AT END CONTINUE
005690         WHEN WS-ALRT-TBL-USER-ID (WS-ALRT-TBL-IDX) = GEN-USER-ID
005700          AND WS-ALRT-TBL-ASSET-ID (WS-ALRT-TBL-IDX)
005710                  = GEN-ASSET-ID
005720          AND WS-ALRT-TBL-TYPE (WS-ALRT-TBL-IDX)
005730                  = WS-CHECK-STRATEGY-TYPE
005740          AND WS-ALRT-TBL-STATUS (WS-ALRT-TBL-IDX) = 'PENDING'
005750             SET DUP-FOUND TO TRUE
005760     END-SEARCH.
005770 2400-DEDUP-PENDING-EXIT.
005780     EXIT.
005790 2500-ACKNOWLEDGE-ALERT.
005800     ADD 1 TO WS-RECS-READ
005810     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
005820     SET WS-ALRT-TBL-IDX TO 1
005830     SEARCH WS-ALRT-TABLE
005840         AT END
005850             MOVE 'E410' TO REJ-REASON-CDE
005860             MOVE 'STRATEGY ALERT NOT FOUND FOR THIS USER'
005870                  TO REJ-REASON-TXT
005880         WHEN WS-ALRT-TBL-ID (WS-ALRT-TBL-IDX) = ACK-ALERT-ID
005890          AND WS-ALRT-TBL-USER-ID (WS-ALRT-TBL-IDX) = ACK-USER-ID
005900             IF WS-ALRT-TBL-STATUS (WS-ALRT-TBL-IDX) NOT =
005910                        'ACKNOWLEDGED'
005920                 MOVE WS-ALRT-TBL-RECNO (WS-ALRT-TBL-IDX)
005930                      TO WS-ALRT-RELATIVE-KEY
005940                 READ STRATEGY-ALERT-FILE
005950                 MOVE 'ACKNOWLEDGED' TO ALRT-STATUS-CDE
005960                 PERFORM 9000-STAMP-CURRENT-DATE
005970                    THRU 9000-STAMP-CURRENT-DATE-EXIT
005980                 MOVE WS-CURRENT-TIMESTAMP TO ALRT-ACKED-AT
005990                 REWRITE STRATEGY-ALERT-RECORD
006000                 ADD 1 TO WS-ACKS-APPLIED
006010             END-IF
006020     END-SEARCH
006030     IF REJ-REASON-CDE NOT = SPACES
006040         MOVE ACK-USER-ID TO REJ-USER-ID
006050         MOVE SPACES       TO REJ-ASSET-ID
006060         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
006070     END-IF.
006080 2500-ACKNOWLEDGE-ALERT-EXIT.
006090     READ ACK-REQUEST-FILE
006100         AT END SET ACK-END-OF-FILE TO TRUE
006110     END-READ
006120     EXIT.
006130 2900-WRITE-ALERT.
006140     ADD 1 TO WS-MAX-RELATIVE-KEY
006150     MOVE WS-MAX-RELATIVE-KEY TO WS-ALRT-RELATIVE-KEY
006160     MOVE 'DTL' TO ALRT-RECORD-TYPE-CDE
006170     PERFORM 9050-GENERATE-SURROGATE-KEY
006180        THRU 9050-GENERATE-SURROGATE-KEY-EXIT
006190     MOVE WS-GEN-ID-WORK TO ALRT-ID
006200     MOVE GEN-ASSET-ID TO ALRT-ASSET-ID
006210     MOVE GEN-USER-ID TO ALRT-USER-ID
006220     MOVE WS-CHECK-STRATEGY-TYPE TO ALRT-STRATEGY-TYPE
006230     MOVE WS-TARGET-PRICE TO ALRT-TRIGGER-PRICE
006240     MOVE WS-PCT-FACTOR TO ALRT-THRESHOLD-PCT
006250     MOVE WS-REFERENCE-PRICE TO ALRT-REFERENCE-PRICE
006260     MOVE SPACES TO ALRT-MESSAGE
006270     MOVE 'PENDING' TO ALRT-STATUS-CDE
006280     PERFORM 9000-STAMP-CURRENT-DATE
006290        THRU 9000-STAMP-CURRENT-DATE-EXIT
006300     MOVE WS-CURRENT-TIMESTAMP TO ALRT-CREATED-AT
006310     MOVE SPACES TO ALRT-ACKED-AT ALRT-EXECUTED-AT
006320     WRITE STRATEGY-ALERT-RECORD
006330     ADD 1 TO WS-ALRT-TABLE-COUNT
006340     SET WS-ALRT-TBL-IDX TO WS-ALRT-TABLE-COUNT
006350     MOVE ALRT-ID     TO WS-ALRT-TBL-ID (WS-ALRT-TBL-IDX)
006360     MOVE ALRT-ASSET-ID
006370          TO WS-ALRT-TBL-ASSET-ID (WS-ALRT-TBL-IDX)
006380     MOVE ALRT-USER-ID
006390          TO WS-ALRT-TBL-USER-ID (WS-ALRT-TBL-IDX)
006400     MOVE ALRT-STRATEGY-TYPE
006410          TO WS-ALRT-TBL-TYPE (WS-ALRT-TBL-IDX)
006420     MOVE ALRT-STATUS-CDE
006430          TO WS-ALRT-TBL-STATUS (WS-ALRT-TBL-IDX)
006440     MOVE WS-ALRT-RELATIVE-KEY
006450          TO WS-ALRT-TBL-RECNO (WS-ALRT-TBL-IDX)
006460     ADD 1 TO WS-ALERTS-WRITTEN.
006470 2900-WRITE-ALERT-EXIT.
006480     EXIT.
006490 2900-WRITE-REJECT.
006500     WRITE REJECT-REPORT-RECORD
006510     ADD 1 TO WS-RECS-REJECTED.
006520 2900-WRITE-REJECT-EXIT.
006530     EXIT.
006540 9000-STAMP-CURRENT-DATE.
006550*    BUILDS AN ISO TIMESTAMP STRING OFF THE SYSTEM CLOCK SO
006560*    ALRT-CREATED-AT AND ALRT-ACKED-AT CAN BE SET TO "NOW"
006570*    WITHOUT RELYING ON AN INTRINSIC FUNCTION.
006580     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
006590     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
006600     MOVE SPACES TO WS-CURRENT-TIMESTAMP
006610     STRING WS-STAMP-YYYY  '-' WS-STAMP-MM  '-' WS-STAMP-DD  'T'
006620            WS-STAMP-HH    ':' WS-STAMP-MIN ':' WS-STAMP-SEC
006630            '.000Z' DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP
006640     END-STRING.
006650 9000-STAMP-CURRENT-DATE-EXIT.
006660     EXIT.
006670 9050-GENERATE-SURROGATE-KEY.
006680*    BUILDS A UUID-SHAPED (8-4-4-4-12) SURROGATE KEY FOR ALRT-ID,
006690*    SAME SCHEME AS CPTS.TB0010'S 9050 PARAGRAPH - RUN DATE/TIME
006700*    PLUS A CONTROL-FILE SEQUENCE (ALRTCTL) THAT SURVIVES ACROSS
006710*    RUNS SO A LATER JOB CAN STILL FIND THIS ROW BY ID.
006720     PERFORM 9000-STAMP-CURRENT-DATE
006730        THRU 9000-STAMP-CURRENT-DATE-EXIT
006740     ADD 1 TO ICTL-LAST-SEQ
006750     REWRITE ID-CONTROL-RECORD
006760     MOVE ICTL-LAST-SEQ TO WS-GEN-ID-SEQ-DISP
006770     MOVE SPACES TO WS-GEN-ID-WORK
006780     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD '-' 'T060' '-'
006790            WS-STAMP-HH WS-STAMP-MIN '-' WS-STAMP-SEC
006800            WS-STAMP-HSEC '-' WS-GEN-ID-SEQ-DISP
006810            DELIMITED BY SIZE INTO WS-GEN-ID-WORK
006820     END-STRING.
006830 9050-GENERATE-SURROGATE-KEY-EXIT.
006840     EXIT.
006850 9000-CLOSE-FILES.
006860     CLOSE ALERT-GEN-REQUEST-FILE
006870           ACK-REQUEST-FILE
006880           STRATEGY-MASTER-FILE
006890           TRANSACTION-LEDGER-FILE
006900           STRATEGY-ALERT-FILE
006910           REJECT-REPORT-FILE
006920           ID-CONTROL-FILE.
