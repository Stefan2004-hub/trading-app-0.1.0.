000100******************************************************************
000110* CPTS.PORTRPT                                                   *
000120*   PORTFOLIO PERFORMANCE REPORT PRINT-LINE LAYOUT               *
000130******************************************************************
000140*   ONE HEADER PER RUN, ONE DETAIL LINE PER ASSET HELD BY THE    *
000150*   USER, ONE TRAILER CARRYING THE PORTFOLIO CONTROL TOTALS.     *
000160*   THIS MEMBER IS COMPILED STANDALONE TO CATCH COLUMN-WIDTH     *
000170*   ERRORS BEFORE IT IS COPYd INTO TB0030.                       *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PORTFOLIO-REPORT-LINE.
000210 AUTHOR.        R J HALVORSEN.
000220*    MODIFIED BY M ABERNATHY, D OYELARAN, S PATEL.
000230 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000240 DATE-WRITTEN.  06/02/1986.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000270******************************************************************
000280*                    C H A N G E   L O G                         *
000290******************************************************************
000300* 060286 RJH INIT      ORIGINAL CODING - MONTH-END BALANCING     *
000310*                       REPORT LAYOUT, HEADER/DETAIL/TRAILER.    *
000320* 101989 RJH CR00290   ADDED AVG-UNIT-COST COLUMN.               *
000330* 031593 MRA CR00455   ADDED UNREALIZED AND REALIZED PNL         *
000340*                       COLUMNS FOR THE NEW GAIN/LOSS RUN.       *
000350* 072694 MRA CR00618   RENAMED RUN FOR THE NIGHTLY PORTFOLIO     *
000360*                       PERFORMANCE JOB (TB0030) - COLUMN SET    *
000370*                       UNCHANGED.                               *
000380* 122998 MRA Y2K-0081  EXPANDED RUN-HEADER DATE TO 4-DIGIT YEAR  *
000390*                       FOR CENTURY ROLLOVER.                    *
000400* 081501 DBO CR00844   ADDED UNREALIZED-PNL-PCT COLUMN WITH      *
000410*                       TRAILING PERCENT SIGN.                   *
000420* 092303 DBO CR00960   ADDED TOTAL-PNL-USD COLUMN (UNREALIZED    *
000430*                       PLUS REALIZED) PER AUDIT REQUEST.        *
000440* 030110 SRP CR01207   ADDED PORTFOLIO-TOTAL TRAILER LINE - THE  *
000450*                       PCT ON THE TRAILER IS COMPUTED FROM THE  *
000460*                       SUMMED TOTALS, NOT AVERAGED PER ROW.     *
000470* 041413 SRP CR01355   WIDENED EXCHANGE COLUMN, TRUNCATE LONGER  *
000480*                       NAMES RATHER THAN WRAP.                  *
000490* 052217 RJH CR01707   WS-EDIT-AMT-DISP HAD NO V - MOVING A      *
000500*                       S9(02)V9(18) FIELD THROUGH IT ALIGNED ON *
000510*                       AN IMPLIED DECIMAL AT THE END AND        *
000520*                       DROPPED ALL 18 FRACTIONAL DIGITS ON      *
000530*                       EVERY MONEY COLUMN.  ADDED THE V SO THE  *
000540*                       FRACTION SURVIVES THE EDIT MOVE.         *
000550* 060217 RJH CR01719   RECHECKED THE CR00844 COLUMN AGAINST THE  *
000560*                       LIVE RUN - TB0030 WAS EDITING THE PCT    *
000570*                       STRAIGHT INTO DTL/TLR-UNREALIZED-PCT     *
000580*                       WITH NO PERCENT SIGN EVER CONCATENATED,  *
000590*                       EVEN THOUGH THIS LAYOUT SIZES THE COLUMN *
000600*                       FOR ONE.  FIX WENT INTO TB0030 ITSELF    *
000610*                       (THIS MEMBER CARRIES NO MOVE LOGIC OF    *
000620*                       ITS OWN) - NOTED HERE SO THE NEXT READER *
000630*                       OF CR00844 DOES NOT ASSUME IT WAS DONE.  *
000640******************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.   CTDC-3090.
000680 OBJECT-COMPUTER.   CTDC-3090.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 ON STATUS IS TEST-RUN-SW
000720            OFF STATUS IS PROD-RUN-SW.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT PORTFOLIO-REPORT-FILE ASSIGN TO PORTPRT
000760            ORGANIZATION IS SEQUENTIAL
000770            ACCESS MODE  IS SEQUENTIAL
000780            FILE STATUS  IS WS-PRT-FILE-STATUS.
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  PORTFOLIO-REPORT-FILE
000820     RECORDING MODE IS F.
000830 01  PORTFOLIO-REPORT-RECORD.
000840     05  RECORD-TYPE-CDE           PIC X(03).
000850         88  RPT-HEADER                 VALUE 'HDR'.
000860         88  RPT-DETAIL                 VALUE 'DTL'.
000870         88  RPT-TRAILER                VALUE 'TRL'.
000880     05  HEADER-RECORD-1.
000890         10  RPT-RUN-DATE.
000900             15  RPT-RUN-CC-DTE    PIC 9(02).
000910             15  RPT-RUN-YY-DTE    PIC 9(02).
000920             15  RPT-RUN-MM-DTE    PIC 9(02).
000930             15  RPT-RUN-DD-DTE    PIC 9(02).
000940         10  RPT-USER-ID           PIC X(36).
000950         10  RPT-COLUMN-HDG-1      PIC X(94).
000960         10  FILLER                PIC X(46).
000970     05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
000980         10  DTL-SYMBOL            PIC X(10).
000990         10  DTL-EXCHANGE          PIC X(20).
001000         10  DTL-CURRENT-BALANCE   PIC X(20).
001010         10  DTL-TOTAL-INVESTED    PIC X(20).
001020         10  DTL-AVG-BUY-PRICE     PIC X(20).
001030         10  DTL-CURRENT-VALUE     PIC X(20).
001040         10  DTL-UNREALIZED-PNL    PIC X(20).
001050         10  DTL-UNREALIZED-PCT    PIC X(14).
001060         10  DTL-REALIZED-PNL      PIC X(20).
001070         10  DTL-TOTAL-PNL         PIC X(20).
001080     05  DETAIL-RECORD-1-NUM-VIEW REDEFINES HEADER-RECORD-1.
001090         10  NUM-CURRENT-BALANCE   PIC S9(02)V9(18) COMP-3.
001100         10  NUM-TOTAL-INVESTED    PIC S9(02)V9(18) COMP-3.
001110         10  NUM-AVG-BUY-PRICE     PIC S9(02)V9(18) COMP-3.
001120         10  NUM-CURRENT-VALUE     PIC S9(02)V9(18) COMP-3.
001130         10  NUM-UNREALIZED-PNL    PIC S9(02)V9(18) COMP-3.
001140         10  NUM-UNREALIZED-PCT    PIC S9(03)V9(02) COMP-3.
001150         10  NUM-REALIZED-PNL      PIC S9(02)V9(18) COMP-3.
001160         10  NUM-TOTAL-PNL         PIC S9(02)V9(18) COMP-3.
001170         10  FILLER                PIC X(59).
001180     05  TRAILER-RECORD-1 REDEFINES HEADER-RECORD-1.
001190         10  TLR-LABEL             PIC X(16)
001200                                    VALUE 'PORTFOLIO TOTAL'.
001210         10  TLR-TOTAL-INVESTED    PIC X(20).
001220         10  TLR-CURRENT-VALUE     PIC X(20).
001230         10  TLR-UNREALIZED-PNL    PIC X(20).
001240         10  TLR-UNREALIZED-PCT    PIC X(14).
001250         10  TLR-REALIZED-PNL      PIC X(20).
001260         10  TLR-TOTAL-PNL         PIC X(20).
001270         10  FILLER                PIC X(64).
001280 WORKING-STORAGE SECTION.
001290 01  WS-PRT-FILE-STATUS.
001300     05  WS-PRT-STATUS-1           PIC X.
001310     05  WS-PRT-STATUS-2           PIC X.
001320 01  WS-EDIT-AREAS.
001330     05  WS-EDIT-AMT               PIC -(01)9(18) COMP VALUE ZERO.
001340     05  WS-EDIT-AMT-DISP          PIC -9(01)V9(18).
001350     05  WS-EDIT-PCT-DISP          PIC -99.99999999.
001360 77  WS-LINES-WRITTEN              PIC S9(07) COMP VALUE ZERO.
001370 77  WS-RPT-EOF-SW                 PIC X(01) VALUE 'N'.
001380     88  RPT-END-OF-FILE               VALUE 'Y'.
001390 PROCEDURE DIVISION.
001400 0000-VERIFY-LAYOUT.
001410*    THIS MEMBER CARRIES NO REAL PROCESSING - IT EXISTS SO THE
001420*    LIBRARIAN CAN COMPILE THE LAYOUT ALONE AND CATCH COLUMN
001430*    WIDTH ERRORS BEFORE THE COPY MEMBER GOES OUT TO TB0030.
001440     ADD 1 TO WS-LINES-WRITTEN
001450     DISPLAY 'PORTRPT LAYOUT VERIFIED OK'
001460     STOP RUN.
