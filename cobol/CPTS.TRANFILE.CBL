000100******************************************************************
000110* CPTS.TRANFILE                                                  *
000120*   TRANSACTION LEDGER RECORD LAYOUT                             *
000130******************************************************************
000140*   ONE RECORD PER BUY OR SELL TRADE POSTED TO A USER'S          *
000150*   PORTFOLIO.  SEQUENTIAL FILE, BLOCKED, SORTED BY TXN-DATE.    *
000160*   THIS MEMBER IS COMPILED STANDALONE SO THE LIBRARIAN CAN      *
000170*   VERIFY THE LAYOUT BEFORE IT IS COPYd INTO TB0010/TB0020/     *
000180*   TB0030.                                                      *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    TRANSACTION-LEDGER-FILE.
000220 AUTHOR.        R J HALVORSEN.
000230*    MODIFIED BY T KOWALSKI, M ABERNATHY, D OYELARAN, S PATEL.
000240 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000250 DATE-WRITTEN.  03/14/1984.
000260 DATE-COMPILED.
000270 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000280******************************************************************
000290*                    C H A N G E   L O G                         *
000300******************************************************************
000310* 031484 RJH INIT      ORIGINAL CODING - FUND LEDGER LAYOUT FOR  *
000320*                       THE OVERNIGHT TRADE POSTING RUN.         *
000330* 091986 RJH CR00112   ADDED FEE-CURRENCY AND NET-AMOUNT TO      *
000340*                       SUPPORT IN-KIND FEE DEDUCTIONS.          *
000350* 042289 TJK CR00340   WIDENED UNIT-PRICE TO 18 DECIMAL PLACES   *
000360*                       FOR LOW-PRICE ISSUES.                    *
000370* 111592 TJK CR00501   ADDED REALIZED-PNL FOR SELL LEGS.         *
000380* 072694 MRA CR00618   ADDED ALTERNATE DATE-VIEW REDEFINES FOR   *
000390*                       THE NEW CONTROL-BREAK REPORT (TB0030).   *
000400* 050396 MRA CR00702   EXPANDED TXN-ID/ASSET-ID/EXCHANGE-ID/     *
000410*                       USER-ID TO 36 BYTES FOR THE NEW VENDOR   *
000420*                       SURROGATE-KEY STANDARD.                  *
000430* 122998 MRA Y2K-0081  EXPANDED ALL 2-DIGIT CENTURY FIELDS ON    *
000440*                       THE TRAILER CONTROL-DATE TO 4-DIGIT YEAR *
000450*                       FOR CENTURY ROLLOVER.  NO OTHER DATE     *
000460*                       FIELDS WERE AFFECTED - TXN-DATE IS       *
000470*                       ALREADY A FULL TIMESTAMP STRING.         *
000480* 031799 MRA Y2K-0081  Y2K CERTIFICATION SIGNED OFF - QA RUN     *
000490*                       0331 THRU 0401 CENTURY BOUNDARY CLEAN.   *
000500* 081501 DBO CR00844   ADDED SELL-DETAIL-VIEW 88-LEVELS FOR THE  *
000510*                       STRATEGY ALERT FEED (TB0060).            *
000520* 061705 DBO CR01010   WIDENED FEE-CURRENCY TO 10 BYTES SO THE   *
000530*                       ALT-COIN FEE SYMBOLS WILL FIT.           *
000540* 030110 SRP CR01207   DOCUMENTED TRAILER CONTROL TOTALS BELOW - *
000550*                       NO LAYOUT CHANGE.                        *
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.   CTDC-3090.
000600 OBJECT-COMPUTER.   CTDC-3090.
000610 SPECIAL-NAMES.
000620     UPSI-0 ON STATUS IS TEST-RUN-SW
000630            OFF STATUS IS PROD-RUN-SW.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TRANDD
000670            ORGANIZATION IS SEQUENTIAL
000680            ACCESS MODE  IS SEQUENTIAL
000690            FILE STATUS  IS WS-TRAN-FILE-STATUS.
000700 DATA DIVISION.
000710 FILE SECTION.
000720 FD  TRANSACTION-LEDGER-FILE
000730     RECORDING MODE IS F.
000740 01  TRANSACTION-LEDGER-RECORD.
000750     05  RECORD-TYPE-CDE           PIC X(03).
000760         88  TXN-HEADER                VALUE 'HDR'.
000770         88  TXN-DETAIL-BUY             VALUE 'BUY'.
000780         88  TXN-DETAIL-SELL            VALUE 'SEL'.
000790         88  TXN-TRAILER                VALUE 'TRL'.
000800     05  SEQUENCE-NUMBER           PIC 9(06) COMP.
000810     05  HEADER-RECORD-1.
000820         10  RUN-DATE-1.
000830             15  RUN-CC-DTE        PIC 9(02).
000840             15  RUN-YY-DTE        PIC 9(02).
000850             15  RUN-MM-DTE        PIC 9(02).
000860             15  RUN-DD-DTE        PIC 9(02).
000870         10  RUN-JOB-ID            PIC X(08).
000880         10  FILLER                PIC X(245).
000890     05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
000900         10  TXN-ID                PIC X(36).
000910         10  TXN-ASSET-ID          PIC X(36).
000920         10  TXN-EXCHANGE-ID       PIC X(36).
000930         10  TXN-USER-ID           PIC X(36).
000940         10  TXN-TYPE-CDE          PIC X(04).
000950             88  TXN-TYPE-IS-BUY       VALUE 'BUY '.
000960             88  TXN-TYPE-IS-SELL      VALUE 'SELL'.
000970         10  TXN-GROSS-AMT         PIC S9(02)V9(18) COMP-3.
000980         10  TXN-FEE-AMT           PIC S9(02)V9(18) COMP-3.
000990         10  TXN-FEE-CURRENCY      PIC X(10).
001000         10  TXN-NET-AMT           PIC S9(02)V9(18) COMP-3.
001010         10  TXN-UNIT-PRICE-USD    PIC S9(02)V9(18) COMP-3.
001020         10  TXN-TOTAL-SPENT-USD   PIC S9(02)V9(18) COMP-3.
001030         10  TXN-REALIZED-PNL      PIC S9(02)V9(18) COMP-3.
001040             88  TXN-PNL-NOT-APPLIC    VALUE ZERO.
001050         10  TXN-DATE              PIC X(25).
001060         10  FILLER                PIC X(01).
001070     05  DETAIL-RECORD-1-DATE-VIEW REDEFINES HEADER-RECORD-1.
001080         10  FILLER                PIC X(144).
001090         10  DTL-TXN-TYPE-CDE      PIC X(04).
001100         10  FILLER                PIC X(89).
001110         10  DTL-TXN-CC-DTE        PIC X(02).
001120         10  DTL-TXN-YY-DTE        PIC X(02).
001130         10  FILLER                PIC X(01).
001140         10  DTL-TXN-MM-DTE        PIC X(02).
001150         10  FILLER                PIC X(01).
001160         10  DTL-TXN-DD-DTE        PIC X(02).
001170         10  FILLER                PIC X(12).
001180     05  TRAILER-RECORD-1 REDEFINES HEADER-RECORD-1.
001190         10  TLR-BUY-COUNT         PIC S9(07) COMP-3.
001200         10  TLR-SELL-COUNT        PIC S9(07) COMP-3.
001210         10  TLR-TOTAL-GROSS-AMT   PIC S9(13)V9(02) COMP-3.
001220         10  TLR-TOTAL-NET-AMT     PIC S9(13)V9(02) COMP-3.
001230         10  FILLER                PIC X(231).
001240 WORKING-STORAGE SECTION.
001250 01  WS-TRAN-FILE-STATUS.
001260     05  WS-TRAN-STATUS-1          PIC X.
001270     05  WS-TRAN-STATUS-2          PIC X.
001280 77  WS-RECS-VERIFIED              PIC S9(07) COMP VALUE ZERO.
001290 77  WS-EOF-SW                     PIC X(01) VALUE 'N'.
001300     88  END-OF-FILE                   VALUE 'Y'.
001310 PROCEDURE DIVISION.
001320 0000-VERIFY-LAYOUT.
001330*    THIS MEMBER CARRIES NO REAL PROCESSING - IT EXISTS SO THE
001340*    LIBRARIAN CAN COMPILE THE LAYOUT ALONE AND CATCH PICTURE
001350*    CLAUSE ERRORS BEFORE THE COPY MEMBER GOES OUT TO TB0010,
001360*    TB0020 AND TB0030.
001370     ADD 1 TO WS-RECS-VERIFIED
001380     DISPLAY 'TRANFILE LAYOUT VERIFIED OK'
001390     STOP RUN.
