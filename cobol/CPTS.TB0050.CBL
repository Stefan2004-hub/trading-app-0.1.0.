000100******************************************************************
000110* CPTS.TB0050                                                    *
000120* SELL STRATEGY MAINTENANCE RUN.  UPSERTS OR REMOVES A USER'S    *
000130* PER-ASSET SELL STRATEGY AGAINST THE STRATEGY MASTER FILE.      *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    SELL-STRAT-MAINT.
000170 AUTHOR.        T KOWALSKI.
000180*    MODIFIED BY M ABERNATHY, D OYELARAN, S PATEL, R DELACRUZ.
000190 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000200 DATE-WRITTEN.  12/01/1987.
000210 DATE-COMPILED.
000220 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000230******************************************************************
000240*                    C H A N G E   L O G                         *
000250******************************************************************
000260* 120187 TJK INIT      ORIGINAL CODING - ACCOUNT POSITION SELL-  *
000270*                       SIDE STRATEGY MAINTENANCE RUN.           *
000280* 052290 TJK CR00315   SPLIT OFF FROM THE OLD COMBINED POSITION  *
000290*                       MAINTENANCE RUN INTO ITS OWN STRING.     *
000300* 072694 MRA CR00618   RENAMED FOR THE NEW STRATEGY MAINTENANCE  *
000310*                       SUITE - RELATIVE-FILE REWRITE LOGIC      *
000320*                       UNCHANGED.                               *
000330* 122998 MRA Y2K-0081  EXPANDED TIMESTAMP FIELDS TO 4-DIGIT YEAR *
000340*                       STRINGS WHERE EMBEDDED CENTURY EXISTED.  *
000350* 081501 DBO CR00844   ADDED ACTIVE-FLAG DEFAULTING RULE - NEW   *
000360*                       RECORDS DEFAULT TO ACTIVE UNLESS THE     *
000370*                       REQUEST SAYS OTHERWISE.                  *
000380* 061705 DBO CR01010   WIDENED THRESHOLD FIELD TO S9(3)V9(2) SO A*
000390*                       STRATEGY CAN SWING OVER 100 PERCENT.     *
000400* 030110 SRP CR01207   ADDED REJECT REPORT WITH REASON CODES.    *
000410* 090117 RDC CR01489   OPENS STRADD AS A RELATIVE FILE, I-O MODE.*
000420*                       THE IN-MEMORY KEY TABLE CARRIES THE      *
000430*                     RELATIVE RECORD NUMBER FOR DIRECT REWRITE. *
000440* 052218 RDC CR01532   ADDED THE DELETE-BY-ID LEG - A USER MAY   *
000450*                      RETIRE A SELL STRATEGY OUTRIGHT, NOT JUST *
000460*                       DEACTIVATE IT. DELETE REQUESTS RUN AFTER *
000470*                       ALL UPSERTS IN THE SAME STEP.            *
000480* 031620 RDC CR01612   DELETE LEG REJECTS ANY STRA-ID NOT OWNED  *
000490*                       BY THE REQUESTING USER-ID.               *
000500* 051421 RJH CR01711   FD WAS CARRYING SELL-STRATEGY-VIEW ONLY - *
000510*                       ADDED THE BUY-STRATEGY-VIEW AND PEAK-    *
000520*                       TRACKING-VIEW REDEFINES SO THIS COPY OF  *
000530*                       THE LAYOUT MATCHES STRAFILE.             *
000540* 051521 RJH CR01699   ADDED DATE-VIEW REDEFINES, SAME AS        *
000550*                       STRAFILE, FOR THE PLANNED STRATEGY-AGE   *
000560*                       CONTROL REPORT.                          *
000570* 052121 RJH CR01709   SELL-CREATED-AT/SELL-UPDATED-AT WERE      *
000580*                       BLANKED ON CREATE, AND UPDATED-AT WAS    *
000590*                       NEVER TOUCHED ON UPDATE.  ADDED          *
000600*                       9000-STAMP-CURRENT-DATE AND CALL IT FROM *
000610*                       BOTH THE CREATE AND UPDATE LEGS.         *
000620* 060221 RJH CR01715   STRA-ID WAS ALWAYS BLANKED ON CREATE - NO *
000630*                       LATER JOB COULD EVER LOOK A SELL STRATEGY*
000640*                       BACK UP BY ID.  ADDED ID-CONTROL-FILE    *
000650*                       (SELCTL) AND 9050-GENERATE-SURROGATE-    *
000660*                       KEY, SAME SCHEME AS CPTS.TB0010.         *
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.   CTDC-3090.
000710 OBJECT-COMPUTER.   CTDC-3090.
000720 SPECIAL-NAMES.
000730     UPSI-0 ON STATUS IS TEST-RUN-SW
000740            OFF STATUS IS PROD-RUN-SW.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT UPSERT-REQUEST-FILE ASSIGN TO SELSTRQ
000780            ORGANIZATION IS SEQUENTIAL
000790            ACCESS MODE  IS SEQUENTIAL
000800            FILE STATUS  IS WS-UPS-FILE-STATUS.
000810     SELECT DELETE-REQUEST-FILE ASSIGN TO SELSTRD
000820            ORGANIZATION IS SEQUENTIAL
000830            ACCESS MODE  IS SEQUENTIAL
000840            FILE STATUS  IS WS-DEL-FILE-STATUS.
000850     SELECT STRATEGY-MASTER-FILE ASSIGN TO STRADD
000860            ORGANIZATION IS RELATIVE
000870            ACCESS MODE  IS DYNAMIC
000880            RELATIVE KEY IS WS-STRA-RELATIVE-KEY
000890            FILE STATUS  IS WS-STRA-FILE-STATUS.
000900     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
000910            ORGANIZATION IS SEQUENTIAL
000920            ACCESS MODE  IS SEQUENTIAL
000930            FILE STATUS  IS WS-REJ-FILE-STATUS.
000940     SELECT ID-CONTROL-FILE ASSIGN TO SELCTL
000950            ORGANIZATION IS RELATIVE
000960            ACCESS MODE  IS RANDOM
000970            RELATIVE KEY IS WS-ICTL-RELATIVE-KEY
000980            FILE STATUS  IS WS-ICTL-FILE-STATUS.
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  UPSERT-REQUEST-FILE
001020     RECORDING MODE IS F.
001030 01  UPSERT-REQUEST-RECORD.
001040     05  UPS-USER-ID                PIC X(36).
001050     05  UPS-ASSET-ID               PIC X(36).
001060     05  UPS-THRESHOLD-PCT          PIC S9(03)V9(02) COMP-3.
001070     05  UPS-ACTIVE-IND             PIC X(01).
001080         88  UPS-ACTIVE-SUPPLIED        VALUE 'Y' 'N'.
001090     05  FILLER                     PIC X(53).
001100 FD  DELETE-REQUEST-FILE
001110     RECORDING MODE IS F.
001120 01  DELETE-REQUEST-RECORD.
001130     05  DEL-STRA-ID                PIC X(36).
001140     05  DEL-USER-ID                PIC X(36).
001150     05  FILLER                     PIC X(53).
001160 FD  STRATEGY-MASTER-FILE
001170     RECORDING MODE IS F.
001180 01  STRATEGY-MASTER-RECORD.
001190     05  RECORD-TYPE-CDE            PIC X(03).
001200         88  STRA-BUY-SIDE               VALUE 'BUY'.
001210         88  STRA-SELL-SIDE              VALUE 'SEL'.
001220         88  STRA-PEAK-TRACK             VALUE 'PEK'.
001230     05  STRA-ID                    PIC X(36).
001240     05  STRA-ASSET-ID              PIC X(36).
001250     05  STRA-USER-ID               PIC X(36).
001260     05  BUY-STRATEGY-VIEW.
001270         10  BUY-DIP-THRESHOLD-PCT  PIC S9(03)V9(02) COMP-3.
001280         10  BUY-AMOUNT-USD         PIC S9(18)V9(02) COMP-3.
001290         10  BUY-ACTIVE-FLAG        PIC X(01).
001300             88  BUY-STRAT-ACTIVE        VALUE 'Y'.
001310             88  BUY-STRAT-INACTIVE      VALUE 'N'.
001320         10  BUY-CREATED-AT         PIC X(25).
001330         10  BUY-UPDATED-AT         PIC X(25).
001340         10  FILLER                 PIC X(85).
001350     05  SELL-STRATEGY-VIEW REDEFINES BUY-STRATEGY-VIEW.
001360         10  SELL-THRESHOLD-PCT     PIC S9(03)V9(02) COMP-3.
001370         10  SELL-ACTIVE-FLAG       PIC X(01).
001380             88  SELL-STRAT-ACTIVE       VALUE 'Y'.
001390             88  SELL-STRAT-INACTIVE     VALUE 'N'.
001400         10  SELL-CREATED-AT        PIC X(25).
001410         10  SELL-UPDATED-AT        PIC X(25).
001420         10  FILLER                 PIC X(96).
001430     05  PEAK-TRACKING-VIEW REDEFINES BUY-STRATEGY-VIEW.
001440         10  PEAK-LAST-BUY-TXN-ID   PIC X(36).
001450         10  PEAK-PRICE-AMT         PIC S9(12)V9(08) COMP-3.
001460         10  PEAK-TIMESTAMP         PIC X(25).
001470         10  PEAK-ACTIVE-FLAG       PIC X(01).
001480             88  PEAK-IS-ACTIVE          VALUE 'Y'.
001490             88  PEAK-IS-INACTIVE        VALUE 'N'.
001500         10  PEAK-CREATED-AT        PIC X(25).
001510         10  PEAK-UPDATED-AT        PIC X(25).
001520         10  FILLER                 PIC X(27).
001530     05  DATE-VIEW REDEFINES BUY-STRATEGY-VIEW.
001540         10  FILLER                 PIC X(015).
001550         10  DTL-BUY-CC-DTE         PIC X(02).
001560         10  DTL-BUY-YY-DTE         PIC X(02).
001570         10  DTL-BUY-MM-DTE         PIC X(02).
001580         10  DTL-BUY-DD-DTE         PIC X(02).
001590         10  FILLER                 PIC X(127).
001600 FD  REJECT-REPORT-FILE
001610     RECORDING MODE IS F.
001620 01  REJECT-REPORT-RECORD.
001630     05  REJ-USER-ID                PIC X(36).
001640     05  REJ-ASSET-ID               PIC X(36).
001650     05  REJ-REASON-CDE             PIC X(04).
001660     05  REJ-REASON-TXT             PIC X(60).
001670     05  FILLER                     PIC X(32).
001680 FD  ID-CONTROL-FILE
001690     RECORDING MODE IS F.
001700 01  ID-CONTROL-RECORD.
001710     05  ICTL-LAST-SEQ              PIC S9(11) COMP-3.
001720     05  FILLER                     PIC X(08).
001730 WORKING-STORAGE SECTION.
001740 01  WS-ICTL-FILE-STATUS            PIC XX.
001750 01  WS-ICTL-RELATIVE-KEY           PIC S9(04) COMP VALUE 1.
001760 01  WS-UPS-FILE-STATUS             PIC XX.
001770 01  WS-DEL-FILE-STATUS             PIC XX.
001780 01  WS-STRA-FILE-STATUS            PIC XX.
001790 01  WS-REJ-FILE-STATUS             PIC XX.
001800 01  WS-STRA-RELATIVE-KEY           PIC S9(08) COMP.
001810 01  WS-STRA-TABLE-AREA.
001820     05  WS-STRA-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
001830     05  WS-STRA-TABLE OCCURS 0 TO 3000 TIMES
001840                        DEPENDING ON WS-STRA-TABLE-COUNT
001850                        INDEXED BY WS-STRA-TBL-IDX.
001860         10  WS-STRA-TBL-TYPE       PIC X(03).
001870         10  WS-STRA-TBL-ID         PIC X(36).
001880         10  WS-STRA-TBL-ASSET-ID   PIC X(36).
001890         10  WS-STRA-TBL-USER-ID    PIC X(36).
001900         10  WS-STRA-TBL-RECNO      PIC S9(08) COMP.
001910 01  WS-CURRENT-TIMESTAMP           PIC X(25).
001920 01  WS-STAMP-DATE-FIELDS.
001930     05  WS-STAMP-YYYY              PIC 9(04).
001940     05  WS-STAMP-MM                PIC 9(02).
001950     05  WS-STAMP-DD                PIC 9(02).
001960 01  WS-STAMP-TIME-FIELDS.
001970     05  WS-STAMP-HH                PIC 9(02).
001980     05  WS-STAMP-MIN               PIC 9(02).
001990     05  WS-STAMP-SEC               PIC 9(02).
002000     05  WS-STAMP-HSEC              PIC 9(02).
002010 01  WS-GEN-ID-WORK                 PIC X(36).
002020 01  WS-GEN-ID-SEQ-DISP             PIC 9(12).
002030 77  WS-MAX-RELATIVE-KEY            PIC S9(08) COMP VALUE ZERO.
002040 77  WS-UPS-EOF-SW                  PIC X(01) VALUE 'N'.
002050     88  UPS-END-OF-FILE                VALUE 'Y'.
002060 77  WS-DEL-EOF-SW                  PIC X(01) VALUE 'N'.
002070     88  DEL-END-OF-FILE                VALUE 'Y'.
002080 77  WS-STRA-EOF-SW                 PIC X(01) VALUE 'N'.
002090     88  STRA-END-OF-FILE               VALUE 'Y'.
002100 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
002110 77  WS-RECS-CREATED                PIC S9(07) COMP VALUE ZERO.
002120 77  WS-RECS-UPDATED                PIC S9(07) COMP VALUE ZERO.
002130 77  WS-RECS-DELETED                PIC S9(07) COMP VALUE ZERO.
002140 77  WS-RECS-REJECTED               PIC S9(07) COMP VALUE ZERO.
002150 PROCEDURE DIVISION.
002160 1000-MAIN-LINE.
002170     PERFORM 1000-OPEN-FILES
002180     PERFORM 1000-LOAD-STRA-TABLE THRU 1000-LOAD-STRA-TABLE-EXIT
002190     PERFORM 2000-UPSERT-SELL-STRATEGY
002200             THRU 2000-UPSERT-SELL-STRATEGY-EXIT
002210             UNTIL UPS-END-OF-FILE
002220     PERFORM 2500-DELETE-SELL-STRATEGY
002230             THRU 2500-DELETE-SELL-STRATEGY-EXIT
002240             UNTIL DEL-END-OF-FILE
002250     PERFORM 9000-CLOSE-FILES
002260     DISPLAY 'TB0050 RECORDS READ.....: ' WS-RECS-READ
002270     DISPLAY 'TB0050 RECORDS CREATED..: ' WS-RECS-CREATED
002280     DISPLAY 'TB0050 RECORDS UPDATED..: ' WS-RECS-UPDATED
002290     DISPLAY 'TB0050 RECORDS DELETED..: ' WS-RECS-DELETED
002300     DISPLAY 'TB0050 RECORDS REJECTED.: ' WS-RECS-REJECTED
002310     STOP RUN.
002320 1000-OPEN-FILES.
002330     OPEN INPUT  UPSERT-REQUEST-FILE
002340     OPEN INPUT  DELETE-REQUEST-FILE
002350     OPEN I-O    STRATEGY-MASTER-FILE
002360     OPEN OUTPUT REJECT-REPORT-FILE
002370     OPEN I-O    ID-CONTROL-FILE
002380     READ ID-CONTROL-FILE
002390         INVALID KEY
002400             MOVE ZERO TO ICTL-LAST-SEQ
002410             WRITE ID-CONTROL-RECORD
002420     END-READ
002430     READ UPSERT-REQUEST-FILE
002440         AT END SET UPS-END-OF-FILE TO TRUE
002450     END-READ
002460     READ DELETE-REQUEST-FILE
002470         AT END SET DEL-END-OF-FILE TO TRUE
002480     END-READ.
002490 1000-LOAD-STRA-TABLE.
002500*    SCANS THE WHOLE STRATEGY MASTER FILE ONCE, BUY/SELL/PEAK ROWS
002510*    ALIKE, CAPTURING EACH ROW'S RELATIVE RECORD NUMBER SO AN
002520*    EXISTING SELL STRATEGY CAN BE REWRITTEN OR DELETED DIRECTLY
002530*    INSTEAD OF REBUILDING THE WHOLE FILE.
002540     MOVE ZERO TO WS-STRA-TABLE-COUNT WS-MAX-RELATIVE-KEY
002550     MOVE ZERO TO WS-STRA-RELATIVE-KEY
002560     READ STRATEGY-MASTER-FILE NEXT RECORD
002570         AT END SET STRA-END-OF-FILE TO TRUE
002580     END-READ
002590     PERFORM 1050-LOAD-STRA-LOOP THRU 1050-LOAD-STRA-LOOP-EXIT
002600             UNTIL STRA-END-OF-FILE.
002610 1000-LOAD-STRA-TABLE-EXIT.
002620     EXIT.
002630 1050-LOAD-STRA-LOOP.
002640     ADD 1 TO WS-STRA-TABLE-COUNT
002650     SET WS-STRA-TBL-IDX TO WS-STRA-TABLE-COUNT
002660     MOVE RECORD-TYPE-CDE  TO WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX)
002670     MOVE STRA-ID          TO WS-STRA-TBL-ID (WS-STRA-TBL-IDX)
002680     MOVE STRA-ASSET-ID
002690          TO WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
002700     MOVE STRA-USER-ID
002710          TO WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
002720     MOVE WS-STRA-RELATIVE-KEY
002730          TO WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
002740     IF WS-STRA-RELATIVE-KEY > WS-MAX-RELATIVE-KEY
002750         MOVE WS-STRA-RELATIVE-KEY TO WS-MAX-RELATIVE-KEY
002760     END-IF
002770     READ STRATEGY-MASTER-FILE NEXT RECORD
002780         AT END SET STRA-END-OF-FILE TO TRUE
002790     END-READ.
002800 1050-LOAD-STRA-LOOP-EXIT.
002810     EXIT.
002820 2000-UPSERT-SELL-STRATEGY.
002830     ADD 1 TO WS-RECS-READ
002840     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
002850     PERFORM 2010-VALIDATE-STRATEGY
002860             THRU 2010-VALIDATE-STRATEGY-EXIT
002870     IF REJ-REASON-CDE NOT = SPACES
002880         MOVE UPS-USER-ID  TO REJ-USER-ID
002890         MOVE UPS-ASSET-ID TO REJ-ASSET-ID
002900         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
002910         GO TO 2000-UPSERT-SELL-STRATEGY-EXIT
002920     END-IF
002930     SET WS-STRA-TBL-IDX TO 1
002940     SEARCH WS-STRA-TABLE
002950         AT END
002960             PERFORM 2100-CREATE-SELL-STRATEGY
002970                     THRU 2100-CREATE-SELL-STRATEGY-EXIT
002980         WHEN WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX) = 'SEL'
002990          AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
003000              = UPS-USER-ID
003010          AND WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
003020              = UPS-ASSET-ID
003030             PERFORM 2150-UPDATE-SELL-STRATEGY
003040                     THRU 2150-UPDATE-SELL-STRATEGY-EXIT
003050     END-SEARCH.
003060 2000-UPSERT-SELL-STRATEGY-EXIT.
003070     READ UPSERT-REQUEST-FILE
003080         AT END SET UPS-END-OF-FILE TO TRUE
003090     END-READ
003100     EXIT.
003110 2010-VALIDATE-STRATEGY.
003120     IF UPS-THRESHOLD-PCT NOT > ZERO
003130         MOVE 'E310' TO REJ-REASON-CDE
003140         MOVE 'SELL THRESHOLD PERCENT MUST BE POSITIVE'
003150              TO REJ-REASON-TXT
003160     END-IF.
003170 2010-VALIDATE-STRATEGY-EXIT.
003180     EXIT.
003190 2100-CREATE-SELL-STRATEGY.
003200     ADD 1 TO WS-MAX-RELATIVE-KEY
003210     MOVE WS-MAX-RELATIVE-KEY TO WS-STRA-RELATIVE-KEY
003220     MOVE 'SEL' TO RECORD-TYPE-CDE
003230     PERFORM 9050-GENERATE-SURROGATE-KEY
003240        THRU 9050-GENERATE-SURROGATE-KEY-EXIT
003250     MOVE WS-GEN-ID-WORK TO STRA-ID
003260     MOVE UPS-ASSET-ID TO STRA-ASSET-ID
003270     MOVE UPS-USER-ID TO STRA-USER-ID
003280     MOVE UPS-THRESHOLD-PCT TO SELL-THRESHOLD-PCT
003290     IF UPS-ACTIVE-SUPPLIED
003300         MOVE UPS-ACTIVE-IND TO SELL-ACTIVE-FLAG
003310     ELSE
003320         MOVE 'Y' TO SELL-ACTIVE-FLAG
003330     END-IF
003340     PERFORM 9000-STAMP-CURRENT-DATE
003350             THRU 9000-STAMP-CURRENT-DATE-EXIT
003360     MOVE WS-CURRENT-TIMESTAMP TO SELL-CREATED-AT SELL-UPDATED-AT
003370     WRITE STRATEGY-MASTER-RECORD
003380     ADD 1 TO WS-STRA-TABLE-COUNT
003390     SET WS-STRA-TBL-IDX TO WS-STRA-TABLE-COUNT
003400     MOVE 'SEL'          TO WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX)
003410     MOVE STRA-ID        TO WS-STRA-TBL-ID (WS-STRA-TBL-IDX)
003420     MOVE STRA-ASSET-ID  TO WS-STRA-TBL-ASSET-ID (WS-STRA-TBL-IDX)
003430     MOVE STRA-USER-ID   TO WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX)
003440     MOVE WS-STRA-RELATIVE-KEY
003450          TO WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
003460     ADD 1 TO WS-RECS-CREATED.
003470 2100-CREATE-SELL-STRATEGY-EXIT.
003480     EXIT.
003490 2150-UPDATE-SELL-STRATEGY.
003500     MOVE WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
003510          TO WS-STRA-RELATIVE-KEY
003520     READ STRATEGY-MASTER-FILE
003530     MOVE UPS-THRESHOLD-PCT TO SELL-THRESHOLD-PCT
003540     IF UPS-ACTIVE-SUPPLIED
003550         MOVE UPS-ACTIVE-IND TO SELL-ACTIVE-FLAG
003560     END-IF
003570     PERFORM 9000-STAMP-CURRENT-DATE
003580             THRU 9000-STAMP-CURRENT-DATE-EXIT
003590     MOVE WS-CURRENT-TIMESTAMP TO SELL-UPDATED-AT
003600     REWRITE STRATEGY-MASTER-RECORD
003610     ADD 1 TO WS-RECS-UPDATED.
003620 2150-UPDATE-SELL-STRATEGY-EXIT.
003630     EXIT.
003640 2500-DELETE-SELL-STRATEGY.
003650     ADD 1 TO WS-RECS-READ
003660     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
003670     SET WS-STRA-TBL-IDX TO 1
003680     SEARCH WS-STRA-TABLE
003690         AT END
003700             MOVE 'E320' TO REJ-REASON-CDE
003710             MOVE 'SELL STRATEGY NOT FOUND FOR THIS USER'
003720                  TO REJ-REASON-TXT
003730         WHEN WS-STRA-TBL-TYPE (WS-STRA-TBL-IDX) = 'SEL'
003740          AND WS-STRA-TBL-USER-ID (WS-STRA-TBL-IDX) = DEL-USER-ID
003750          AND WS-STRA-TBL-ID (WS-STRA-TBL-IDX) = DEL-STRA-ID
003760             MOVE WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
003770                  TO WS-STRA-RELATIVE-KEY
003780             DELETE STRATEGY-MASTER-FILE RECORD
003790             ADD 1 TO WS-RECS-DELETED
003800     END-SEARCH
003810     IF REJ-REASON-CDE NOT = SPACES
003820         MOVE DEL-USER-ID TO REJ-USER-ID
003830         MOVE SPACES      TO REJ-ASSET-ID
003840         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
003850     END-IF.
003860 2500-DELETE-SELL-STRATEGY-EXIT.
003870     READ DELETE-REQUEST-FILE
003880         AT END SET DEL-END-OF-FILE TO TRUE
003890     END-READ
003900     EXIT.
003910 2900-WRITE-REJECT.
003920     WRITE REJECT-REPORT-RECORD
003930     ADD 1 TO WS-RECS-REJECTED.
003940 2900-WRITE-REJECT-EXIT.
003950     EXIT.
003960 9000-STAMP-CURRENT-DATE.
003970*    BUILDS AN ISO TIMESTAMP STRING OFF THE SYSTEM CLOCK FOR THE
003980*    CREATED-AT/UPDATED-AT SLOTS, SAME TECHNIQUE AS TB0010.
003990     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
004000     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
004010     MOVE SPACES TO WS-CURRENT-TIMESTAMP
004020     STRING WS-STAMP-YYYY  '-' WS-STAMP-MM  '-' WS-STAMP-DD  'T'
004030            WS-STAMP-HH    ':' WS-STAMP-MIN ':' WS-STAMP-SEC
004040            '.000Z' DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP
004050     END-STRING.
004060 9000-STAMP-CURRENT-DATE-EXIT.
004070     EXIT.
004080 9050-GENERATE-SURROGATE-KEY.
004090*    BUILDS A UUID-SHAPED (8-4-4-4-12) SURROGATE KEY FOR STRA-ID,
004100*    SAME SCHEME AS CPTS.TB0010'S 9050 PARAGRAPH - RUN DATE/TIME
004110*    PLUS A CONTROL-FILE SEQUENCE (SELCTL) THAT SURVIVES ACROSS
004120*    RUNS SO A LATER JOB CAN STILL FIND THIS ROW BY ID.
004130     PERFORM 9000-STAMP-CURRENT-DATE
004140        THRU 9000-STAMP-CURRENT-DATE-EXIT
004150     ADD 1 TO ICTL-LAST-SEQ
004160     REWRITE ID-CONTROL-RECORD
004170     MOVE ICTL-LAST-SEQ TO WS-GEN-ID-SEQ-DISP
004180     MOVE SPACES TO WS-GEN-ID-WORK
004190     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD '-' 'T050' '-'
004200            WS-STAMP-HH WS-STAMP-MIN '-' WS-STAMP-SEC
004210            WS-STAMP-HSEC '-' WS-GEN-ID-SEQ-DISP
004220            DELIMITED BY SIZE INTO WS-GEN-ID-WORK
004230     END-STRING.
004240 9050-GENERATE-SURROGATE-KEY-EXIT.
004250     EXIT.
004260 9000-CLOSE-FILES.
004270     CLOSE UPSERT-REQUEST-FILE
004280           DELETE-REQUEST-FILE
004290           STRATEGY-MASTER-FILE
004300           REJECT-REPORT-FILE
004310           ID-CONTROL-FILE.
