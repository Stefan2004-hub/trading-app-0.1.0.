000100******************************************************************
000110* CPTS.TB0040                                                    *
000120* BUY STRATEGY MAINTENANCE RUN.  UPSERTS A USER'S PER-ASSET      *
000130* DIP-BUY STRATEGY AGAINST THE STRATEGY MASTER FILE.             *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.    BUY-STRAT-MAINT.
000170 AUTHOR.        T KOWALSKI.
000180*    MODIFIED BY M ABERNATHY, D OYELARAN, S PATEL, R DELACRUZ.
000190 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000200 DATE-WRITTEN.  12/01/1987.
000210 DATE-COMPILED.
000220 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000230******************************************************************
000240* C H A N G E   L O G                                            *
000250******************************************************************
000260* 120187 TJK INIT      ORIGINAL CODING - ACCOUNT POSITION DIP-   *
000270* BUY STRATEGY MAINTENANCE RUN.                                  *
000280* 052290 TJK CR00315   SPLIT OFF FROM THE OLD COMBINED POSITION  *
000290* MAINTENANCE RUN INTO ITS OWN STRING.                           *
000300* 072694 MRA CR00618   RENAMED FOR THE NEW STRATEGY MAINTENANCE  *
000310* SUITE - RELATIVE-FILE REWRITE LOGIC                            *
000320* UNCHANGED.                                                     *
000330* 122998 MRA Y2K-0081  EXPANDED TIMESTAMP FIELDS TO 4-DIGIT YEAR *
000340* STRINGS WHERE EMBEDDED CENTURY EXISTED.                        *
000350* 081501 DBO CR00844   ADDED ACTIVE-FLAG DEFAULTING RULE - NEW   *
000360* RECORDS DEFAULT TO ACTIVE UNLESS THE                           *
000370* REQUEST SAYS OTHERWISE.                                        *
000380* 061705 DBO CR01010   WIDENED THRESHOLD FIELDS TO S9(3)V9(2) SO *
000390* A STRATEGY CAN SWING OVER 100 PERCENT.                         *
000400* 030110 SRP CR01207   ADDED REJECT REPORT WITH REASON CODES.    *
000410* 090117 RDC CR01489   OPENS STRADD AS A RELATIVE FILE, I-O MODE.*
000420* THE IN-MEMORY KEY TABLE CARRIES THE                            *
000430* RELATIVE RECORD NUMBER FOR DIRECT REWRITE.                     *
000440* 051421 RJH CR01711   FD WAS CARRYING BUY-STRATEGY-VIEW ONLY -  *
000450*                       ADDED THE SELL-STRATEGY-VIEW AND PEAK-   *
000460*                       TRACKING-VIEW REDEFINES SO THIS COPY OF  *
000470*                       THE LAYOUT MATCHES STRAFILE - THE LOAD   *
000480*                       LOOP ALREADY READS SELL AND PEAK ROWS    *
000490*                       OFF THE SAME FILE.                       *
000500* 051521 RJH CR01699   ADDED DATE-VIEW REDEFINES, SAME AS        *
000510*                       STRAFILE, FOR THE PLANNED STRATEGY-AGE   *
000520*                       CONTROL REPORT.                          *
000530* 052121 RJH CR01709   BUY-CREATED-AT/BUY-UPDATED-AT WERE        *
000540*                       BLANKED ON CREATE, AND UPDATED-AT WAS    *
000550*                       NEVER TOUCHED ON UPDATE.  ADDED          *
000560*                       9000-STAMP-CURRENT-DATE AND CALL IT FROM *
000570*                       BOTH THE CREATE AND UPDATE LEGS.         *
000580* 060221 RJH CR01714   STRA-ID WAS ALWAYS BLANKED ON CREATE - NO *
000590*                       LATER JOB COULD EVER LOOK A BUY STRATEGY *
000600*                       BACK UP BY ID.  ADDED ID-CONTROL-FILE    *
000610*                       (BUYCTL) AND 9050-GENERATE-SURROGATE-    *
000620*                       KEY, SAME SCHEME AS CPTS.TB0010.         *
000630******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER.   CTDC-3090.
000670 OBJECT-COMPUTER.   CTDC-3090.
000680 SPECIAL-NAMES.
000690     UPSI-0 ON STATUS IS TEST-RUN-SW
000700            OFF STATUS IS PROD-RUN-SW.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT UPSERT-REQUEST-FILE ASSIGN TO BUYSTRQ
000740            ORGANIZATION IS SEQUENTIAL
000750            ACCESS MODE  IS SEQUENTIAL
000760            FILE STATUS  IS WS-REQ-FILE-STATUS.
000770     SELECT STRATEGY-MASTER-FILE ASSIGN TO STRADD
000780            ORGANIZATION IS RELATIVE
000790            ACCESS MODE  IS DYNAMIC
000800            RELATIVE KEY IS WS-STRA-RELATIVE-KEY
000810            FILE STATUS  IS WS-STRA-FILE-STATUS.
000820     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
000830            ORGANIZATION IS SEQUENTIAL
000840            ACCESS MODE  IS SEQUENTIAL
000850            FILE STATUS  IS WS-REJ-FILE-STATUS.
000860     SELECT ID-CONTROL-FILE ASSIGN TO BUYCTL
000870            ORGANIZATION IS RELATIVE
000880            ACCESS MODE  IS RANDOM
000890            RELATIVE KEY IS WS-ICTL-RELATIVE-KEY
000900            FILE STATUS  IS WS-ICTL-FILE-STATUS.
000910 DATA DIVISION.
000920 FILE SECTION.
000930 FD  UPSERT-REQUEST-FILE
000940     RECORDING MODE IS F.
000950 01  UPSERT-REQUEST-RECORD.
000960     05  REQ-USER-ID                PIC X(36).
000970     05  REQ-ASSET-ID               PIC X(36).
000980     05  REQ-DIP-THRESHOLD-PCT      PIC S9(03)V9(02) COMP-3.
000990     05  REQ-BUY-AMOUNT-USD         PIC S9(18)V9(02) COMP-3.
001000     05  REQ-ACTIVE-IND             PIC X(01).
001010         88  REQ-ACTIVE-SUPPLIED        VALUE 'Y' 'N'.
001020     05  FILLER                     PIC X(45).
001030 FD  STRATEGY-MASTER-FILE
001040     RECORDING MODE IS F.
001050 01  STRATEGY-MASTER-RECORD.
001060     05  RECORD-TYPE-CDE            PIC X(03).
001070         88  STRA-BUY-SIDE               VALUE 'BUY'.
001080         88  STRA-SELL-SIDE              VALUE 'SEL'.
001090         88  STRA-PEAK-TRACK             VALUE 'PEK'.
001100     05  STRA-ID                    PIC X(36).
001110     05  STRA-ASSET-ID              PIC X(36).
001120     05  STRA-USER-ID               PIC X(36).
001130     05  BUY-STRATEGY-VIEW.
001140         10  BUY-DIP-THRESHOLD-PCT  PIC S9(03)V9(02) COMP-3.
001150         10  BUY-AMOUNT-USD         PIC S9(18)V9(02) COMP-3.
001160         10  BUY-ACTIVE-FLAG        PIC X(01).
001170             88  BUY-STRAT-ACTIVE        VALUE 'Y'.
001180             88  BUY-STRAT-INACTIVE      VALUE 'N'.
001190         10  BUY-CREATED-AT         PIC X(25).
001200         10  BUY-UPDATED-AT         PIC X(25).
001210         10  FILLER                 PIC X(85).
001220     05  SELL-STRATEGY-VIEW REDEFINES BUY-STRATEGY-VIEW.
001230         10  SELL-THRESHOLD-PCT     PIC S9(03)V9(02) COMP-3.
001240         10  SELL-ACTIVE-FLAG       PIC X(01).
001250             88  SELL-STRAT-ACTIVE       VALUE 'Y'.
001260             88  SELL-STRAT-INACTIVE     VALUE 'N'.
001270         10  SELL-CREATED-AT        PIC X(25).
001280         10  SELL-UPDATED-AT        PIC X(25).
001290         10  FILLER                 PIC X(96).
001300     05  PEAK-TRACKING-VIEW REDEFINES BUY-STRATEGY-VIEW.
001310         10  PEAK-LAST-BUY-TXN-ID   PIC X(36).
001320         10  PEAK-PRICE-AMT         PIC S9(12)V9(08) COMP-3.
001330         10  PEAK-TIMESTAMP         PIC X(25).
001340         10  PEAK-ACTIVE-FLAG       PIC X(01).
001350             88  PEAK-IS-ACTIVE          VALUE 'Y'.
001360             88  PEAK-IS-INACTIVE        VALUE 'N'.
001370         10  PEAK-CREATED-AT        PIC X(25).
001380         10  PEAK-UPDATED-AT        PIC X(25).
001390         10  FILLER                 PIC X(27).
001400     05  DATE-VIEW REDEFINES BUY-STRATEGY-VIEW.
001410         10  FILLER                 PIC X(015).
001420         10  DTL-BUY-CC-DTE         PIC X(02).
001430         10  DTL-BUY-YY-DTE         PIC X(02).
001440         10  DTL-BUY-MM-DTE         PIC X(02).
001450         10  DTL-BUY-DD-DTE         PIC X(02).
001460         10  FILLER                 PIC X(127).
001470 FD  REJECT-REPORT-FILE
001480     RECORDING MODE IS F.
001490 01  REJECT-REPORT-RECORD.
001500     05  REJ-USER-ID                PIC X(36).
001510     05  REJ-ASSET-ID               PIC X(36).
001520     05  REJ-REASON-CDE             PIC X(04).
001530     05  REJ-REASON-TXT             PIC X(60).
001540     05  FILLER                     PIC X(32).
001550 FD  ID-CONTROL-FILE
001560     RECORDING MODE IS F.
001570 01  ID-CONTROL-RECORD.
001580     05  ICTL-LAST-SEQ              PIC S9(11) COMP-3.
001590     05  FILLER                     PIC X(08).
001600 WORKING-STORAGE SECTION.
001610 01  WS-REQ-FILE-STATUS             PIC XX.
001620 01  WS-STRA-FILE-STATUS            PIC XX.
001630 01  WS-REJ-FILE-STATUS             PIC XX.
001640 01  WS-ICTL-FILE-STATUS            PIC XX.
001650 01  WS-ICTL-RELATIVE-KEY           PIC S9(04) COMP VALUE 1.
001660 01  WS-STRA-RELATIVE-KEY           PIC S9(08) COMP.
001670 01  WS-STRA-TABLE-AREA.
001680     05  WS-STRA-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
001690     05  WS-STRA-TABLE OCCURS 0 TO 3000 TIMES
001700                        DEPENDING ON WS-STRA-TABLE-COUNT
001710                        INDEXED BY WS-STRA-TBL-IDX.
001720         10  WS-STRA-TBL-KEY        PIC X(72).
001730         10  WS-STRA-TBL-RECNO      PIC S9(08) COMP.
001740 01  WS-EDIT-FIELDS.
001750     05  WS-LOOKUP-KEY              PIC X(72).
001760 01  WS-CURRENT-TIMESTAMP           PIC X(25).
001770 01  WS-STAMP-DATE-FIELDS.
001780     05  WS-STAMP-YYYY              PIC 9(04).
001790     05  WS-STAMP-MM                PIC 9(02).
001800     05  WS-STAMP-DD                PIC 9(02).
001810 01  WS-STAMP-TIME-FIELDS.
001820     05  WS-STAMP-HH                PIC 9(02).
001830     05  WS-STAMP-MIN               PIC 9(02).
001840     05  WS-STAMP-SEC               PIC 9(02).
001850     05  WS-STAMP-HSEC              PIC 9(02).
001860 01  WS-GEN-ID-WORK                 PIC X(36).
001870 01  WS-GEN-ID-SEQ-DISP             PIC 9(12).
001880 77  WS-MAX-RELATIVE-KEY            PIC S9(08) COMP VALUE ZERO.
001890 77  WS-REQ-EOF-SW                  PIC X(01) VALUE 'N'.
001900     88  REQ-END-OF-FILE                VALUE 'Y'.
001910 77  WS-STRA-EOF-SW                 PIC X(01) VALUE 'N'.
001920     88  STRA-END-OF-FILE               VALUE 'Y'.
001930 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
001940 77  WS-RECS-CREATED                PIC S9(07) COMP VALUE ZERO.
001950 77  WS-RECS-UPDATED                PIC S9(07) COMP VALUE ZERO.
001960 77  WS-RECS-REJECTED                PIC S9(07) COMP VALUE ZERO.
001970 PROCEDURE DIVISION.
001980 1000-MAIN-LINE.
001990     PERFORM 1000-OPEN-FILES
002000     PERFORM 1000-LOAD-STRA-TABLE THRU 1000-LOAD-STRA-TABLE-EXIT
002010     PERFORM 2000-UPSERT-BUY-STRATEGY
002020             THRU 2000-UPSERT-BUY-STRATEGY-EXIT
002030             UNTIL REQ-END-OF-FILE
002040     PERFORM 9000-CLOSE-FILES
002050     DISPLAY 'TB0040 RECORDS READ.....: ' WS-RECS-READ
002060     DISPLAY 'TB0040 RECORDS CREATED..: ' WS-RECS-CREATED
002070     DISPLAY 'TB0040 RECORDS UPDATED..: ' WS-RECS-UPDATED
002080     DISPLAY 'TB0040 RECORDS REJECTED.: ' WS-RECS-REJECTED
002090     STOP RUN.
002100 1000-OPEN-FILES.
002110     OPEN INPUT  UPSERT-REQUEST-FILE
002120     OPEN I-O    STRATEGY-MASTER-FILE
002130     OPEN OUTPUT REJECT-REPORT-FILE
002140     OPEN I-O    ID-CONTROL-FILE
002150     READ ID-CONTROL-FILE
002160         INVALID KEY
002170             MOVE ZERO TO ICTL-LAST-SEQ
002180             WRITE ID-CONTROL-RECORD
002190     END-READ
002200     READ UPSERT-REQUEST-FILE
002210         AT END SET REQ-END-OF-FILE TO TRUE
002220     END-READ.
002230 1000-LOAD-STRA-TABLE.
002240*    SCANS THE WHOLE STRATEGY MASTER FILE ONCE, BUY/SELL/PEAK ROWS
002250*    ALIKE, CAPTURING EACH ROW'S RELATIVE RECORD NUMBER SO AN
002260*    EXISTING BUY STRATEGY CAN BE REWRITTEN DIRECTLY INSTEAD OF
002270*    REBUILDING THE WHOLE FILE.
002280     MOVE ZERO TO WS-STRA-TABLE-COUNT WS-MAX-RELATIVE-KEY
002290     MOVE ZERO TO WS-STRA-RELATIVE-KEY
002300     READ STRATEGY-MASTER-FILE NEXT RECORD
002310         AT END SET STRA-END-OF-FILE TO TRUE
002320     END-READ
002330     PERFORM 1050-LOAD-STRA-LOOP THRU 1050-LOAD-STRA-LOOP-EXIT
002340             UNTIL STRA-END-OF-FILE.
002350 1000-LOAD-STRA-TABLE-EXIT.
002360     EXIT.
002370 1050-LOAD-STRA-LOOP.
002380     ADD 1 TO WS-STRA-TABLE-COUNT
002390     SET WS-STRA-TBL-IDX TO WS-STRA-TABLE-COUNT
002400     MOVE SPACES TO WS-STRA-TBL-KEY (WS-STRA-TBL-IDX)
002410     STRING RECORD-TYPE-CDE DELIMITED BY SIZE
002420            STRA-USER-ID    DELIMITED BY SIZE
002430            STRA-ASSET-ID   DELIMITED BY SIZE
002440            INTO WS-STRA-TBL-KEY (WS-STRA-TBL-IDX)
002450     MOVE WS-STRA-RELATIVE-KEY
002460          TO WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
002470     IF WS-STRA-RELATIVE-KEY > WS-MAX-RELATIVE-KEY
002480         MOVE WS-STRA-RELATIVE-KEY TO WS-MAX-RELATIVE-KEY
002490     END-IF
002500     READ STRATEGY-MASTER-FILE NEXT RECORD
002510         AT END SET STRA-END-OF-FILE TO TRUE
002520     END-READ.
002530 1050-LOAD-STRA-LOOP-EXIT.
002540     EXIT.
002550 2000-UPSERT-BUY-STRATEGY.
002560     ADD 1 TO WS-RECS-READ
002570     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
002580     PERFORM 2010-VALIDATE-STRATEGY
002590             THRU 2010-VALIDATE-STRATEGY-EXIT
002600     IF REJ-REASON-CDE NOT = SPACES
002610         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
002620         GO TO 2000-UPSERT-BUY-STRATEGY-EXIT
002630     END-IF
002640     MOVE SPACES TO WS-LOOKUP-KEY
002650     STRING 'BUY' DELIMITED BY SIZE
002660            REQ-USER-ID DELIMITED BY SIZE
002670            REQ-ASSET-ID DELIMITED BY SIZE
002680            INTO WS-LOOKUP-KEY
002690     SET WS-STRA-TBL-IDX TO 1
002700     SEARCH WS-STRA-TABLE
002710         AT END
002720             PERFORM 2100-CREATE-BUY-STRATEGY
002730                     THRU 2100-CREATE-BUY-STRATEGY-EXIT
002740         WHEN WS-STRA-TBL-KEY (WS-STRA-TBL-IDX) = WS-LOOKUP-KEY
002750             PERFORM 2150-UPDATE-BUY-STRATEGY
002760                     THRU 2150-UPDATE-BUY-STRATEGY-EXIT
002770     END-SEARCH.
002780 2000-UPSERT-BUY-STRATEGY-EXIT.
002790     READ UPSERT-REQUEST-FILE
002800         AT END SET REQ-END-OF-FILE TO TRUE
002810     END-READ
002820     EXIT.
002830 2010-VALIDATE-STRATEGY.
002840     IF REQ-DIP-THRESHOLD-PCT NOT > ZERO
002850         MOVE 'E210' TO REJ-REASON-CDE
002860         MOVE 'DIP THRESHOLD PERCENT MUST BE POSITIVE'
002870              TO REJ-REASON-TXT
002880         GO TO 2010-VALIDATE-STRATEGY-EXIT
002890     END-IF
002900     IF REQ-BUY-AMOUNT-USD NOT > ZERO
002910         MOVE 'E220' TO REJ-REASON-CDE
002920         MOVE 'BUY AMOUNT USD MUST BE POSITIVE' TO REJ-REASON-TXT
002930     END-IF.
002940 2010-VALIDATE-STRATEGY-EXIT.
002950     EXIT.
002960 2100-CREATE-BUY-STRATEGY.
002970     ADD 1 TO WS-MAX-RELATIVE-KEY
002980     MOVE WS-MAX-RELATIVE-KEY TO WS-STRA-RELATIVE-KEY
002990     MOVE 'BUY' TO RECORD-TYPE-CDE
003000     PERFORM 9050-GENERATE-SURROGATE-KEY
003010        THRU 9050-GENERATE-SURROGATE-KEY-EXIT
003020     MOVE WS-GEN-ID-WORK TO STRA-ID
003030     MOVE REQ-ASSET-ID TO STRA-ASSET-ID
003040     MOVE REQ-USER-ID TO STRA-USER-ID
003050     MOVE REQ-DIP-THRESHOLD-PCT TO BUY-DIP-THRESHOLD-PCT
003060     MOVE REQ-BUY-AMOUNT-USD TO BUY-AMOUNT-USD
003070     IF REQ-ACTIVE-SUPPLIED
003080         MOVE REQ-ACTIVE-IND TO BUY-ACTIVE-FLAG
003090     ELSE
003100         MOVE 'Y' TO BUY-ACTIVE-FLAG
003110     END-IF
003120     PERFORM 9000-STAMP-CURRENT-DATE
003130             THRU 9000-STAMP-CURRENT-DATE-EXIT
003140     MOVE WS-CURRENT-TIMESTAMP TO BUY-CREATED-AT BUY-UPDATED-AT
003150     WRITE STRATEGY-MASTER-RECORD
003160     ADD 1 TO WS-STRA-TABLE-COUNT
003170     SET WS-STRA-TBL-IDX TO WS-STRA-TABLE-COUNT
003180     MOVE WS-LOOKUP-KEY TO WS-STRA-TBL-KEY (WS-STRA-TBL-IDX)
003190     MOVE WS-STRA-RELATIVE-KEY
003200          TO WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
003210     ADD 1 TO WS-RECS-CREATED.
003220 2100-CREATE-BUY-STRATEGY-EXIT.
003230     EXIT.
003240 2150-UPDATE-BUY-STRATEGY.
003250     MOVE WS-STRA-TBL-RECNO (WS-STRA-TBL-IDX)
003260          TO WS-STRA-RELATIVE-KEY
003270     READ STRATEGY-MASTER-FILE
003280     MOVE REQ-DIP-THRESHOLD-PCT TO BUY-DIP-THRESHOLD-PCT
003290     MOVE REQ-BUY-AMOUNT-USD TO BUY-AMOUNT-USD
003300     IF REQ-ACTIVE-SUPPLIED
003310         MOVE REQ-ACTIVE-IND TO BUY-ACTIVE-FLAG
003320     END-IF
003330     PERFORM 9000-STAMP-CURRENT-DATE
003340             THRU 9000-STAMP-CURRENT-DATE-EXIT
003350     MOVE WS-CURRENT-TIMESTAMP TO BUY-UPDATED-AT
003360     REWRITE STRATEGY-MASTER-RECORD
003370     ADD 1 TO WS-RECS-UPDATED.
003380 2150-UPDATE-BUY-STRATEGY-EXIT.
003390     EXIT.
003400 2900-WRITE-REJECT.
003410     MOVE REQ-USER-ID  TO REJ-USER-ID
003420     MOVE REQ-ASSET-ID TO REJ-ASSET-ID
003430     WRITE REJECT-REPORT-RECORD
003440     ADD 1 TO WS-RECS-REJECTED.
003450 2900-WRITE-REJECT-EXIT.
003460     EXIT.
003470 9000-STAMP-CURRENT-DATE.
003480*    BUILDS AN ISO TIMESTAMP STRING OFF THE SYSTEM CLOCK FOR THE
003490*    CREATED-AT/UPDATED-AT SLOTS, SAME TECHNIQUE AS TB0010.
003500     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
003510     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
003520     MOVE SPACES TO WS-CURRENT-TIMESTAMP
003530     STRING WS-STAMP-YYYY  '-' WS-STAMP-MM  '-' WS-STAMP-DD  'T'
003540            WS-STAMP-HH    ':' WS-STAMP-MIN ':' WS-STAMP-SEC
003550            '.000Z' DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP
003560     END-STRING.
003570 9000-STAMP-CURRENT-DATE-EXIT.
003580     EXIT.
003590 9050-GENERATE-SURROGATE-KEY.
003600*    BUILDS A UUID-SHAPED (8-4-4-4-12) SURROGATE KEY FOR STRA-ID,
003610*    SAME SCHEME AS CPTS.TB0010'S 9050 PARAGRAPH - RUN DATE/TIME
003620*    PLUS A CONTROL-FILE SEQUENCE (BUYCTL) THAT SURVIVES ACROSS
003630*    RUNS SO A LATER JOB CAN STILL FIND THIS ROW BY ID.
003640     PERFORM 9000-STAMP-CURRENT-DATE
003650        THRU 9000-STAMP-CURRENT-DATE-EXIT
003660     ADD 1 TO ICTL-LAST-SEQ
003670     REWRITE ID-CONTROL-RECORD
003680     MOVE ICTL-LAST-SEQ TO WS-GEN-ID-SEQ-DISP
003690     MOVE SPACES TO WS-GEN-ID-WORK
003700     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD '-' 'T040' '-'
003710            WS-STAMP-HH WS-STAMP-MIN '-' WS-STAMP-SEC
003720            WS-STAMP-HSEC '-' WS-GEN-ID-SEQ-DISP
003730            DELIMITED BY SIZE INTO WS-GEN-ID-WORK
003740     END-STRING.
003750 9050-GENERATE-SURROGATE-KEY-EXIT.
003760     EXIT.
003770 9000-CLOSE-FILES.
003780     CLOSE UPSERT-REQUEST-FILE
003790           STRATEGY-MASTER-FILE
003800           REJECT-REPORT-FILE
003810           ID-CONTROL-FILE.
