000100******************************************************************
000110* CPTS.TB0030                                                    *
000120*   PORTFOLIO PERFORMANCE / SUMMARY RUN.  CONTROL-BREAKS THE     *
000130*   TRANSACTION LEDGER BY ASSET SYMBOL AND EXCHANGE FOR ONE      *
000140*   USER AND PRODUCES THE NIGHTLY PORTFOLIO PERFORMANCE REPORT.  *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    PORTFOLIO-PERFORMANCE.
000180 AUTHOR.        M ABERNATHY.
000190*    MODIFIED BY D OYELARAN, S PATEL, R DELACRUZ.
000200 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000210 DATE-WRITTEN.  07/26/1994.
000220 DATE-COMPILED.
000230 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000240******************************************************************
000250*                    C H A N G E   L O G                         *
000260******************************************************************
000270* 072694 MRA INIT      ORIGINAL CODING - CONTROL-BREAK REPORT    *
000280*                       OFF THE NEW TRANSACTION LEDGER, KEYED BY *
000290*                       SYMBOL/EXCHANGE FOR ONE USER PER RUN.    *
000300* 091894 MRA CR00635   ADDED AVG-UNIT-COST CALCULATION TO MATCH  *
000310*                       THE PORTRPT COLUMN SET.                  *
000320* 031593 MRA CR00455   ADDED UNREALIZED AND REALIZED PNL CALCS   *
000330*                       FOR THE GAIN/LOSS RUN.                   *
000340* 122998 MRA Y2K-0081  EXPANDED CONTROL-CARD RUN-DATE TO 4-DIGIT *
000350*                       YEAR FOR CENTURY ROLLOVER.               *
000360* 031799 MRA Y2K-0081  Y2K CERTIFICATION SIGNED OFF - QA RUN     *
000370*                       0331 THRU 0401 CENTURY BOUNDARY CLEAN.   *
000380* 081501 DBO CR00844   ADDED UNREALIZED-PNL-PCT CALCULATION WITH *
000390*                       ZERO-INVESTED GUARD.                     *
000400* 092303 DBO CR00960   ADDED TOTAL-PNL-USD (UNREALIZED PLUS      *
000410*                       REALIZED) PER AUDIT REQUEST.             *
000420* 030110 SRP CR01207   ADDED PORTFOLIO-TOTAL TRAILER LINE, PCT   *
000430*                       COMPUTED FROM SUMMED TOTALS.             *
000440* 041413 SRP CR01355   SYMBOL/EXCHANGE LOOKUP SWITCHED TO THE    *
000450*                       COMBINED IN-MEMORY REFFILE TABLE.        *
000460* 090117 RDC CR01489   REPLACED THE OLD GO-TO RESEQUENCE STEP    *
000470*                       WITH A PROPER SORT VERB - WORK FILE IS   *
000480*                       RESEQUENCED BY SYMBOL/EXCHANGE, NEWEST   *
000490*                       TRANSACTION FIRST, BEFORE THE BREAK.     *
000500* 110219 RDC CR01510   READS THE RUN-CONTROL CARD FOR THE TARGET *
000510*                       USER-ID - ONE USER PER RUN, PER THE NEW  *
000520*                       JOB-STEP-PER-USER SCHEDULE.              *
000530* 052217 RJH CR01707   WS-EDIT-AMT-DISP HAD NO V - EVERY MONEY   *
000540*                       COLUMN ON THE PRINTED REPORT WAS LOSING  *
000550*                       ITS 18 FRACTIONAL DIGITS ON THE EDIT     *
000560*                       MOVE.  ADDED THE V, SAME FIX AS PORTRPT. *
000570* 060217 RJH CR01718   UNREALIZED-PCT WAS EDITED INTO THE DETAIL *
000580*                       AND TRAILER COLUMNS WITH NO TRAILING %,  *
000590*                       EVEN THOUGH THE COLUMN IS A PERCENT.     *
000600*                       CHANGED BOTH MOVES TO A STRING THAT      *
000610*                       APPENDS THE SIGN.  ALSO DROPPED ROUNDED  *
000620*                       OFF THE AVG-BUY-PRICE COMPUTE IN 2150 -  *
000630*                       THAT IS A MONEY FIELD, NOT A PERCENTAGE, *
000640*                       AND THIS SHOP CARRIES MONEY AT FULL      *
000650*                       PRECISION.                               *
000660******************************************************************
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER.   CTDC-3090.
000700 OBJECT-COMPUTER.   CTDC-3090.
000710 SPECIAL-NAMES.
000720     UPSI-0 ON STATUS IS TEST-RUN-SW
000730            OFF STATUS IS PROD-RUN-SW.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT RUN-CONTROL-FILE ASSIGN TO CTLCRD
000770            ORGANIZATION IS SEQUENTIAL
000780            ACCESS MODE  IS SEQUENTIAL
000790            FILE STATUS  IS WS-CTL-FILE-STATUS.
000800     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TRANDD
000810            ORGANIZATION IS SEQUENTIAL
000820            ACCESS MODE  IS SEQUENTIAL
000830            FILE STATUS  IS WS-TRAN-FILE-STATUS.
000840     SELECT REFERENCE-MASTER-FILE ASSIGN TO REFDD
000850            ORGANIZATION IS SEQUENTIAL
000860            ACCESS MODE  IS SEQUENTIAL
000870            FILE STATUS  IS WS-REF-FILE-STATUS.
000880     SELECT WORK-DETAIL-FILE ASSIGN TO WRKDD
000890            ORGANIZATION IS SEQUENTIAL
000900            ACCESS MODE  IS SEQUENTIAL
000910            FILE STATUS  IS WS-WRK-FILE-STATUS.
000920     SELECT SORT-WORK-FILE ASSIGN TO SRTWRK.
000930     SELECT SORTED-DETAIL-FILE ASSIGN TO SRTDD
000940            ORGANIZATION IS SEQUENTIAL
000950            ACCESS MODE  IS SEQUENTIAL
000960            FILE STATUS  IS WS-SRT-FILE-STATUS.
000970     SELECT PORTFOLIO-REPORT-FILE ASSIGN TO PORTPRT
000980            ORGANIZATION IS SEQUENTIAL
000990            ACCESS MODE  IS SEQUENTIAL
001000            FILE STATUS  IS WS-PRT-FILE-STATUS.
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  RUN-CONTROL-FILE
001040     RECORDING MODE IS F.
001050 01  RUN-CONTROL-RECORD.
001060     05  CTL-USER-ID                PIC X(36).
001070     05  CTL-RUN-DATE               PIC X(25).
001080     05  FILLER                     PIC X(39).
001090 FD  TRANSACTION-LEDGER-FILE
001100     RECORDING MODE IS F.
001110 01  TRANSACTION-LEDGER-RECORD.
001120     05  RECORD-TYPE-CDE            PIC X(03).
001130         88  TXN-DETAIL-BUY             VALUE 'BUY'.
001140         88  TXN-DETAIL-SELL            VALUE 'SEL'.
001150     05  SEQUENCE-NUMBER            PIC 9(06) COMP.
001160     05  DETAIL-RECORD-1.
001170         10  TXN-ID                 PIC X(36).
001180         10  TXN-ASSET-ID            PIC X(36).
001190         10  TXN-EXCHANGE-ID         PIC X(36).
001200         10  TXN-USER-ID             PIC X(36).
001210         10  TXN-TYPE-CDE            PIC X(04).
001220             88  TXN-TYPE-IS-BUY         VALUE 'BUY '.
001230             88  TXN-TYPE-IS-SELL        VALUE 'SELL'.
001240         10  TXN-GROSS-AMT           PIC S9(02)V9(18) COMP-3.
001250         10  TXN-FEE-AMT             PIC S9(02)V9(18) COMP-3.
001260         10  TXN-FEE-CURRENCY        PIC X(10).
001270         10  TXN-NET-AMT             PIC S9(02)V9(18) COMP-3.
001280         10  TXN-UNIT-PRICE-USD      PIC S9(02)V9(18) COMP-3.
001290         10  TXN-TOTAL-SPENT-USD     PIC S9(02)V9(18) COMP-3.
001300         10  TXN-REALIZED-PNL        PIC S9(02)V9(18) COMP-3.
001310         10  TXN-DATE                PIC X(25).
001320         10  FILLER                  PIC X(01).
001330 FD  REFERENCE-MASTER-FILE
001340     RECORDING MODE IS F.
001350 01  REFERENCE-MASTER-RECORD.
001360     05  REF-RECORD-TYPE-CDE        PIC X(03).
001370         88  REF-IS-ASSET               VALUE 'AST'.
001380         88  REF-IS-EXCHANGE            VALUE 'EXC'.
001390     05  REF-ID                     PIC X(36).
001400     05  ASSET-VIEW.
001410         10  AST-SYMBOL              PIC X(10).
001420         10  AST-NAME                PIC X(50).
001430         10  FILLER                  PIC X(36).
001440     05  EXCHANGE-VIEW REDEFINES ASSET-VIEW.
001450         10  EXC-NAME                PIC X(50).
001460         10  EXC-SYMBOL              PIC X(10).
001470         10  FILLER                  PIC X(36).
001480 FD  WORK-DETAIL-FILE
001490     RECORDING MODE IS F.
001500 01  WORK-DETAIL-RECORD.
001510     05  WRK-ASSET-ID                PIC X(36).
001520     05  WRK-SYMBOL                  PIC X(10).
001530     05  WRK-EXCHANGE-ID              PIC X(36).
001540     05  WRK-EXCHANGE-NAME            PIC X(50).
001550     05  WRK-TYPE-CDE                 PIC X(04).
001560     05  WRK-GROSS-AMT                PIC S9(02)V9(18) COMP-3.
001570     05  WRK-NET-AMT                  PIC S9(02)V9(18) COMP-3.
001580     05  WRK-UNIT-PRICE-USD           PIC S9(02)V9(18) COMP-3.
001590     05  WRK-TOTAL-SPENT-USD          PIC S9(02)V9(18) COMP-3.
001600     05  WRK-REALIZED-PNL             PIC S9(02)V9(18) COMP-3.
001610     05  WRK-TXN-DATE                 PIC X(25).
001620     05  WRK-TXN-ID                   PIC X(36).
001630     05  FILLER                       PIC X(14).
001640 SD  SORT-WORK-FILE.
001650 01  SORT-WORK-RECORD.
001660     05  FILLER                       PIC X(36).
001670     05  SRT-SYMBOL                   PIC X(10).
001680     05  FILLER                       PIC X(36).
001690     05  SRT-EXCHANGE-NAME             PIC X(50).
001700     05  FILLER                       PIC X(59).
001710     05  SRT-TXN-DATE                 PIC X(25).
001720     05  SRT-TXN-ID                   PIC X(36).
001730     05  FILLER                       PIC X(14).
001740 FD  SORTED-DETAIL-FILE
001750     RECORDING MODE IS F.
001760 01  SORTED-DETAIL-RECORD.
001770     05  RSD-ASSET-ID                 PIC X(36).
001780     05  RSD-SYMBOL                   PIC X(10).
001790     05  RSD-EXCHANGE-ID               PIC X(36).
001800     05  RSD-EXCHANGE-NAME             PIC X(50).
001810     05  RSD-TYPE-CDE                  PIC X(04).
001820     05  RSD-GROSS-AMT                 PIC S9(02)V9(18) COMP-3.
001830     05  RSD-NET-AMT                   PIC S9(02)V9(18) COMP-3.
001840     05  RSD-UNIT-PRICE-USD            PIC S9(02)V9(18) COMP-3.
001850     05  RSD-TOTAL-SPENT-USD           PIC S9(02)V9(18) COMP-3.
001860     05  RSD-REALIZED-PNL              PIC S9(02)V9(18) COMP-3.
001870     05  RSD-TXN-DATE                  PIC X(25).
001880     05  RSD-TXN-ID                    PIC X(36).
001890     05  FILLER                        PIC X(14).
001900 FD  PORTFOLIO-REPORT-FILE
001910     RECORDING MODE IS F.
001920 01  PORTFOLIO-REPORT-RECORD.
001930     05  RECORD-TYPE-CDE            PIC X(03).
001940         88  RPT-HEADER                 VALUE 'HDR'.
001950         88  RPT-DETAIL                 VALUE 'DTL'.
001960         88  RPT-TRAILER                VALUE 'TRL'.
001970     05  HEADER-RECORD-1.
001980         10  RPT-RUN-DATE.
001990             15  RPT-RUN-CC-DTE      PIC 9(02).
002000             15  RPT-RUN-YY-DTE      PIC 9(02).
002010             15  RPT-RUN-MM-DTE      PIC 9(02).
002020             15  RPT-RUN-DD-DTE      PIC 9(02).
002030         10  RPT-USER-ID             PIC X(36).
002040         10  RPT-COLUMN-HDG-1        PIC X(94).
002050         10  FILLER                  PIC X(46).
002060     05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
002070         10  DTL-SYMBOL              PIC X(10).
002080         10  DTL-EXCHANGE            PIC X(20).
002090         10  DTL-CURRENT-BALANCE     PIC X(20).
002100         10  DTL-TOTAL-INVESTED      PIC X(20).
002110         10  DTL-AVG-BUY-PRICE       PIC X(20).
002120         10  DTL-CURRENT-VALUE       PIC X(20).
002130         10  DTL-UNREALIZED-PNL      PIC X(20).
002140         10  DTL-UNREALIZED-PCT      PIC X(14).
002150         10  DTL-REALIZED-PNL        PIC X(20).
002160         10  DTL-TOTAL-PNL           PIC X(20).
002170     05  TRAILER-RECORD-1 REDEFINES HEADER-RECORD-1.
002180         10  TLR-LABEL               PIC X(16)
002190                                     VALUE 'PORTFOLIO TOTAL'.
002200         10  TLR-TOTAL-INVESTED      PIC X(20).
002210         10  TLR-CURRENT-VALUE       PIC X(20).
002220         10  TLR-UNREALIZED-PNL      PIC X(20).
002230         10  TLR-UNREALIZED-PCT      PIC X(14).
002240         10  TLR-REALIZED-PNL        PIC X(20).
002250         10  TLR-TOTAL-PNL           PIC X(20).
002260         10  FILLER                  PIC X(64).
002270 WORKING-STORAGE SECTION.
002280 01  WS-CTL-FILE-STATUS             PIC XX.
002290 01  WS-TRAN-FILE-STATUS            PIC XX.
002300 01  WS-REF-FILE-STATUS             PIC XX.
002310 01  WS-WRK-FILE-STATUS             PIC XX.
002320 01  WS-SRT-FILE-STATUS             PIC XX.
002330 01  WS-PRT-FILE-STATUS             PIC XX.
002340 01  WS-REF-TABLE-AREA.
002350     05  WS-REF-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
002360     05  WS-REF-TABLE OCCURS 0 TO 4000 TIMES
002370                       DEPENDING ON WS-REF-TABLE-COUNT
002380                       INDEXED BY WS-REF-IDX.
002390         10  WS-REF-TBL-ID           PIC X(36).
002400         10  WS-REF-TBL-DISPLAY      PIC X(50).
002410 01  WS-RUN-PARMS.
002420     05  WS-RUN-USER-ID              PIC X(36).
002430     05  WS-RUN-DATE                 PIC X(25).
002440 01  WS-GROUP-KEY.
002450     05  WS-GRP-SYMBOL               PIC X(10).
002460     05  WS-GRP-EXCHANGE-NAME        PIC X(50).
002470 01  WS-GROUP-ACCUMS.
002480     05  WS-GRP-TXN-COUNT            PIC S9(05) COMP VALUE ZERO.
002490     05  WS-GRP-CURR-BALANCE         PIC S9(09)V9(18) COMP-3.
002500     05  WS-GRP-TOTAL-INVESTED       PIC S9(09)V9(18) COMP-3.
002510     05  WS-GRP-BUY-GROSS-SUM        PIC S9(09)V9(18) COMP-3.
002520     05  WS-GRP-BUY-WEIGHTED-SUM     PIC S9(09)V9(18) COMP-3.
002530     05  WS-GRP-AVG-BUY-PRICE        PIC S9(09)V9(18) COMP-3.
002540     05  WS-GRP-CURRENT-PRICE        PIC S9(09)V9(18) COMP-3.
002550     05  WS-GRP-CURRENT-VALUE        PIC S9(09)V9(18) COMP-3.
002560     05  WS-GRP-UNREALIZED-PNL       PIC S9(09)V9(18) COMP-3.
002570     05  WS-GRP-UNREALIZED-PCT       PIC S9(05)V9(08) COMP-3.
002580     05  WS-GRP-REALIZED-PNL         PIC S9(09)V9(18) COMP-3.
002590     05  WS-GRP-TOTAL-PNL            PIC S9(09)V9(18) COMP-3.
002600 01  WS-PORTFOLIO-ACCUMS.
002610     05  WS-PORT-TOTAL-INVESTED      PIC S9(09)V9(18) COMP-3.
002620     05  WS-PORT-CURRENT-VALUE       PIC S9(09)V9(18) COMP-3.
002630     05  WS-PORT-UNREALIZED-PNL      PIC S9(09)V9(18) COMP-3.
002640     05  WS-PORT-UNREALIZED-PCT      PIC S9(05)V9(08) COMP-3.
002650     05  WS-PORT-REALIZED-PNL        PIC S9(09)V9(18) COMP-3.
002660     05  WS-PORT-TOTAL-PNL           PIC S9(09)V9(18) COMP-3.
002670 01  WS-EDIT-AREAS.
002680     05  WS-EDIT-AMT-DISP            PIC -9(01)V9(18).
002690     05  WS-EDIT-PCT-DISP            PIC -999.99999999.
002700     05  WS-EDIT-RATIO               PIC S9(05)V9(08) COMP-3.
002710 77  WS-CTL-EOF-SW                   PIC X(01) VALUE 'N'.
002720     88  CTL-END-OF-FILE                 VALUE 'Y'.
002730 77  WS-TRAN-EOF-SW                  PIC X(01) VALUE 'N'.
002740     88  TRAN-END-OF-FILE                VALUE 'Y'.
002750 77  WS-REF-EOF-SW                   PIC X(01) VALUE 'N'.
002760     88  REF-END-OF-FILE                 VALUE 'Y'.
002770 77  WS-SRT-EOF-SW                   PIC X(01) VALUE 'N'.
002780     88  SRT-END-OF-FILE                 VALUE 'Y'.
002790 77  WS-FIRST-GROUP-SW               PIC X(01) VALUE 'Y'.
002800     88  FIRST-GROUP                     VALUE 'Y'.
002810 77  WS-RECS-READ                    PIC S9(07) COMP VALUE ZERO.
002820 77  WS-RECS-SELECTED                PIC S9(07) COMP VALUE ZERO.
002830 77  WS-ASSETS-REPORTED              PIC S9(07) COMP VALUE ZERO.
002840 PROCEDURE DIVISION.
002850 1000-MAIN-LINE.
002860     PERFORM 1000-OPEN-FILES
002870     PERFORM 1000-LOAD-REF-TABLE THRU 1000-LOAD-REF-TABLE-EXIT
002880     PERFORM 1100-BUILD-WORK-FILE THRU 1100-BUILD-WORK-FILE-EXIT
002890     PERFORM 1200-SORT-DETAIL-FILE
002900     PERFORM 2000-CONTROL-BREAK THRU 2000-CONTROL-BREAK-EXIT
002910     PERFORM 9000-CLOSE-FILES
002920     DISPLAY 'TB0030 RECORDS READ.....: ' WS-RECS-READ
002930     DISPLAY 'TB0030 RECORDS SELECTED.: ' WS-RECS-SELECTED
002940     DISPLAY 'TB0030 ASSETS REPORTED..: ' WS-ASSETS-REPORTED
002950     STOP RUN.
002960 1000-OPEN-FILES.
002970     OPEN INPUT  RUN-CONTROL-FILE
002980     READ RUN-CONTROL-FILE
002990         AT END SET CTL-END-OF-FILE TO TRUE
003000     END-READ
003010     MOVE CTL-USER-ID TO WS-RUN-USER-ID
003020     MOVE CTL-RUN-DATE TO WS-RUN-DATE
003030     CLOSE RUN-CONTROL-FILE
003040     OPEN INPUT  REFERENCE-MASTER-FILE
003050     OPEN INPUT  TRANSACTION-LEDGER-FILE
003060     OPEN OUTPUT PORTFOLIO-REPORT-FILE.
003070 1000-LOAD-REF-TABLE.
003080*    LOADS THE ASSET AND EXCHANGE ROWS TOGETHER, KEYED BY REF-ID,
003090*    SO THE WORK-FILE PASS CAN TRANSLATE AN ASSET-ID OR AN
003100*    EXCHANGE-ID INTO ITS DISPLAY SYMBOL OR NAME.  REFFILE IS
003110*    SHIPPED SORTED BY SYMBOL/NAME, NOT BY ID, SO THIS TABLE IS
003120*    SEARCHED SERIALLY RATHER THAN WITH SEARCH ALL.
003130     MOVE ZERO TO WS-REF-TABLE-COUNT
003140     READ REFERENCE-MASTER-FILE
003150         AT END SET REF-END-OF-FILE TO TRUE
003160     END-READ
003170     PERFORM 1050-LOAD-REF-LOOP THRU 1050-LOAD-REF-LOOP-EXIT
003180             UNTIL REF-END-OF-FILE
003190     CLOSE REFERENCE-MASTER-FILE.
003200 1000-LOAD-REF-TABLE-EXIT.
003210     EXIT.
003220 1050-LOAD-REF-LOOP.
003230     ADD 1 TO WS-REF-TABLE-COUNT
003240     SET WS-REF-IDX TO WS-REF-TABLE-COUNT
003250     MOVE REF-ID TO WS-REF-TBL-ID (WS-REF-IDX)
003260     IF REF-IS-ASSET
003270         MOVE AST-SYMBOL TO WS-REF-TBL-DISPLAY (WS-REF-IDX)
003280     ELSE
003290         MOVE EXC-NAME TO WS-REF-TBL-DISPLAY (WS-REF-IDX)
003300     END-IF
003310     READ REFERENCE-MASTER-FILE
003320         AT END SET REF-END-OF-FILE TO TRUE
003330     END-READ.
003340 1050-LOAD-REF-LOOP-EXIT.
003350     EXIT.
003360 1100-BUILD-WORK-FILE.
003370*    PASS 1 - READS THE LEDGER FOR THE RUN USER ONLY, TRANSLATES
003380*    ASSET-ID/EXCHANGE-ID TO SYMBOL/NAME, AND SPOOLS AN EXPANDED
003390*    DETAIL RECORD TO THE WORK FILE FOR THE SORT STEP.
003400     OPEN OUTPUT WORK-DETAIL-FILE
003410     READ TRANSACTION-LEDGER-FILE
003420         AT END SET TRAN-END-OF-FILE TO TRUE
003430     END-READ
003440     PERFORM 1150-BUILD-WORK-LOOP THRU 1150-BUILD-WORK-LOOP-EXIT
003450             UNTIL TRAN-END-OF-FILE
003460     CLOSE TRANSACTION-LEDGER-FILE
003470     CLOSE WORK-DETAIL-FILE.
003480 1100-BUILD-WORK-FILE-EXIT.
003490     EXIT.
003500 1150-BUILD-WORK-LOOP.
003510     ADD 1 TO WS-RECS-READ
003520     IF (TXN-DETAIL-BUY OR TXN-DETAIL-SELL)
003530        AND TXN-USER-ID = WS-RUN-USER-ID
003540         PERFORM 1160-EMIT-WORK-RECORD
003550                 THRU 1160-EMIT-WORK-RECORD-EXIT
003560     END-IF
003570     READ TRANSACTION-LEDGER-FILE
003580         AT END SET TRAN-END-OF-FILE TO TRUE
003590     END-READ.
003600 1150-BUILD-WORK-LOOP-EXIT.
003610     EXIT.
003620 1160-EMIT-WORK-RECORD.
003630     MOVE TXN-ASSET-ID         TO WRK-ASSET-ID
003640     MOVE TXN-EXCHANGE-ID      TO WRK-EXCHANGE-ID
003650     MOVE TXN-TYPE-CDE         TO WRK-TYPE-CDE
003660     MOVE TXN-GROSS-AMT        TO WRK-GROSS-AMT
003670     MOVE TXN-NET-AMT          TO WRK-NET-AMT
003680     MOVE TXN-UNIT-PRICE-USD   TO WRK-UNIT-PRICE-USD
003690     MOVE TXN-TOTAL-SPENT-USD  TO WRK-TOTAL-SPENT-USD
003700     MOVE TXN-REALIZED-PNL     TO WRK-REALIZED-PNL
003710     MOVE TXN-DATE             TO WRK-TXN-DATE
003720     MOVE TXN-ID               TO WRK-TXN-ID
003730     MOVE SPACES               TO WRK-SYMBOL WRK-EXCHANGE-NAME
003740     SET WS-REF-IDX TO 1
003750     SEARCH WS-REF-TABLE
003760         AT END CONTINUE
003770         WHEN WS-REF-TBL-ID (WS-REF-IDX) = TXN-ASSET-ID
003780             MOVE WS-REF-TBL-DISPLAY (WS-REF-IDX) TO WRK-SYMBOL
003790     END-SEARCH
003800     SET WS-REF-IDX TO 1
003810     SEARCH WS-REF-TABLE
003820         AT END CONTINUE
003830         WHEN WS-REF-TBL-ID (WS-REF-IDX) = TXN-EXCHANGE-ID
003840             MOVE WS-REF-TBL-DISPLAY (WS-REF-IDX)
003850                  TO WRK-EXCHANGE-NAME
003860     END-SEARCH
003870     WRITE WORK-DETAIL-RECORD
003880     ADD 1 TO WS-RECS-SELECTED.
003890 1160-EMIT-WORK-RECORD-EXIT.
003900     EXIT.
003910 1200-SORT-DETAIL-FILE.
003920*    RESEQUENCES THE WORK FILE BY SYMBOL/EXCHANGE FOR THE BREAK,
003930*    NEWEST TRANSACTION FIRST WITHIN EACH GROUP SO THE BREAK CAN
003940*    PICK UP THE CURRENT UNIT PRICE OFF THE FIRST RECORD READ.
003950     SORT SORT-WORK-FILE
003960         ON ASCENDING KEY SRT-SYMBOL SRT-EXCHANGE-NAME
003970         ON DESCENDING KEY SRT-TXN-DATE SRT-TXN-ID
003980         USING WORK-DETAIL-FILE
003990         GIVING SORTED-DETAIL-FILE.
004000 2000-CONTROL-BREAK.
004010     MOVE 'Y' TO WS-FIRST-GROUP-SW
004020     OPEN INPUT SORTED-DETAIL-FILE
004030     PERFORM 2900-WRITE-HEADER THRU 2900-WRITE-HEADER-EXIT
004040     READ SORTED-DETAIL-FILE
004050         AT END SET SRT-END-OF-FILE TO TRUE
004060     END-READ
004070     PERFORM 2010-BREAK-LOOP THRU 2010-BREAK-LOOP-EXIT
004080             UNTIL SRT-END-OF-FILE
004090     IF NOT FIRST-GROUP
004100         PERFORM 2200-EMIT-ROW THRU 2200-EMIT-ROW-EXIT
004110     END-IF
004120     PERFORM 2900-PORTFOLIO-TOTAL THRU 2900-PORTFOLIO-TOTAL-EXIT
004130     CLOSE SORTED-DETAIL-FILE.
004140 2000-CONTROL-BREAK-EXIT.
004150     EXIT.
004160 2010-BREAK-LOOP.
004170     IF FIRST-GROUP
004180         MOVE 'N' TO WS-FIRST-GROUP-SW
004190         PERFORM 2050-START-GROUP THRU 2050-START-GROUP-EXIT
004200     ELSE
004210         IF RSD-SYMBOL NOT = WS-GRP-SYMBOL
004220            OR RSD-EXCHANGE-NAME NOT = WS-GRP-EXCHANGE-NAME
004230             PERFORM 2200-EMIT-ROW THRU 2200-EMIT-ROW-EXIT
004240             PERFORM 2050-START-GROUP THRU 2050-START-GROUP-EXIT
004250         END-IF
004260     END-IF
004270     PERFORM 2100-ACCUM-GROUP THRU 2100-ACCUM-GROUP-EXIT
004280     READ SORTED-DETAIL-FILE
004290         AT END SET SRT-END-OF-FILE TO TRUE
004300     END-READ.
004310 2010-BREAK-LOOP-EXIT.
004320     EXIT.
004330 2050-START-GROUP.
004340     MOVE RSD-SYMBOL TO WS-GRP-SYMBOL
004350     MOVE RSD-EXCHANGE-NAME TO WS-GRP-EXCHANGE-NAME
004360     MOVE ZERO TO WS-GRP-TXN-COUNT WS-GRP-CURR-BALANCE
004370                  WS-GRP-TOTAL-INVESTED WS-GRP-BUY-GROSS-SUM
004380                  WS-GRP-BUY-WEIGHTED-SUM WS-GRP-AVG-BUY-PRICE
004390                  WS-GRP-CURRENT-PRICE WS-GRP-CURRENT-VALUE
004400                  WS-GRP-UNREALIZED-PNL WS-GRP-UNREALIZED-PCT
004410                  WS-GRP-REALIZED-PNL WS-GRP-TOTAL-PNL.
004420 2050-START-GROUP-EXIT.
004430     EXIT.
004440 2100-ACCUM-GROUP.
004450     IF WS-GRP-TXN-COUNT = ZERO
004460         MOVE RSD-UNIT-PRICE-USD TO WS-GRP-CURRENT-PRICE
004470     END-IF
004480     ADD 1 TO WS-GRP-TXN-COUNT
004490     IF RSD-TYPE-CDE = 'BUY '
004500         ADD RSD-NET-AMT TO WS-GRP-CURR-BALANCE
004510         ADD RSD-TOTAL-SPENT-USD TO WS-GRP-TOTAL-INVESTED
004520         ADD RSD-GROSS-AMT TO WS-GRP-BUY-GROSS-SUM
004530         COMPUTE WS-GRP-BUY-WEIGHTED-SUM =
004540                 WS-GRP-BUY-WEIGHTED-SUM +
004550                 (RSD-GROSS-AMT * RSD-UNIT-PRICE-USD)
004560     ELSE
004570         SUBTRACT RSD-NET-AMT FROM WS-GRP-CURR-BALANCE
004580         COMPUTE WS-GRP-TOTAL-INVESTED =
004590                 WS-GRP-TOTAL-INVESTED -
004600                 (RSD-TOTAL-SPENT-USD - RSD-REALIZED-PNL)
004610         ADD RSD-REALIZED-PNL TO WS-GRP-REALIZED-PNL
004620     END-IF.
004630 2100-ACCUM-GROUP-EXIT.
004640     EXIT.
004650 2150-CALC-BALANCE-INVESTED.
004660*    AVG-BUY-PRICE IS THE COST-WEIGHTED AVERAGE OF ALL BUY LEGS
004670*    IN THE GROUP - ZERO IF THE GROUP HOLDS NO BUY LEGS AT ALL.
004680     IF WS-GRP-BUY-GROSS-SUM = ZERO
004690         MOVE ZERO TO WS-GRP-AVG-BUY-PRICE
004700     ELSE
004710         COMPUTE WS-GRP-AVG-BUY-PRICE =
004720                 WS-GRP-BUY-WEIGHTED-SUM / WS-GRP-BUY-GROSS-SUM
004730     END-IF.
004740 2150-CALC-BALANCE-INVESTED-EXIT.
004750     EXIT.
004760 2200-EMIT-ROW.
004770     PERFORM 2150-CALC-BALANCE-INVESTED
004780             THRU 2150-CALC-BALANCE-INVESTED-EXIT
004790     PERFORM 2250-CALC-PNL THRU 2250-CALC-PNL-EXIT
004800     MOVE SPACES TO DETAIL-RECORD-1
004810     MOVE 'DTL' TO RECORD-TYPE-CDE
004820     MOVE WS-GRP-SYMBOL TO DTL-SYMBOL
004830     MOVE WS-GRP-EXCHANGE-NAME TO DTL-EXCHANGE
004840     MOVE WS-GRP-CURR-BALANCE TO WS-EDIT-AMT-DISP
004850     MOVE WS-EDIT-AMT-DISP TO DTL-CURRENT-BALANCE
004860     MOVE WS-GRP-TOTAL-INVESTED TO WS-EDIT-AMT-DISP
004870     MOVE WS-EDIT-AMT-DISP TO DTL-TOTAL-INVESTED
004880     MOVE WS-GRP-AVG-BUY-PRICE TO WS-EDIT-AMT-DISP
004890     MOVE WS-EDIT-AMT-DISP TO DTL-AVG-BUY-PRICE
004900     MOVE WS-GRP-CURRENT-VALUE TO WS-EDIT-AMT-DISP
004910     MOVE WS-EDIT-AMT-DISP TO DTL-CURRENT-VALUE
004920     MOVE WS-GRP-UNREALIZED-PNL TO WS-EDIT-AMT-DISP
004930     MOVE WS-EDIT-AMT-DISP TO DTL-UNREALIZED-PNL
004940     MOVE WS-GRP-UNREALIZED-PCT TO WS-EDIT-PCT-DISP
004950     STRING WS-EDIT-PCT-DISP '%' DELIMITED BY SIZE
004960            INTO DTL-UNREALIZED-PCT
004970     MOVE WS-GRP-REALIZED-PNL TO WS-EDIT-AMT-DISP
004980     MOVE WS-EDIT-AMT-DISP TO DTL-REALIZED-PNL
004990     MOVE WS-GRP-TOTAL-PNL TO WS-EDIT-AMT-DISP
005000     MOVE WS-EDIT-AMT-DISP TO DTL-TOTAL-PNL
005010     WRITE PORTFOLIO-REPORT-RECORD
005020     ADD 1 TO WS-ASSETS-REPORTED
005030     ADD WS-GRP-TOTAL-INVESTED TO WS-PORT-TOTAL-INVESTED
005040     ADD WS-GRP-CURRENT-VALUE TO WS-PORT-CURRENT-VALUE
005050     ADD WS-GRP-UNREALIZED-PNL TO WS-PORT-UNREALIZED-PNL
005060     ADD WS-GRP-REALIZED-PNL TO WS-PORT-REALIZED-PNL
005070     ADD WS-GRP-TOTAL-PNL TO WS-PORT-TOTAL-PNL.
005080 2200-EMIT-ROW-EXIT.
005090     EXIT.
005100 2250-CALC-PNL.
005110     COMPUTE WS-GRP-CURRENT-VALUE =
005120             WS-GRP-CURR-BALANCE * WS-GRP-CURRENT-PRICE
005130     COMPUTE WS-GRP-UNREALIZED-PNL =
005140             WS-GRP-CURRENT-VALUE - WS-GRP-TOTAL-INVESTED
005150     IF WS-GRP-TOTAL-INVESTED = ZERO
005160         MOVE ZERO TO WS-GRP-UNREALIZED-PCT
005170     ELSE
005180         COMPUTE WS-EDIT-RATIO ROUNDED =
005190                 WS-GRP-UNREALIZED-PNL / WS-GRP-TOTAL-INVESTED
005200         COMPUTE WS-GRP-UNREALIZED-PCT = WS-EDIT-RATIO * 100
005210     END-IF
005220     COMPUTE WS-GRP-TOTAL-PNL =
005230             WS-GRP-UNREALIZED-PNL + WS-GRP-REALIZED-PNL.
005240 2250-CALC-PNL-EXIT.
005250     EXIT.
005260 2900-WRITE-HEADER.
005270     MOVE SPACES TO HEADER-RECORD-1
005280     MOVE 'HDR' TO RECORD-TYPE-CDE
005290     MOVE WS-RUN-USER-ID TO RPT-USER-ID
005300     MOVE 'SYMBL  EXCH  BALANCE  INVESTED  AVGBUY  '
005310          TO RPT-COLUMN-HDG-1
005320     WRITE PORTFOLIO-REPORT-RECORD.
005330 2900-WRITE-HEADER-EXIT.
005340     EXIT.
005350 2900-PORTFOLIO-TOTAL.
005360*    THE TRAILER PCT IS COMPUTED FROM THE SUMMED TOTALS, NOT FROM
005370*    AN AVERAGE OF THE PER-ASSET PERCENTAGES ABOVE IT.
005380     MOVE SPACES TO TRAILER-RECORD-1
005390     MOVE 'TRL' TO RECORD-TYPE-CDE
005400     MOVE 'PORTFOLIO TOTAL' TO TLR-LABEL
005410     IF WS-PORT-TOTAL-INVESTED = ZERO
005420         MOVE ZERO TO WS-PORT-UNREALIZED-PCT
005430     ELSE
005440         COMPUTE WS-EDIT-RATIO ROUNDED =
005450                 WS-PORT-UNREALIZED-PNL / WS-PORT-TOTAL-INVESTED
005460         COMPUTE WS-PORT-UNREALIZED-PCT = WS-EDIT-RATIO * 100
005470     END-IF
005480     MOVE WS-PORT-TOTAL-INVESTED TO WS-EDIT-AMT-DISP
005490     MOVE WS-EDIT-AMT-DISP TO TLR-TOTAL-INVESTED
005500     MOVE WS-PORT-CURRENT-VALUE TO WS-EDIT-AMT-DISP
005510     MOVE WS-EDIT-AMT-DISP TO TLR-CURRENT-VALUE
005520     MOVE WS-PORT-UNREALIZED-PNL TO WS-EDIT-AMT-DISP
005530     MOVE WS-EDIT-AMT-DISP TO TLR-UNREALIZED-PNL
005540     MOVE WS-PORT-UNREALIZED-PCT TO WS-EDIT-PCT-DISP
005550     STRING WS-EDIT-PCT-DISP '%' DELIMITED BY SIZE
005560            INTO TLR-UNREALIZED-PCT
005570     MOVE WS-PORT-REALIZED-PNL TO WS-EDIT-AMT-DISP
005580     MOVE WS-EDIT-AMT-DISP TO TLR-REALIZED-PNL
005590     MOVE WS-PORT-TOTAL-PNL TO WS-EDIT-AMT-DISP
005600     MOVE WS-EDIT-AMT-DISP TO TLR-TOTAL-PNL
005610     WRITE PORTFOLIO-REPORT-RECORD.
005620 2900-PORTFOLIO-TOTAL-EXIT.
005630     EXIT.
005640 9000-CLOSE-FILES.
005650     CLOSE PORTFOLIO-REPORT-FILE.
