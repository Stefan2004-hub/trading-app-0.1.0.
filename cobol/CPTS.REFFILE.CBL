000100******************************************************************
000110* CPTS.REFFILE                                                   *
000120*   REFERENCE MASTER FILE - ASSET AND EXCHANGE MAINTENANCE       *
000130*   RECORDS, ONE ROW PER SYMBOL AND ONE PER EXCHANGE.            *
000140******************************************************************
000150*   RECORD-TYPE-CDE DISCRIMINATES THE TWO KINDS.  SEQUENTIAL,    *
000160*   ASSETS SORTED BY SYMBOL, EXCHANGES SORTED BY NAME.  KEYED    *
000170*   LOOKUP IS DONE BY LOADING THIS FILE INTO THE IN-MEMORY       *
000180*   SYMBOL TABLE BUILT BY TB0080 PARA 1000-LOAD-REF-TABLE        *
000190*   (SEARCH ALL, SORTED SYMBOL/NAME).                            *
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    REFERENCE-MASTER-FILE.
000230 AUTHOR.        T KOWALSKI.
000240*    MODIFIED BY M ABERNATHY, D OYELARAN.
000250 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000260 DATE-WRITTEN.  02/18/1988.
000270 DATE-COMPILED.
000280 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000290******************************************************************
000300*                    C H A N G E   L O G                         *
000310******************************************************************
000320* 021888 TJK INIT      ORIGINAL CODING - ACCOUNT POSITION        *
000330*                       REFERENCE RECORD, SECURITY MASTER VIEW.  *
000340* 061590 TJK CR00338   ADDED EXCHANGE VIEW ALONGSIDE THE ASSET   *
000350*                       VIEW - SAME RECORD-TYPE-CDE SCHEME.      *
000360* 072694 MRA CR00618   RENAMED FIELDS FOR THE NEW DIGITAL        *
000370*                       CURRENCY EXCHANGE LOOKUP FEED.           *
000380* 122998 MRA Y2K-0081  NO EMBEDDED DATE FIELDS ON THIS RECORD -  *
000390*                       CERTIFIED Y2K-EXEMPT BY QA.              *
000400* 081501 DBO CR00844   ADDED UNIQUE-KEY-TXT WORK FIELD FOR THE   *
000410*                       NORMALIZED-SYMBOL DUPLICATE CHECK.       *
000420* 061705 DBO CR01010   WIDENED SYMBOL COLUMN COMMENT - ALT-COIN  *
000430*                       TICKERS RUN LONGER THAN TRADITIONAL ONES.*
000440* 030110 SRP CR01207   DOCUMENTED IN-MEMORY TABLE LOOKUP SCHEME  *
000450*                       USED BY TB0080 - NO LAYOUT CHANGE.       *
000460* 051917 RJH CR01699   MATERIALIZED THE UNIQUE-KEY-TXT WORK      *
000470*                       FIELD PROMISED BY CR00844 AS AN ACTUAL   *
000480*                       REDEFINES VIEW, PLUS A NORMALIZED-NAME   *
000490*                       VIEW FOR THE CASE-INSENSITIVE NAME-      *
000500*                       DUPLICATE CHECK TB0080 NOW PERFORMS.     *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.   CTDC-3090.
000550 OBJECT-COMPUTER.   CTDC-3090.
000560 SPECIAL-NAMES.
000570     UPSI-0 ON STATUS IS TEST-RUN-SW
000580            OFF STATUS IS PROD-RUN-SW.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT REFERENCE-MASTER-FILE ASSIGN TO REFDD
000620            ORGANIZATION IS SEQUENTIAL
000630            ACCESS MODE  IS SEQUENTIAL
000640            FILE STATUS  IS WS-REF-FILE-STATUS.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  REFERENCE-MASTER-FILE
000680     RECORDING MODE IS F.
000690 01  REFERENCE-MASTER-RECORD.
000700     05  RECORD-TYPE-CDE           PIC X(03).
000710         88  REF-IS-ASSET               VALUE 'AST'.
000720         88  REF-IS-EXCHANGE            VALUE 'EXC'.
000730     05  REF-ID                    PIC X(36).
000740     05  ASSET-VIEW.
000750         10  AST-SYMBOL            PIC X(10).
000760         10  AST-NAME              PIC X(50).
000770         10  FILLER                PIC X(36).
000780     05  EXCHANGE-VIEW REDEFINES ASSET-VIEW.
000790         10  EXC-NAME              PIC X(50).
000800         10  EXC-SYMBOL            PIC X(10).
000810         10  FILLER                PIC X(36).
000820     05  UNIQUE-KEY-VIEW REDEFINES ASSET-VIEW.
000830         10  UNIQUE-KEY-TXT        PIC X(60).
000840         10  FILLER                PIC X(36).
000850     05  NORMALIZED-NAME-VIEW REDEFINES ASSET-VIEW.
000860         10  NORM-NAME-TXT         PIC X(50).
000870         10  FILLER                PIC X(46).
000880 WORKING-STORAGE SECTION.
000890 01  WS-REF-FILE-STATUS.
000900     05  WS-REF-STATUS-1           PIC X.
000910     05  WS-REF-STATUS-2           PIC X.
000920 01  WS-REF-TABLE-AREA.
000930     05  WS-REF-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
000940     05  WS-REF-TABLE OCCURS 0 TO 2000 TIMES
000950                       DEPENDING ON WS-REF-TABLE-COUNT
000960                       ASCENDING KEY IS WS-REF-TBL-KEY
000970                       INDEXED BY WS-REF-TBL-IDX.
000980         10  WS-REF-TBL-KEY        PIC X(50).
000990         10  WS-REF-TBL-RECNO      PIC S9(08) COMP.
001000 77  WS-REF-EOF-SW                 PIC X(01) VALUE 'N'.
001010     88  REF-END-OF-FILE               VALUE 'Y'.
001020 77  WS-RECS-VERIFIED              PIC S9(07) COMP VALUE ZERO.
001030 PROCEDURE DIVISION.
001040 0000-VERIFY-LAYOUT.
001050*    THIS MEMBER CARRIES NO REAL PROCESSING - IT EXISTS SO THE
001060*    LIBRARIAN CAN COMPILE THE LAYOUT ALONE AND CATCH PICTURE
001070*    CLAUSE ERRORS BEFORE THE COPY MEMBER GOES OUT TO TB0080 AND
001080*    THE REFERENCE LOOKUPS IN TB0010/TB0030/TB0040/TB0050/TB0060.
001090     ADD 1 TO WS-RECS-VERIFIED
001100     DISPLAY 'REFFILE LAYOUT VERIFIED OK'
001110     STOP RUN.
