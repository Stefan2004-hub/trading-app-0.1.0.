000100******************************************************************
000110* CPTS.ALRTFILE                                                  *
000120*   STRATEGY ALERT OUTPUT FILE - ONE RECORD PER BUY OR SELL      *
000130*   ALERT FIRED BY THE NIGHTLY STRATEGY-ALERT RUN (TB0060).      *
000140******************************************************************
000150*   SEQUENTIAL, BLOCKED.  HEADER/DETAIL REDEFINES MIRRORING      *
000160*   THIS SHOP'S 858-REPORT RUN-HEADER + DETAIL PAIRING.          *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    STRATEGY-ALERT-FILE.
000200 AUTHOR.        D OYELARAN.
000210*    MODIFIED BY S PATEL.
000220 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000230 DATE-WRITTEN.  04/03/1993.
000240 DATE-COMPILED.
000250 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000260******************************************************************
000270*                    C H A N G E   L O G                         *
000280******************************************************************
000290* 040393 DBO INIT      ORIGINAL CODING - 858 REPORT RUN-HEADER   *
000300*                       PLUS DETAIL LAYOUT, ADAPTED FOR THE NEW  *
000310*                       STRATEGY ALERT OUTPUT FEED.              *
000320* 091295 DBO CR00560   ADDED REFERENCE-PRICE AND TRIGGER-PRICE   *
000330*                       COLUMNS FOR THE ALERT AUDIT TRAIL.       *
000340* 122998 DBO Y2K-0081  EXPANDED RUN-HEADER DATE TO 4-DIGIT YEAR  *
000350*                       FOR CENTURY ROLLOVER.                    *
000360* 081501 DBO CR00844   ADDED STATUS 88-LEVELS (PENDING/          *
000370*                       ACKNOWLEDGED/EXECUTED) PER TICKET 844.   *
000380* 061705 DBO CR01010   WIDENED ALERT-MESSAGE TO 200 BYTES.       *
000390* 030110 SRP CR01207   DOCUMENTED DEDUP-AGAINST-PENDING RULE -   *
000400*                       NO LAYOUT CHANGE.                        *
000410* 051917 RJH CR01699   ADDED DATE-VIEW AND TRAILER-RECORD-1      *
000420*                       REDEFINES, SAME PAIRING AS TRANFILE, FOR *
000430*                       A FUTURE ALERT-VOLUME CONTROL REPORT.    *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER.   CTDC-3090.
000480 OBJECT-COMPUTER.   CTDC-3090.
000490 SPECIAL-NAMES.
000500     UPSI-0 ON STATUS IS TEST-RUN-SW
000510            OFF STATUS IS PROD-RUN-SW.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT STRATEGY-ALERT-FILE ASSIGN TO ALRTDD
000550            ORGANIZATION IS SEQUENTIAL
000560            ACCESS MODE  IS SEQUENTIAL
000570            FILE STATUS  IS WS-ALRT-FILE-STATUS.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  STRATEGY-ALERT-FILE
000610     RECORDING MODE IS F.
000620 01  STRATEGY-ALERT-RECORD.
000630     05  RECORD-TYPE-CDE           PIC X(03).
000640         88  ALRT-HEADER                VALUE 'HDR'.
000650         88  ALRT-DETAIL                VALUE 'DTL'.
000660     05  HEADER-RECORD-1.
000670         10  ALRT-RUN-DATE.
000680             15  ALRT-RUN-CC-DTE   PIC 9(02).
000690             15  ALRT-RUN-YY-DTE   PIC 9(02).
000700             15  ALRT-RUN-MM-DTE   PIC 9(02).
000710             15  ALRT-RUN-DD-DTE   PIC 9(02).
000720         10  ALRT-RUN-JOB-ID       PIC X(08).
000730         10  FILLER                PIC X(420).
000740     05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
000750         10  ALRT-ID               PIC X(36).
000760         10  ALRT-ASSET-ID         PIC X(36).
000770         10  ALRT-USER-ID          PIC X(36).
000780         10  ALRT-STRATEGY-TYPE    PIC X(04).
000790             88  ALRT-TYPE-IS-BUY      VALUE 'BUY '.
000800             88  ALRT-TYPE-IS-SELL     VALUE 'SELL'.
000810         10  ALRT-TRIGGER-PRICE    PIC S9(12)V9(08) COMP-3.
000820         10  ALRT-THRESHOLD-PCT    PIC S9(03)V9(02) COMP-3.
000830         10  ALRT-REFERENCE-PRICE  PIC S9(12)V9(08) COMP-3.
000840         10  ALRT-MESSAGE          PIC X(200).
000850         10  ALRT-STATUS-CDE       PIC X(12).
000860             88  ALRT-IS-PENDING       VALUE 'PENDING'.
000870             88  ALRT-IS-ACKED         VALUE 'ACKNOWLEDGED'.
000880             88  ALRT-IS-EXECUTED      VALUE 'EXECUTED'.
000890         10  ALRT-CREATED-AT       PIC X(25).
000900         10  ALRT-ACKED-AT         PIC X(25).
000910         10  ALRT-EXECUTED-AT      PIC X(25).
000920         10  FILLER                PIC X(012).
000930     05  DATE-VIEW REDEFINES HEADER-RECORD-1.
000940         10  FILLER                PIC X(349).
000950         10  DTL-ALRT-CC-DTE       PIC X(02).
000960         10  DTL-ALRT-YY-DTE       PIC X(02).
000970         10  DTL-ALRT-MM-DTE       PIC X(02).
000980         10  DTL-ALRT-DD-DTE       PIC X(02).
000990         10  FILLER                PIC X(079).
001000     05  TRAILER-RECORD-1 REDEFINES HEADER-RECORD-1.
001010         10  TLR-BUY-ALERT-COUNT   PIC S9(07) COMP-3.
001020         10  TLR-SELL-ALERT-COUNT  PIC S9(07) COMP-3.
001030         10  FILLER                PIC X(428).
001040 WORKING-STORAGE SECTION.
001050 01  WS-ALRT-FILE-STATUS.
001060     05  WS-ALRT-STATUS-1          PIC X.
001070     05  WS-ALRT-STATUS-2          PIC X.
001080 77  WS-ALRT-EOF-SW                PIC X(01) VALUE 'N'.
001090     88  ALRT-END-OF-FILE              VALUE 'Y'.
001100 77  WS-RECS-VERIFIED              PIC S9(07) COMP VALUE ZERO.
001110 PROCEDURE DIVISION.
001120 0000-VERIFY-LAYOUT.
001130*    THIS MEMBER CARRIES NO REAL PROCESSING - IT EXISTS SO THE
001140*    LIBRARIAN CAN COMPILE THE LAYOUT ALONE AND CATCH PICTURE
001150*    CLAUSE ERRORS BEFORE THE COPY MEMBER GOES OUT TO TB0060.
001160     ADD 1 TO WS-RECS-VERIFIED
001170     DISPLAY 'ALRTFILE LAYOUT VERIFIED OK'
001180     STOP RUN.
