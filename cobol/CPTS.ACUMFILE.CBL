000100******************************************************************
000110* CPTS.ACUMFILE                                                  *
000120*   ACCUMULATION-TRADE FILE - DIP-BUYBACK TRACKING RECORDS.      *
000130*   ONE ROW PER SELL THAT OPENED A BUYBACK WATCH; CLOSED WHEN    *
000140*   THE REENTRY BUY POSTS.                                       *
000150******************************************************************
000160*   SEQUENTIAL, BLOCKED.  OPEN/CLOSED VIEWS SHARE THE SAME       *
000170*   FIXED AREA VIA RECORD-TYPE-CDE, MIRRORING THIS SHOP'S        *
000180*   DIVIDEND-REFRESHER HEADER/REFRESHER PAIRING.                 *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    ACCUMULATION-TRADE-FILE.
000220 AUTHOR.        M ABERNATHY.
000230*    MODIFIED BY D OYELARAN, S PATEL.
000240 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000250 DATE-WRITTEN.  05/21/1990.
000260 DATE-COMPILED.
000270 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000280******************************************************************
000290*                    C H A N G E   L O G                         *
000300******************************************************************
000310* 052190 MRA INIT      ORIGINAL CODING - DIVIDEND REFRESHER      *
000320*                       HEADER/DETAIL LAYOUT, ADAPTED FOR THE    *
000330*                       NEW DIP-BUYBACK WATCH FEED.              *
000340* 081592 MRA CR00489   ADDED OPEN-VIEW/CLOSED-VIEW REDEFINES SO  *
000350*                       A TRADE CARRIES BOTH EXIT AND REENTRY    *
000360*                       LEGS IN ONE RECORD.                      *
000370* 072694 MRA CR00618   ADDED ACCUMULATION-DELTA AS A STORED,     *
000380*                       READ-ONLY DERIVED FIELD PER AUDIT REQUEST*
000390* 122998 MRA Y2K-0081  NO EMBEDDED 2-DIGIT DATE FIELDS ON THIS   *
000400*                       RECORD - CERTIFIED Y2K-EXEMPT BY QA.     *
000410* 081501 DBO CR00844   WIDENED PREDICTION-NOTES TO 500 BYTES FOR *
000420*                       LONGER STRATEGY WRITE-UPS.               *
000430* 061705 DBO CR01010   DOCUMENTED ONE-OPEN-TRADE-PER-EXIT RULE - *
000440*                       NO LAYOUT CHANGE.                        *
000450* 030110 SRP CR01207   ADDED STATUS 88-LEVELS FOR THE NEW        *
000460*                       OPEN/CLOSED REPORTING SPLIT.             *
000470* 051917 RJH CR01699   ADDED DATE-VIEW REDEFINES OVER THE        *
000480*                       CREATED-AT SLOT, SAME CC/YY/MM/DD        *
000490*                       BREAKOUT AS THE OTHER MASTER FILES.      *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   CTDC-3090.
000540 OBJECT-COMPUTER.   CTDC-3090.
000550 SPECIAL-NAMES.
000560     UPSI-0 ON STATUS IS TEST-RUN-SW
000570            OFF STATUS IS PROD-RUN-SW.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT ACCUMULATION-TRADE-FILE ASSIGN TO ACUMDD
000610            ORGANIZATION IS SEQUENTIAL
000620            ACCESS MODE  IS SEQUENTIAL
000630            FILE STATUS  IS WS-ACUM-FILE-STATUS.
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  ACCUMULATION-TRADE-FILE
000670     RECORDING MODE IS F.
000680 01  ACCUMULATION-TRADE-RECORD.
000690     05  RECORD-TYPE-CDE           PIC X(03).
000700         88  ACUM-HEADER                VALUE 'HDR'.
000710         88  ACUM-DETAIL                VALUE 'DTL'.
000720     05  ACUM-ID                   PIC X(36).
000730     05  ACUM-EXIT-TXN-ID          PIC X(36).
000740     05  ACUM-ASSET-ID             PIC X(36).
000750     05  ACUM-USER-ID              PIC X(36).
000760     05  ACUM-STATUS-CDE           PIC X(10).
000770         88  ACUM-IS-OPEN               VALUE 'OPEN'.
000780         88  ACUM-IS-CLOSED             VALUE 'CLOSED'.
000790     05  NOTES-VIEW.
000800         10  ACUM-PREDICT-NOTES    PIC X(500).
000810         10  FILLER                PIC X(025).
000820     05  OPEN-TRADE-VIEW REDEFINES NOTES-VIEW.
000830         10  ACUM-OLD-COIN-AMT     PIC S9(02)V9(18) COMP-3.
000840         10  ACUM-EXIT-PRICE-USD   PIC S9(02)V9(18) COMP-3.
000850         10  ACUM-CREATED-AT       PIC X(25).
000860         10  FILLER                PIC X(478).
000870     05  CLOSED-TRADE-VIEW REDEFINES NOTES-VIEW.
000880         10  ACUM-REENTRY-TXN-ID   PIC X(36).
000890         10  ACUM-NEW-COIN-AMT     PIC S9(02)V9(18) COMP-3.
000900         10  ACUM-DELTA-AMT        PIC S9(02)V9(18) COMP-3.
000910         10  ACUM-REENTRY-PRICE    PIC S9(02)V9(18) COMP-3.
000920         10  ACUM-CLOSED-AT        PIC X(25).
000930         10  FILLER                PIC X(431).
000940     05  DATE-VIEW REDEFINES NOTES-VIEW.
000950         10  FILLER                PIC X(022).
000960         10  DTL-ACUM-CC-DTE       PIC X(02).
000970         10  DTL-ACUM-YY-DTE       PIC X(02).
000980         10  DTL-ACUM-MM-DTE       PIC X(02).
000990         10  DTL-ACUM-DD-DTE       PIC X(02).
001000         10  FILLER                PIC X(495).
001010 WORKING-STORAGE SECTION.
001020 01  WS-ACUM-FILE-STATUS.
001030     05  WS-ACUM-STATUS-1          PIC X.
001040     05  WS-ACUM-STATUS-2          PIC X.
001050 77  WS-ACUM-EOF-SW                PIC X(01) VALUE 'N'.
001060     88  ACUM-END-OF-FILE              VALUE 'Y'.
001070 77  WS-RECS-VERIFIED              PIC S9(07) COMP VALUE ZERO.
001080 PROCEDURE DIVISION.
001090 0000-VERIFY-LAYOUT.
001100*    THIS MEMBER CARRIES NO REAL PROCESSING - IT EXISTS SO THE
001110*    LIBRARIAN CAN COMPILE THE LAYOUT ALONE AND CATCH PICTURE
001120*    CLAUSE ERRORS BEFORE THE COPY MEMBER GOES OUT TO TB0020.
001130     ADD 1 TO WS-RECS-VERIFIED
001140     DISPLAY 'ACUMFILE LAYOUT VERIFIED OK'
001150     STOP RUN.
