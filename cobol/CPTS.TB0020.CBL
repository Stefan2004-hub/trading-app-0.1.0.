000100******************************************************************
000110* CPTS.TB0020                                                    *
000120*   ACCUMULATION TRADE OPEN RUN.  READS OPEN-TRADE REQUESTS,     *
000130*   VALIDATES THE EXIT LEG AGAINST THE TRANSACTION LEDGER, AND   *
000140*   WRITES A NEW OPEN DIP-BUYBACK WATCH RECORD.                  *
000150******************************************************************
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID.    ACCUM-TRADE-OPEN.
000180 AUTHOR.        M ABERNATHY.
000190*    MODIFIED BY D OYELARAN, S PATEL.
000200 INSTALLATION.  CONTINENTAL TRUST DATA CENTER.
000210 DATE-WRITTEN.  06/04/1990.
000220 DATE-COMPILED.
000230 SECURITY.      CONFIDENTIAL - INTERNAL DISTRIBUTION ONLY.
000240******************************************************************
000250*                    C H A N G E   L O G                         *
000260******************************************************************
000270* 060490 MRA INIT      ORIGINAL CODING - OPENS A DIP-BUYBACK     *
000280*                       WATCH AGAINST A SELL LEG ON THE NEW      *
000290*                       TRANSACTION LEDGER.                      *
000300* 081592 MRA CR00489   ENFORCED ONE-OPEN-TRADE-PER-EXIT RULE -   *
000310*                       SCANS THE EXISTING ACUMFILE BEFORE       *
000320*                       WRITING A NEW ROW.                       *
000330* 122998 MRA Y2K-0081  EXPANDED RUN-DATE STAMP TO 4-DIGIT YEAR.  *
000340* 031799 MRA Y2K-0081  Y2K CERTIFICATION SIGNED OFF.             *
000350* 081501 DBO CR00844   REJECT IF THE EXIT LEG IS NOT OWNED BY THE*
000360*                       REQUESTING USER OR IS NOT A SELL.        *
000370* 041413 RDC CR01355   ADDED REJECT REPORT WITH REASON CODES.    *
000380* 090117 RDC CR01489   SWITCHED TRANSACTION LOOKUP TO THE IN-    *
000390*                       MEMORY TABLE - NO INDEXED ACCESS METHOD  *
000400*                       ON THIS STRING.                          *
000410* 110219 RDC CR01510   REOPENS ACUMFILE EXTEND AFTER THE INPUT   *
000420*                       SCAN - THIS STRING HAS NO CONCURRENT     *
000430*                       INPUT/EXTEND OPEN MODE.                  *
000440* 031620 RDC CR01612   CHANGED BOTH TABLE SEARCHES FROM SEARCH   *
000450*                       ALL TO A SERIAL SEARCH - NEITHER TABLE   *
000460*                       IS LOADED IN ITS KEY'S SORTED ORDER, SO  *
000470*                       THE BINARY SEARCH WAS NOT RELIABLE.      *
000480* 051521 RJH CR01699   LEDGER FD WAS CARRYING DETAIL-RECORD-1    *
000490*                       ONLY - RESTORED THE FULL HEADER/DATE-    *
000500*                       VIEW/TRAILER REDEFINES SET SO THIS COPY  *
000510*                       MATCHES TRANFILE.                        *
000520* 052021 RJH CR01708   ACUM-CREATED-AT WAS BLANKED ON CREATE     *
000530*                       INSTEAD OF STAMPED.  ADDED               *
000540*                       9000-STAMP-CURRENT-DATE AND CALL IT FROM *
000550*                       2900-WRITE-OPEN-TRADE.                   *
000560* 060221 RJH CR01713   ACUM-ID WAS ALWAYS BLANKED ON CREATE - NO *
000570*                       LATER JOB COULD EVER LOOK AN OPEN TRADE  *
000580*                       BACK UP BY ID.  ADDED ID-CONTROL-FILE    *
000590*                       (ACUMCTL) AND 9050-GENERATE-SURROGATE-   *
000600*                       KEY, SAME SCHEME AS CPTS.TB0010.         *
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.   CTDC-3090.
000650 OBJECT-COMPUTER.   CTDC-3090.
000660 SPECIAL-NAMES.
000670     UPSI-0 ON STATUS IS TEST-RUN-SW
000680            OFF STATUS IS PROD-RUN-SW.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT OPEN-REQUEST-FILE ASSIGN TO OPNREQ
000720            ORGANIZATION IS SEQUENTIAL
000730            ACCESS MODE  IS SEQUENTIAL
000740            FILE STATUS  IS WS-REQ-FILE-STATUS.
000750     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TRANDD
000760            ORGANIZATION IS SEQUENTIAL
000770            ACCESS MODE  IS SEQUENTIAL
000780            FILE STATUS  IS WS-TRAN-FILE-STATUS.
000790     SELECT ACCUMULATION-TRADE-FILE ASSIGN TO ACUMDD
000800            ORGANIZATION IS SEQUENTIAL
000810            ACCESS MODE  IS SEQUENTIAL
000820            FILE STATUS  IS WS-ACUM-FILE-STATUS.
000830     SELECT REJECT-REPORT-FILE ASSIGN TO REJRPT
000840            ORGANIZATION IS SEQUENTIAL
000850            ACCESS MODE  IS SEQUENTIAL
000860            FILE STATUS  IS WS-REJ-FILE-STATUS.
000870     SELECT ID-CONTROL-FILE ASSIGN TO ACUMCTL
000880            ORGANIZATION IS RELATIVE
000890            ACCESS MODE  IS RANDOM
000900            RELATIVE KEY IS WS-ICTL-RELATIVE-KEY
000910            FILE STATUS  IS WS-ICTL-FILE-STATUS.
000920 DATA DIVISION.
000930 FILE SECTION.
000940 FD  OPEN-REQUEST-FILE
000950     RECORDING MODE IS F.
000960 01  OPEN-REQUEST-RECORD.
000970     05  REQ-USER-ID                PIC X(36).
000980     05  REQ-EXIT-TXN-ID            PIC X(36).
000990     05  REQ-PREDICT-NOTES          PIC X(500).
001000     05  FILLER                     PIC X(25).
001010 FD  TRANSACTION-LEDGER-FILE
001020     RECORDING MODE IS F.
001030 01  TRANSACTION-LEDGER-RECORD.
001040     05  RECORD-TYPE-CDE            PIC X(03).
001050         88  TXN-HEADER                 VALUE 'HDR'.
001060         88  TXN-DETAIL-SELL            VALUE 'SEL'.
001070         88  TXN-TRAILER                VALUE 'TRL'.
001080     05  SEQUENCE-NUMBER            PIC 9(06) COMP.
001090     05  HEADER-RECORD-1.
001100         10  RUN-DATE-1.
001110             15  RUN-CC-DTE         PIC 9(02).
001120             15  RUN-YY-DTE         PIC 9(02).
001130             15  RUN-MM-DTE         PIC 9(02).
001140             15  RUN-DD-DTE         PIC 9(02).
001150         10  RUN-JOB-ID             PIC X(08).
001160         10  FILLER                 PIC X(245).
001170     05  DETAIL-RECORD-1 REDEFINES HEADER-RECORD-1.
001180         10  TXN-ID                 PIC X(36).
001190         10  TXN-ASSET-ID           PIC X(36).
001200         10  TXN-EXCHANGE-ID        PIC X(36).
001210         10  TXN-USER-ID            PIC X(36).
001220         10  TXN-TYPE-CDE           PIC X(04).
001230             88  TXN-TYPE-IS-SELL       VALUE 'SELL'.
001240         10  TXN-GROSS-AMT          PIC S9(02)V9(18) COMP-3.
001250         10  TXN-FEE-AMT            PIC S9(02)V9(18) COMP-3.
001260         10  TXN-FEE-CURRENCY       PIC X(10).
001270         10  TXN-NET-AMT            PIC S9(02)V9(18) COMP-3.
001280         10  TXN-UNIT-PRICE-USD     PIC S9(02)V9(18) COMP-3.
001290         10  TXN-TOTAL-SPENT-USD    PIC S9(02)V9(18) COMP-3.
001300         10  TXN-REALIZED-PNL       PIC S9(02)V9(18) COMP-3.
001310         10  TXN-DATE               PIC X(25).
001320         10  FILLER                 PIC X(01).
001330     05  DETAIL-RECORD-1-DATE-VIEW REDEFINES HEADER-RECORD-1.
001340         10  FILLER                 PIC X(144).
001350         10  DTL-TXN-TYPE-CDE       PIC X(04).
001360         10  FILLER                 PIC X(089).
001370         10  DTL-TXN-CC-DTE         PIC X(02).
001380         10  DTL-TXN-YY-DTE         PIC X(02).
001390         10  FILLER                 PIC X(001).
001400         10  DTL-TXN-MM-DTE         PIC X(02).
001410         10  FILLER                 PIC X(001).
001420         10  DTL-TXN-DD-DTE         PIC X(02).
001430         10  FILLER                 PIC X(012).
001440     05  TRAILER-RECORD-1 REDEFINES HEADER-RECORD-1.
001450         10  TLR-BUY-COUNT          PIC S9(07) COMP-3.
001460         10  TLR-SELL-COUNT         PIC S9(07) COMP-3.
001470         10  TLR-TOTAL-GROSS-AMT    PIC S9(13)V9(02) COMP-3.
001480         10  TLR-TOTAL-NET-AMT      PIC S9(13)V9(02) COMP-3.
001490         10  FILLER                 PIC X(231).
001500 FD  ACCUMULATION-TRADE-FILE
001510     RECORDING MODE IS F.
001520 01  ACCUMULATION-TRADE-RECORD.
001530     05  ACUM-RECORD-TYPE-CDE       PIC X(03).
001540         88  ACUM-DETAIL                VALUE 'DTL'.
001550     05  ACUM-ID                    PIC X(36).
001560     05  ACUM-EXIT-TXN-ID           PIC X(36).
001570     05  ACUM-ASSET-ID              PIC X(36).
001580     05  ACUM-USER-ID               PIC X(36).
001590     05  ACUM-STATUS-CDE            PIC X(10).
001600     05  NOTES-VIEW.
001610         10  ACUM-PREDICT-NOTES     PIC X(500).
001620         10  FILLER                 PIC X(025).
001630     05  OPEN-TRADE-VIEW REDEFINES NOTES-VIEW.
001640         10  ACUM-OLD-COIN-AMT      PIC S9(02)V9(18) COMP-3.
001650         10  ACUM-EXIT-PRICE-USD    PIC S9(02)V9(18) COMP-3.
001660         10  ACUM-CREATED-AT        PIC X(25).
001670         10  FILLER                 PIC X(478).
001680 FD  REJECT-REPORT-FILE
001690     RECORDING MODE IS F.
001700 01  REJECT-REPORT-RECORD.
001710     05  REJ-USER-ID                PIC X(36).
001720     05  REJ-EXIT-TXN-ID            PIC X(36).
001730     05  REJ-REASON-CDE             PIC X(04).
001740     05  REJ-REASON-TXT             PIC X(60).
001750     05  FILLER                     PIC X(32).
001760 FD  ID-CONTROL-FILE
001770     RECORDING MODE IS F.
001780 01  ID-CONTROL-RECORD.
001790     05  ICTL-LAST-SEQ              PIC S9(11) COMP-3.
001800     05  FILLER                     PIC X(08).
001810 WORKING-STORAGE SECTION.
001820 01  WS-REQ-FILE-STATUS             PIC XX.
001830 01  WS-TRAN-FILE-STATUS            PIC XX.
001840 01  WS-ACUM-FILE-STATUS            PIC XX.
001850 01  WS-REJ-FILE-STATUS             PIC XX.
001860 01  WS-ICTL-FILE-STATUS            PIC XX.
001870 01  WS-ICTL-RELATIVE-KEY           PIC S9(04) COMP VALUE 1.
001880 01  WS-TRAN-TABLE-AREA.
001890     05  WS-TRAN-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
001900     05  WS-TRAN-TABLE OCCURS 0 TO 4000 TIMES
001910                        DEPENDING ON WS-TRAN-TABLE-COUNT
001920                        INDEXED BY WS-TRAN-IDX.
001930         10  WS-TRAN-TBL-ID         PIC X(36).
001940         10  WS-TRAN-TBL-USER-ID    PIC X(36).
001950         10  WS-TRAN-TBL-ASSET-ID   PIC X(36).
001960         10  WS-TRAN-TBL-TYPE-CDE   PIC X(04).
001970         10  WS-TRAN-TBL-GROSS-AMT  PIC S9(02)V9(18) COMP-3.
001980         10  WS-TRAN-TBL-UNIT-PRICE PIC S9(02)V9(18) COMP-3.
001990 01  WS-ACUM-TABLE-AREA.
002000     05  WS-ACUM-TABLE-COUNT        PIC S9(04) COMP VALUE ZERO.
002010     05  WS-ACUM-TABLE OCCURS 0 TO 4000 TIMES
002020                        DEPENDING ON WS-ACUM-TABLE-COUNT
002030                        INDEXED BY WS-ACUM-IDX.
002040         10  WS-ACUM-TBL-KEY        PIC X(72).
002050 01  WS-EDIT-FIELDS.
002060     05  WS-LOOKUP-KEY              PIC X(72).
002070     05  WS-FOUND-ASSET-ID          PIC X(36).
002080     05  WS-FOUND-UNIT-PRICE        PIC S9(02)V9(18) COMP-3.
002090     05  WS-FOUND-GROSS-AMT         PIC S9(02)V9(18) COMP-3.
002100 01  WS-CURRENT-TIMESTAMP           PIC X(25).
002110 01  WS-STAMP-DATE-FIELDS.
002120     05  WS-STAMP-YYYY              PIC 9(04).
002130     05  WS-STAMP-MM                PIC 9(02).
002140     05  WS-STAMP-DD                PIC 9(02).
002150 01  WS-STAMP-TIME-FIELDS.
002160     05  WS-STAMP-HH                PIC 9(02).
002170     05  WS-STAMP-MIN               PIC 9(02).
002180     05  WS-STAMP-SEC               PIC 9(02).
002190     05  WS-STAMP-HSEC              PIC 9(02).
002200 01  WS-GEN-ID-WORK                 PIC X(36).
002210 01  WS-GEN-ID-SEQ-DISP             PIC 9(12).
002220 77  WS-REQ-EOF-SW                  PIC X(01) VALUE 'N'.
002230     88  REQ-END-OF-FILE                VALUE 'Y'.
002240 77  WS-TRAN-EOF-SW                 PIC X(01) VALUE 'N'.
002250     88  TRAN-END-OF-FILE               VALUE 'Y'.
002260 77  WS-ACUM-EOF-SW                 PIC X(01) VALUE 'N'.
002270     88  ACUM-END-OF-FILE               VALUE 'Y'.
002280 77  WS-RECS-READ                   PIC S9(07) COMP VALUE ZERO.
002290 77  WS-RECS-OPENED                 PIC S9(07) COMP VALUE ZERO.
002300 77  WS-RECS-REJECTED               PIC S9(07) COMP VALUE ZERO.
002310 PROCEDURE DIVISION.
002320 1000-MAIN-LINE.
002330     PERFORM 1000-OPEN-INPUT-FILES
002340     PERFORM 1000-LOAD-TRAN-TABLE THRU 1000-LOAD-TRAN-TABLE-EXIT
002350     PERFORM 1100-LOAD-ACUM-TABLE THRU 1100-LOAD-ACUM-TABLE-EXIT
002360     PERFORM 1200-OPEN-ACUM-EXTEND
002370     PERFORM 2000-OPEN-TRADE THRU 2000-OPEN-TRADE-EXIT
002380             UNTIL REQ-END-OF-FILE
002390     PERFORM 9000-CLOSE-FILES
002400     DISPLAY 'TB0020 RECORDS READ.....: ' WS-RECS-READ
002410     DISPLAY 'TB0020 RECORDS OPENED...: ' WS-RECS-OPENED
002420     DISPLAY 'TB0020 RECORDS REJECTED.: ' WS-RECS-REJECTED
002430     STOP RUN.
002440 1000-OPEN-INPUT-FILES.
002450     OPEN INPUT  OPEN-REQUEST-FILE
002460     OPEN INPUT  TRANSACTION-LEDGER-FILE
002470     OPEN OUTPUT REJECT-REPORT-FILE
002480     OPEN I-O    ID-CONTROL-FILE
002490     READ ID-CONTROL-FILE
002500         INVALID KEY
002510             MOVE ZERO TO ICTL-LAST-SEQ
002520             WRITE ID-CONTROL-RECORD
002530     END-READ
002540     READ OPEN-REQUEST-FILE
002550         AT END SET REQ-END-OF-FILE TO TRUE
002560     END-READ.
002570 1000-LOAD-TRAN-TABLE.
002580*    LOADS THE FULL TRANSACTION LEDGER INTO MEMORY, KEYED BY
002590*    TXN-ID, SO THE EXIT LEG CAN BE VALIDATED WITHOUT AN INDEXED
002600*    ACCESS METHOD ON THIS STRING.
002610     READ TRANSACTION-LEDGER-FILE
002620         AT END SET TRAN-END-OF-FILE TO TRUE
002630     END-READ
002640     PERFORM 1050-LOAD-TRAN-LOOP THRU 1050-LOAD-TRAN-LOOP-EXIT
002650             UNTIL TRAN-END-OF-FILE
002660     CLOSE TRANSACTION-LEDGER-FILE.
002670 1000-LOAD-TRAN-TABLE-EXIT.
002680     EXIT.
002690 1050-LOAD-TRAN-LOOP.
002700     ADD 1 TO WS-TRAN-TABLE-COUNT
002710     SET WS-TRAN-IDX TO WS-TRAN-TABLE-COUNT
002720     MOVE TXN-ID         TO WS-TRAN-TBL-ID (WS-TRAN-IDX)
002730     MOVE TXN-USER-ID    TO WS-TRAN-TBL-USER-ID (WS-TRAN-IDX)
002740     MOVE TXN-ASSET-ID   TO WS-TRAN-TBL-ASSET-ID (WS-TRAN-IDX)
002750     MOVE TXN-TYPE-CDE   TO WS-TRAN-TBL-TYPE-CDE (WS-TRAN-IDX)
002760     MOVE TXN-GROSS-AMT  TO WS-TRAN-TBL-GROSS-AMT (WS-TRAN-IDX)
002770     MOVE TXN-UNIT-PRICE-USD
002780          TO WS-TRAN-TBL-UNIT-PRICE (WS-TRAN-IDX)
002790     READ TRANSACTION-LEDGER-FILE
002800         AT END SET TRAN-END-OF-FILE TO TRUE
002810     END-READ.
002820 1050-LOAD-TRAN-LOOP-EXIT.
002830     EXIT.
002840 1100-LOAD-ACUM-TABLE.
002850*    LOADS THE EXISTING ACCUMULATION-TRADE FILE INTO MEMORY, KEYED
002860*    BY USER-ID+EXIT-TXN-ID, SO THE ONE-OPEN-TRADE-PER-EXIT RULE
002870*    CAN BE ENFORCED WITHOUT A SECOND PASS OF THE OUTPUT FILE.
002880     MOVE ZERO TO WS-ACUM-TABLE-COUNT
002890     OPEN INPUT ACCUMULATION-TRADE-FILE
002900     READ ACCUMULATION-TRADE-FILE
002910         AT END SET ACUM-END-OF-FILE TO TRUE
002920     END-READ
002930     PERFORM 1150-LOAD-ACUM-LOOP THRU 1150-LOAD-ACUM-LOOP-EXIT
002940             UNTIL ACUM-END-OF-FILE
002950     CLOSE ACCUMULATION-TRADE-FILE.
002960 1100-LOAD-ACUM-TABLE-EXIT.
002970     EXIT.
002980 1150-LOAD-ACUM-LOOP.
002990     IF ACUM-DETAIL
003000         ADD 1 TO WS-ACUM-TABLE-COUNT
003010         MOVE SPACES TO WS-ACUM-TBL-KEY (WS-ACUM-TABLE-COUNT)
003020         STRING ACUM-USER-ID DELIMITED BY SIZE
003030                ACUM-EXIT-TXN-ID DELIMITED BY SIZE
003040                INTO WS-ACUM-TBL-KEY (WS-ACUM-TABLE-COUNT)
003050     END-IF
003060     READ ACCUMULATION-TRADE-FILE
003070         AT END SET ACUM-END-OF-FILE TO TRUE
003080     END-READ.
003090 1150-LOAD-ACUM-LOOP-EXIT.
003100     EXIT.
003110 1200-OPEN-ACUM-EXTEND.
003120     OPEN EXTEND ACCUMULATION-TRADE-FILE.
003130 2000-OPEN-TRADE.
003140     ADD 1 TO WS-RECS-READ
003150     MOVE SPACES TO REJ-REASON-CDE REJ-REASON-TXT
003160     PERFORM 2050-VALIDATE-EXIT-TXN
003170             THRU 2050-VALIDATE-EXIT-TXN-EXIT
003180     IF REJ-REASON-CDE NOT = SPACES
003190         PERFORM 2900-WRITE-REJECT THRU 2900-WRITE-REJECT-EXIT
003200         GO TO 2000-OPEN-TRADE-EXIT
003210     END-IF
003220     PERFORM 2900-WRITE-OPEN-TRADE
003230             THRU 2900-WRITE-OPEN-TRADE-EXIT.
003240 2000-OPEN-TRADE-EXIT.
003250     READ OPEN-REQUEST-FILE
003260         AT END SET REQ-END-OF-FILE TO TRUE
003270     END-READ
003280     EXIT.
003290 2050-VALIDATE-EXIT-TXN.
003300     MOVE SPACES TO WS-LOOKUP-KEY
003310     SET WS-TRAN-IDX TO 1
003320     SEARCH WS-TRAN-TABLE
003330         AT END
003340             MOVE 'E110' TO REJ-REASON-CDE
003350             MOVE 'EXIT TRANSACTION NOT FOUND' TO REJ-REASON-TXT
003360             GO TO 2050-VALIDATE-EXIT-TXN-EXIT
003370         WHEN WS-TRAN-TBL-ID (WS-TRAN-IDX) = REQ-EXIT-TXN-ID
003380             CONTINUE
003390     END-SEARCH
003400     IF WS-TRAN-TBL-USER-ID (WS-TRAN-IDX) NOT = REQ-USER-ID
003410         MOVE 'E120' TO REJ-REASON-CDE
003420         MOVE 'EXIT TRANSACTION NOT OWNED BY USER'
003430              TO REJ-REASON-TXT
003440         GO TO 2050-VALIDATE-EXIT-TXN-EXIT
003450     END-IF
003460     IF WS-TRAN-TBL-TYPE-CDE (WS-TRAN-IDX) NOT = 'SELL'
003470         MOVE 'E130' TO REJ-REASON-CDE
003480         MOVE 'EXIT TRANSACTION IS NOT A SELL' TO REJ-REASON-TXT
003490         GO TO 2050-VALIDATE-EXIT-TXN-EXIT
003500     END-IF
003510     MOVE WS-TRAN-TBL-ASSET-ID (WS-TRAN-IDX)
003520          TO WS-FOUND-ASSET-ID
003530     MOVE WS-TRAN-TBL-GROSS-AMT (WS-TRAN-IDX)
003540          TO WS-FOUND-GROSS-AMT
003550     MOVE WS-TRAN-TBL-UNIT-PRICE (WS-TRAN-IDX)
003560          TO WS-FOUND-UNIT-PRICE
003570     STRING REQ-USER-ID DELIMITED BY SIZE
003580            REQ-EXIT-TXN-ID DELIMITED BY SIZE
003590            INTO WS-LOOKUP-KEY
003600     SET WS-ACUM-IDX TO 1
003610     SEARCH WS-ACUM-TABLE
003620         AT END
003630             CONTINUE
003640         WHEN WS-ACUM-TBL-KEY (WS-ACUM-IDX) = WS-LOOKUP-KEY
003650             MOVE 'E140' TO REJ-REASON-CDE
003660             MOVE 'OPEN TRADE ALREADY EXISTS FOR THIS EXIT'
003670                  TO REJ-REASON-TXT
003680     END-SEARCH.
003690 2050-VALIDATE-EXIT-TXN-EXIT.
003700     EXIT.
003710 2900-WRITE-OPEN-TRADE.
003720     MOVE 'DTL'             TO ACUM-RECORD-TYPE-CDE
003730     PERFORM 9050-GENERATE-SURROGATE-KEY
003740        THRU 9050-GENERATE-SURROGATE-KEY-EXIT
003750     MOVE WS-GEN-ID-WORK    TO ACUM-ID
003760     MOVE REQ-EXIT-TXN-ID   TO ACUM-EXIT-TXN-ID
003770     MOVE WS-FOUND-ASSET-ID TO ACUM-ASSET-ID
003780     MOVE REQ-USER-ID       TO ACUM-USER-ID
003790     MOVE 'OPEN'            TO ACUM-STATUS-CDE
003800     MOVE WS-FOUND-GROSS-AMT  TO ACUM-OLD-COIN-AMT
003810     MOVE WS-FOUND-UNIT-PRICE TO ACUM-EXIT-PRICE-USD
003820     MOVE REQ-PREDICT-NOTES   TO ACUM-PREDICT-NOTES
003830     PERFORM 9000-STAMP-CURRENT-DATE
003840             THRU 9000-STAMP-CURRENT-DATE-EXIT
003850     MOVE WS-CURRENT-TIMESTAMP TO ACUM-CREATED-AT
003860     WRITE ACCUMULATION-TRADE-RECORD
003870     ADD 1 TO WS-RECS-OPENED.
003880 2900-WRITE-OPEN-TRADE-EXIT.
003890     EXIT.
003900 2900-WRITE-REJECT.
003910     MOVE REQ-USER-ID     TO REJ-USER-ID
003920     MOVE REQ-EXIT-TXN-ID TO REJ-EXIT-TXN-ID
003930     WRITE REJECT-REPORT-RECORD
003940     ADD 1 TO WS-RECS-REJECTED.
003950 2900-WRITE-REJECT-EXIT.
003960     EXIT.
003970 9000-STAMP-CURRENT-DATE.
003980*    BUILDS AN ISO TIMESTAMP STRING OFF THE SYSTEM CLOCK FOR THE
003990*    ACUM-CREATED-AT SLOT, SAME TECHNIQUE AS TB0010.
004000     ACCEPT WS-STAMP-DATE-FIELDS FROM DATE YYYYMMDD
004010     ACCEPT WS-STAMP-TIME-FIELDS FROM TIME
004020     MOVE SPACES TO WS-CURRENT-TIMESTAMP
004030     STRING WS-STAMP-YYYY  '-' WS-STAMP-MM  '-' WS-STAMP-DD  'T'
004040            WS-STAMP-HH    ':' WS-STAMP-MIN ':' WS-STAMP-SEC
004050            '.000Z' DELIMITED BY SIZE INTO WS-CURRENT-TIMESTAMP
004060     END-STRING.
004070 9000-STAMP-CURRENT-DATE-EXIT.
004080     EXIT.
004090 9050-GENERATE-SURROGATE-KEY.
004100*    BUILDS A UUID-SHAPED (8-4-4-4-12) SURROGATE KEY FOR ACUM-ID,
004110*    SAME SCHEME AS CPTS.TB0010'S 9050 PARAGRAPH - RUN DATE/TIME
004120*    PLUS A CONTROL-FILE SEQUENCE (ACUMCTL) THAT SURVIVES ACROSS
004130*    RUNS SO A LATER JOB CAN STILL FIND THIS ROW BY ID.
004140     PERFORM 9000-STAMP-CURRENT-DATE
004150        THRU 9000-STAMP-CURRENT-DATE-EXIT
004160     ADD 1 TO ICTL-LAST-SEQ
004170     REWRITE ID-CONTROL-RECORD
004180     MOVE ICTL-LAST-SEQ TO WS-GEN-ID-SEQ-DISP
004190     MOVE SPACES TO WS-GEN-ID-WORK
004200     STRING WS-STAMP-YYYY WS-STAMP-MM WS-STAMP-DD '-' 'T020' '-'
004210            WS-STAMP-HH WS-STAMP-MIN '-' WS-STAMP-SEC
004220            WS-STAMP-HSEC '-' WS-GEN-ID-SEQ-DISP
004230            DELIMITED BY SIZE INTO WS-GEN-ID-WORK
004240     END-STRING.
004250 9050-GENERATE-SURROGATE-KEY-EXIT.
004260     EXIT.
004270 9000-CLOSE-FILES.
004280     CLOSE OPEN-REQUEST-FILE
004290           ACCUMULATION-TRADE-FILE
004300           REJECT-REPORT-FILE
004310           ID-CONTROL-FILE.
